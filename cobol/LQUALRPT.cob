000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             LQUALRPT.
000130       AUTHOR.                                 E.P.GUSMAO.
000140       INSTALLATION.                           SETOR DE VENDAS.
000150       DATE-WRITTEN.                           11/05/1988.
000160       DATE-COMPILED.
000170       SECURITY.                               CONFIDENCIAL.
000180      *=================================================================
000190      * PROGRAMA   : LQUALRPT
000200      * PROGRAMADOR: E.P.GUSMAO
000210      * ANALISTA   : C.A.BITTENCOURT
000220      * DATA.......: 11/05/1988
000230      *-----------------------------------------------------------------
000240      * OBJETIVO...: LER A VALIDACAO JA INTERPRETADA (PARSOUT), APURAR
000250      *              A DISTRIBUICAO POR FAIXA DE QUALIDADE, O PERCENTUAL
000260      *              DE LEADS DE QUALIDADE E O VEREDITO DE CONFORMIDADE,
000270      *              LISTAR OS LEADS PROBLEMATICOS (NOTA MENOR QUE 6) E
000280      *              IMPRIMIR O RODAPE COM AS ESTATISTICAS DO LOTE.
000290      *-----------------------------------------------------------------
000300      * ARQUIVOS                I/O                  INCLUDE/BOOK
000310      *  PARSOUT                I                          #BOOKPVAL
000320      *  RELQUAL                O (RELATORIO 132 COL)      (NENHUM)
000330      *-----------------------------------------------------------------
000340      * MODULOS....: (NENHUM)
000350      *-----------------------------------------------------------------
000360      *                          ALTERACOES                             *
000370      *-----------------------------------------------------------------
000380      * PROGRAMADOR: E.P.GUSMAO
000390      * ANALISTA   : C.A.BITTENCOURT
000400      * DATA.......: 11/05/1988
000410      * OBJETIVO...: VERSAO INICIAL DO RELATORIO DE DISTRIBUICAO DE
000420      *              QUALIDADE E CONFORMIDADE DO LOTE. CHAMADO 0044.
000430      *-----------------------------------------------------------------
000440      * PROGRAMADOR: M.S.TAVARES
000450      * ANALISTA   : C.A.BITTENCOURT
000460      * DATA.......: 05/12/1989
000470      * OBJETIVO...: INCLUSAO DA LISTAGEM DE LEADS PROBLEMATICOS
000480      *              (NOTA DE QUALIDADE MENOR QUE 6) COM PAGINACAO.
000490      *              CHAMADO 0061.
000500      *-----------------------------------------------------------------
000510      * PROGRAMADOR: A.N.REZENDE
000520      * ANALISTA   : E.P.GUSMAO
000530      * DATA.......: 21/07/1993
000540      * OBJETIVO...: INCLUSAO DO PERCENTUAL DE LEADS DE QUALIDADE E DO
000550      *              VEREDITO COMPLIANT / NON-COMPLIANT (CORTE DE 70%).
000560      *              CHAMADO 0094.
000570      *-----------------------------------------------------------------
000580      * PROGRAMADOR: H.O.BARRETO
000590      * ANALISTA   : V.M.CORDEIRO
000600      * DATA.......: 27/01/1999
000610      * OBJETIVO...: DATA DO CABECALHO DO RELATORIO AJUSTADA PARA O
000620      *              FORMATO COM SECULO (ANO 2000). CHAMADO 0168.
000630      *-----------------------------------------------------------------
000640      * PROGRAMADOR: R.A.QUEIROZ
000650      * ANALISTA   : V.M.CORDEIRO
000660      * DATA.......: 14/07/2001
000670      * OBJETIVO...: REGISTROS COM ERRO DE PARSE PASSAM A SER IGNORADOS
000680      *              NA APURACAO DE FAIXA DE QUALIDADE. CHAMADO 0190.
000690      *-----------------------------------------------------------------
000700      * PROGRAMADOR: D.F.ARAGAO
000710      * ANALISTA   : N.P.VILELA
000720      * DATA.......: 11/08/2006
000730      * OBJETIVO...: RODAPE DE ESTATISTICAS PASSOU A TRAZER TAREFAS
000740      *              LIDAS, PARSEADAS, DE ALTA E DE BAIXA QUALIDADE E
000750      *              COM ERRO DE PARSE, SEPARADAMENTE. CHAMADO 1233.
000760      *=================================================================
000770 
000780 
000790      *=================================================================
000800       ENVIRONMENT                             DIVISION.
000810      *=================================================================
000820 
000830      *-----------------------------------------------------------------
000840       CONFIGURATION                           SECTION.
000850      *-----------------------------------------------------------------
000860 
000870       SPECIAL-NAMES.
000880           C01 IS TOP-OF-FORM.
000890 
000900      *-----------------------------------------------------------------
000910       INPUT-OUTPUT                            SECTION.
000920      *-----------------------------------------------------------------
000930 
000940       FILE-CONTROL.
000950           SELECT PARSOUT ASSIGN TO PARSOUT
000960               FILE STATUS IS FS-PARSOUT.
000970           SELECT RELQUAL ASSIGN TO RELQUAL
000980               FILE STATUS IS FS-RELQUAL.
000990 
001000      *=================================================================
001010       DATA                                    DIVISION.
001020      *=================================================================
001030 
001040      *-----------------------------------------------------------------
001050       FILE                                    SECTION.
001060      *-----------------------------------------------------------------
001070      *    ENTRADA - VALIDACAO JA INTERPRETADA, NA ORDEM EM QUE FOI
001080      *    GRAVADA PELO LPARSE01 (NAO PRECISA ESTAR ORDENADA).
001090      *                               LRECL = 130
001100      *-----------------------------------------------------------------
001110       FD  PARSOUT.
001120       COPY "#BOOKPVAL".
001130      *-----------------------------------------------------------------
001140      *    SAIDA -  RELATORIO DE DISTRIBUICAO DE QUALIDADE E
001150      *    CONFORMIDADE DO LOTE (RELQUAL)
001160      *                               LRECL = 132
001170      *-----------------------------------------------------------------
001180       FD  RELQUAL.
001190       01  REG-RELQUAL.
001200           05  REG-RELQUAL-LINHA           PIC X(131).
001210           05  FILLER                      PIC X(001).
001220 
001230      *-----------------------------------------------------------------
001240       WORKING-STORAGE                         SECTION.
001250      *-----------------------------------------------------------------
001260 
001270      *-----------------------------------------------------------------
001280       01  FILLER                      PIC X(050)          VALUE
001290           "* INICIO DA WORKING *".
001300      *-----------------------------------------------------------------
001310 
001320      *-----------------------------------------------------------------
001330       01  FILLER                      PIC X(050)           VALUE
001340             "========== VARIAVEL DE STATUS ========== ".
001350      *-----------------------------------------------------------------
001360       01  FS-PARSOUT                  PIC X(002)          VALUE SPACES.
001370       01  FS-RELQUAL                  PIC X(002)          VALUE SPACES.
001380      *-----------------------------------------------------------------
001390       01  FILLER                      PIC X(050)           VALUE
001400               "========== VARIAVEIS ACUMULADORAS ==========".
001410      *-----------------------------------------------------------------
001420       01  ACU-TAREFAS-LIDAS            PIC 9(007)   COMP-3 VALUE ZERO.
001430       01  ACU-TAREFAS-PARSEADAS        PIC 9(007)   COMP-3 VALUE ZERO.
001440       01  ACU-QTD-ALTA-QUALIDADE       PIC 9(007)   COMP-3 VALUE ZERO.
001450       01  ACU-QTD-BAIXA-QUALIDADE      PIC 9(007)   COMP-3 VALUE ZERO.
001460       01  ACU-QTD-ERRO-PARSE           PIC 9(007)   COMP-3 VALUE ZERO.
001470       01  ACU-FAIXA-EXCELENTE          PIC 9(007)   COMP-3 VALUE ZERO.
001480       01  ACU-FAIXA-BOM                PIC 9(007)   COMP-3 VALUE ZERO.
001490       01  ACU-FAIXA-REGULAR            PIC 9(007)   COMP-3 VALUE ZERO.
001500       01  ACU-FAIXA-FRACO              PIC 9(007)   COMP-3 VALUE ZERO.
001510       01  ACU-FAIXA-INVALIDO           PIC 9(007)   COMP-3 VALUE ZERO.
001520       01  ACU-QTD-PROBLEMATICOS        PIC 9(007)   COMP-3 VALUE ZERO.
001530       01  WRK-PCT-QUALIDADE            PIC 9(003)V99       VALUE ZERO.
001540       01  WRK-FX-QTDE-NUM               PIC 9(007)  COMP-3 VALUE ZERO.
001550       01  WRK-FX-PCT-CALC                PIC 9(003)V99      VALUE ZERO.
001560      *-----------------------------------------------------------------
001570       01  FILLER                      PIC X(050)           VALUE
001580               "========== VARIAVEL DE APOIO ==========".
001590      *-----------------------------------------------------------------
001600       01  WRK-ARQUIVO                   PIC X(010)         VALUE SPACES.
001610       01  WRK-PARSOUT                   PIC X(10)          VALUE
001620                "PARSOUT".
001630       01  WRK-RELQUAL                   PIC X(10)          VALUE
001640                "RELQUAL".
001650       01  WRK-PAG                       PIC 9(003)   COMP-3 VALUE 1.
001660       01  WRK-QT-LINHAS                 PIC 9(003)   COMP-3 VALUE ZERO.
001670       01  WRK-FAIXA-ATUAL                PIC X(010)        VALUE SPACES.
001680       01  WRK-VEREDITO                   PIC X(014)        VALUE SPACES.
001690      *-----------------------------------------------------------------
001700       01  FILLER                      PIC X(050)           VALUE
001710               "========== CABECALHOS E RODAPE (132 COL) ==========".
001720      *-----------------------------------------------------------------
001730       01  WRK-CABEC1.
001740           05  FILLER                    PIC X(028)         VALUE SPACES.
001750           05  FILLER                    PIC X(048)         VALUE
001760               "DISTRIBUICAO DE QUALIDADE E CONFORMIDADE DO LOTE".
001770           05  FILLER                    PIC X(007)         VALUE SPACES.
001780           05  FILLER                    PIC X(008)         VALUE
001790               "EMISSAO:".
001800           05  WRK-CAB1-DATA             PIC 99/99/99       VALUE ZEROS.
001810      *    VISAO DA DATA DE EMISSAO QUEBRADA EM ANO/MES/DIA, USADA
001820      *    PELA ROTINA DE CONFERENCIA DE SECULO (AJUSTE ANO 2000).
001830           05  WRK-CAB1-DATA-R REDEFINES WRK-CAB1-DATA.
001840               10  WRK-CAB1-DATA-AA      PIC 99.
001850               10  FILLER                PIC X(01).
001860               10  WRK-CAB1-DATA-MM      PIC 99.
001870               10  FILLER                PIC X(01).
001880               10  WRK-CAB1-DATA-DD      PIC 99.
001890           05  FILLER                    PIC X(005)         VALUE SPACES.
001900           05  FILLER                    PIC X(007)         VALUE
001910               "PAGINA:".
001920           05  WRK-CAB1-PAG-ED           PIC ZZ9            VALUE ZEROS.
001930           05  FILLER                    PIC X(009)         VALUE SPACES.
001940      *-----------------------------------------------------------------
001950       01  WRK-CABEC2.
001960           05  FILLER                    PIC X(019)         VALUE
001970               "LEADS PROBLEMATICOS".
001980           05  FILLER                    PIC X(007)         VALUE
001990               "(NOTA <".
002000           05  FILLER                    PIC X(003)         VALUE
002010               " 6)".
002020           05  FILLER                    PIC X(103)         VALUE SPACES.
002030      *-----------------------------------------------------------------
002040       01  WRK-CABEC3.
002050           05  FILLER                    PIC X(020)         VALUE
002060               "LEAD / TASK ID".
002070           05  FILLER                    PIC X(020)         VALUE
002080               "WHO ID".
002090           05  FILLER                    PIC X(008)         VALUE
002100               "NOTA".
002110           05  FILLER                    PIC X(012)         VALUE
002120               "FAIXA".
002130           05  FILLER                    PIC X(020)         VALUE
002140               "ORIGEM".
002150           05  FILLER                    PIC X(052)         VALUE SPACES.
002160      *-----------------------------------------------------------------
002170       01  WRK-CABEC4.
002180           05  WRK-LINHA-TRACOS          PIC X(132)         VALUE ALL
002190               "-".
002200      *    VISAO POSICAO-A-POSICAO DA LINHA DE TRACOS, USADA PELA
002210      *    ROTINA DE CONFERENCIA DE ALINHAMENTO DE IMPRESSAO.
002220       01  WRK-CABEC4-R REDEFINES WRK-CABEC4.
002230           05  WRK-CAB4-CAR              PIC X(01) OCCURS 132 TIMES.
002240      *-----------------------------------------------------------------
002250       01  WRK-DETALHE.
002260           05  WRK-DET-TASK-ID            PIC X(20).
002270           05  WRK-DET-WHO-ID             PIC X(20).
002280           05  FILLER                     PIC X(02) VALUE SPACES.
002290           05  WRK-DET-NOTA                PIC Z9.
002300           05  FILLER                     PIC X(04) VALUE SPACES.
002310           05  WRK-DET-FAIXA               PIC X(10).
002320           05  FILLER                     PIC X(02) VALUE SPACES.
002330           05  WRK-DET-ORIGEM              PIC X(20).
002340           05  FILLER                     PIC X(52) VALUE SPACES.
002350      *    VISAO POSICAO-A-POSICAO DA LINHA DE DETALHE, USADA PELAS
002360      *    ROTINAS DE CONFERENCIA DE COLUNAS DO RELATORIO.
002370       01  WRK-DETALHE-R REDEFINES WRK-DETALHE.
002380           05  WRK-DET-CAR                PIC X(01) OCCURS 132 TIMES.
002390      *-----------------------------------------------------------------
002400       01  WRK-LINHA-FAIXA.
002410           05  FILLER                     PIC X(020)        VALUE SPACES.
002420           05  WRK-FX-ROTULO               PIC X(012)        VALUE SPACES.
002430           05  WRK-FX-QTDE-ED              PIC Z,ZZZ,ZZ9.
002440           05  FILLER                     PIC X(003)        VALUE SPACES.
002450           05  FILLER                     PIC X(006)        VALUE
002460               "PCT.:".
002470           05  WRK-FX-PCT-ED                PIC ZZ9.99.
002480           05  FILLER                     PIC X(076)        VALUE SPACES.
002490      *-----------------------------------------------------------------
002500       01  WRK-LINHA-CONFORMIDADE.
002510           05  FILLER                     PIC X(020)        VALUE SPACES.
002520           05  FILLER                     PIC X(022)        VALUE
002530               "PCT LEADS DE QUALIDADE".
002540           05  FILLER                     PIC X(002)        VALUE SPACES.
002550           05  WRK-LC-PCT-ED               PIC ZZ9.99.
002560           05  FILLER                     PIC X(003)        VALUE SPACES.
002570           05  FILLER                     PIC X(010)        VALUE
002580               "VEREDITO:".
002590           05  WRK-LC-VEREDITO             PIC X(014)        VALUE SPACES.
002600           05  FILLER                     PIC X(055)        VALUE SPACES.
002610      *-----------------------------------------------------------------
002620       01  FILLER                      PIC x(050)           VALUE
002630               "========== BOOK'S  ==========".
002640      *-----------------------------------------------------------------
002650       COPY "#BOOKDATA".
002660       COPY "#BOOKERRO".
002670       COPY "#MSGERRO".
002680      *-----------------------------------------------------------------
002690       01  FILLER                      PIC X(050)          VALUE
002700               "* FIM DA WORKING *".
002710      *-----------------------------------------------------------------
002720      *=================================================================
002730       PROCEDURE                               DIVISION.
002740      *=================================================================
002750       0000-PRINCIPAL                           SECTION.
002760 
002770               PERFORM 0100-INICIAR.
002780               PERFORM 0110-TESTAR-VAZIO.
002790               PERFORM 0200-PROCESSAR UNTIL FS-PARSOUT NOT EQUAL '00'.
002800               PERFORM 0300-FINALIZAR.
002810               STOP RUN.
002820 
002830       0000-PRINCIPAL-FIM.                      EXIT.
002840      *-----------------------------------------------------------------
002850       0100-INICIAR                             SECTION.
002860      *-----------------------------------------------------------------
002870 
002880               ACCEPT WRK-DATA-AAMMDD FROM DATE.
002890               MOVE WRK-DATA-AAMMDD  TO WRK-CAB1-DATA.
002900 
002910               OPEN INPUT  PARSOUT
002920                    OUTPUT RELQUAL.
002930 
002940               PERFORM 0105-TESTAR-STATUS.
002950 
002960       0100-INICIAR-FIM.                        EXIT.
002970      *-----------------------------------------------------------------
002980       0105-TESTAR-STATUS                       SECTION.
002990      *-----------------------------------------------------------------
003000       0106-TESTAR-STATUS-PARSOUT.
003010 
003020               IF FS-PARSOUT                 NOT EQUAL '00'
003030                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003040                   MOVE FS-PARSOUT           TO WRK-STATUS-ERRO
003050                   MOVE WRK-PARSOUT          TO WRK-ARQUIVO-ERRO
003060                   MOVE '0106-ABRE-PARSOUT'  TO WRK-AREA-ERRO
003070                   PERFORM 9999-TRATA-ERRO
003080               END-IF.
003090 
003100       0107-TESTAR-STATUS-RELQUAL.
003110 
003120               IF FS-RELQUAL                 NOT EQUAL '00'
003130                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003140                   MOVE FS-RELQUAL           TO WRK-STATUS-ERRO
003150                   MOVE WRK-RELQUAL          TO WRK-ARQUIVO-ERRO
003160                   MOVE '0107-ABRE-RELQUAL'  TO WRK-AREA-ERRO
003170                   PERFORM 9999-TRATA-ERRO
003180               END-IF.
003190 
003200       0105-TESTAR-STATUS-FIM.                  EXIT.
003210      *-----------------------------------------------------------------
003220       0110-TESTAR-VAZIO                        SECTION.
003230      *-----------------------------------------------------------------
003240 
003250               PERFORM 0120-LER-DADOS.
003260               IF FS-PARSOUT                 NOT EQUAL '00'
003270                   MOVE WRK-VAZIO            TO WRK-DESCRICAO-ERRO
003280                   MOVE FS-PARSOUT           TO WRK-STATUS-ERRO
003290                   MOVE '0110-TESTAR-VAZIO'  TO WRK-AREA-ERRO
003300                   PERFORM 9999-TRATA-ERRO
003310               ELSE
003320                   PERFORM 0210-IMP-CABECALHO
003330               END-IF.
003340 
003350       0110-TESTAR-VAZIO-FIM.                   EXIT.
003360      *-----------------------------------------------------------------
003370       0120-LER-DADOS                           SECTION.
003380      *-----------------------------------------------------------------
003390 
003400               READ PARSOUT.
003410               IF FS-PARSOUT EQUAL '00' OR FS-PARSOUT EQUAL '10'
003420                   CONTINUE
003430               ELSE
003440                   MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
003450                   MOVE FS-PARSOUT         TO  WRK-STATUS-ERRO
003460                   MOVE WRK-PARSOUT        TO  WRK-AREA-ERRO
003470                   PERFORM 9999-TRATA-ERRO
003480               END-IF.
003490 
003500       0120-LER-DADOS-FIM.                      EXIT.
003510      *-----------------------------------------------------------------
003520       0200-PROCESSAR                           SECTION.
003530      *-----------------------------------------------------------------
003540 
003550               ADD 1 TO ACU-TAREFAS-LIDAS.
003560 
003570               IF REG-PVAL-ERRO-PARSE EQUAL 'Y'
003580                   ADD 1 TO ACU-QTD-ERRO-PARSE
003590               ELSE
003600                   ADD 1 TO ACU-TAREFAS-PARSEADAS
003610                   PERFORM 0210-CLASSIFICA-FAIXA
003620                   IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 7
003630                       ADD 1 TO ACU-QTD-ALTA-QUALIDADE
003640                   ELSE
003650                       ADD 1 TO ACU-QTD-BAIXA-QUALIDADE
003660                   END-IF
003670                   IF REG-PVAL-SCORE-QUALIDADE LESS THAN 6
003680                       PERFORM 0230-LISTA-PROBLEMA
003690                   END-IF
003700               END-IF.
003710 
003720               PERFORM 0120-LER-DADOS.
003730 
003740       0200-PROCESSAR-FIM.                      EXIT.
003750      *-----------------------------------------------------------------
003760       0210-CLASSIFICA-FAIXA                    SECTION.
003770      *-----------------------------------------------------------------
003780 
003790               IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 9
003800                   ADD 1 TO ACU-FAIXA-EXCELENTE
003810               ELSE
003820                   IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 7
003830                       ADD 1 TO ACU-FAIXA-BOM
003840                   ELSE
003850                       IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 5
003860                           ADD 1 TO ACU-FAIXA-REGULAR
003870                       ELSE
003880                           IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 3
003890                               ADD 1 TO ACU-FAIXA-FRACO
003900                           ELSE
003910                               ADD 1 TO ACU-FAIXA-INVALIDO
003920                           END-IF
003930                       END-IF
003940                   END-IF
003950               END-IF.
003960 
003970       0210-CLASSIFICA-FAIXA-FIM.                EXIT.
003980      *-----------------------------------------------------------------
003990       0210-IMP-CABECALHO                       SECTION.
004000      *-----------------------------------------------------------------
004010 
004020               IF WRK-PAG GREATER THAN 001
004030                   MOVE WRK-CABEC1 TO REG-RELQUAL
004040                   WRITE REG-RELQUAL AFTER PAGE
004050               ELSE
004060                   MOVE WRK-CABEC1 TO REG-RELQUAL
004070                   WRITE REG-RELQUAL AFTER 1 LINE
004080               END-IF.
004090 
004100               MOVE WRK-CABEC4 TO REG-RELQUAL.
004110               WRITE REG-RELQUAL AFTER 1 LINE.
004120               MOVE WRK-CABEC2 TO REG-RELQUAL.
004130               WRITE REG-RELQUAL AFTER 1 LINE.
004140               MOVE WRK-CABEC3 TO REG-RELQUAL.
004150               WRITE REG-RELQUAL AFTER 1 LINE.
004160               MOVE WRK-CABEC4 TO REG-RELQUAL.
004170               WRITE REG-RELQUAL AFTER 1 LINE.
004180 
004190               MOVE 4 TO WRK-QT-LINHAS.
004200               ADD 1 TO WRK-PAG.
004210               MOVE WRK-PAG TO WRK-CAB1-PAG-ED.
004220 
004230       0210-IMP-CABECALHO-FIM.                  EXIT.
004240      *-----------------------------------------------------------------
004250       0230-LISTA-PROBLEMA                      SECTION.
004260      *-----------------------------------------------------------------
004270 
004280               IF WRK-QT-LINHAS GREATER THAN 50
004290                   PERFORM 0210-IMP-CABECALHO
004300               END-IF.
004310 
004320               IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 9
004330                   MOVE "EXCELENTE" TO WRK-DET-FAIXA
004340               ELSE
004350                   IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 7
004360                       MOVE "BOM"      TO WRK-DET-FAIXA
004370                   ELSE
004380                       IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 5
004390                           MOVE "REGULAR" TO WRK-DET-FAIXA
004400                       ELSE
004410                           IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 3
004420                               MOVE "FRACO"   TO WRK-DET-FAIXA
004430                           ELSE
004440                               MOVE "INVALIDO" TO WRK-DET-FAIXA
004450                           END-IF
004460                       END-IF
004470                   END-IF
004480               END-IF.
004490 
004500               MOVE REG-PVAL-TASK-ID          TO WRK-DET-TASK-ID.
004510               MOVE REG-PVAL-WHO-ID           TO WRK-DET-WHO-ID.
004520               MOVE REG-PVAL-SCORE-QUALIDADE  TO WRK-DET-NOTA.
004530               MOVE REG-PVAL-ORIGEM           TO WRK-DET-ORIGEM.
004540 
004550               MOVE WRK-DETALHE TO REG-RELQUAL.
004560               WRITE REG-RELQUAL AFTER 1 LINE.
004570               ADD 1 TO WRK-QT-LINHAS.
004580               ADD 1 TO ACU-QTD-PROBLEMATICOS.
004590 
004600       0230-LISTA-PROBLEMA-FIM.                 EXIT.
004610      *-----------------------------------------------------------------
004620       0300-FINALIZAR                           SECTION.
004630      *-----------------------------------------------------------------
004640 
004650       0310-IMP-DISTRIBUICAO.
004660 
004670               IF WRK-QT-LINHAS GREATER THAN 44
004680                   PERFORM 0210-IMP-CABECALHO
004690               END-IF.
004700 
004710               MOVE WRK-CABEC4 TO REG-RELQUAL.
004720               WRITE REG-RELQUAL AFTER 1 LINE.
004730 
004740               MOVE "EXCELENTE"    TO WRK-FX-ROTULO.
004750               MOVE ACU-FAIXA-EXCELENTE TO WRK-FX-QTDE-ED
004760                                           WRK-FX-QTDE-NUM.
004770               PERFORM 0320-CALCULA-PCT-FAIXA.
004780               MOVE WRK-FX-PCT-CALC TO WRK-FX-PCT-ED.
004790               MOVE WRK-LINHA-FAIXA TO REG-RELQUAL.
004800               WRITE REG-RELQUAL AFTER 1 LINE.
004810 
004820               MOVE "BOM"          TO WRK-FX-ROTULO.
004830               MOVE ACU-FAIXA-BOM TO WRK-FX-QTDE-ED
004840                                     WRK-FX-QTDE-NUM.
004850               PERFORM 0320-CALCULA-PCT-FAIXA.
004860               MOVE WRK-FX-PCT-CALC TO WRK-FX-PCT-ED.
004870               MOVE WRK-LINHA-FAIXA TO REG-RELQUAL.
004880               WRITE REG-RELQUAL AFTER 1 LINE.
004890 
004900               MOVE "REGULAR"      TO WRK-FX-ROTULO.
004910               MOVE ACU-FAIXA-REGULAR TO WRK-FX-QTDE-ED
004920                                         WRK-FX-QTDE-NUM.
004930               PERFORM 0320-CALCULA-PCT-FAIXA.
004940               MOVE WRK-FX-PCT-CALC TO WRK-FX-PCT-ED.
004950               MOVE WRK-LINHA-FAIXA TO REG-RELQUAL.
004960               WRITE REG-RELQUAL AFTER 1 LINE.
004970 
004980               MOVE "FRACO"        TO WRK-FX-ROTULO.
004990               MOVE ACU-FAIXA-FRACO TO WRK-FX-QTDE-ED
005000                                       WRK-FX-QTDE-NUM.
005010               PERFORM 0320-CALCULA-PCT-FAIXA.
005020               MOVE WRK-FX-PCT-CALC TO WRK-FX-PCT-ED.
005030               MOVE WRK-LINHA-FAIXA TO REG-RELQUAL.
005040               WRITE REG-RELQUAL AFTER 1 LINE.
005050 
005060               MOVE "INVALIDO"     TO WRK-FX-ROTULO.
005070               MOVE ACU-FAIXA-INVALIDO TO WRK-FX-QTDE-ED
005080                                         WRK-FX-QTDE-NUM.
005090               PERFORM 0320-CALCULA-PCT-FAIXA.
005100               MOVE WRK-FX-PCT-CALC TO WRK-FX-PCT-ED.
005110               MOVE WRK-LINHA-FAIXA TO REG-RELQUAL.
005120               WRITE REG-RELQUAL AFTER 1 LINE.
005130 
005140       0330-IMP-CONFORMIDADE.
005150 
005160               MOVE ZERO TO WRK-PCT-QUALIDADE.
005170               IF ACU-TAREFAS-PARSEADAS GREATER THAN ZERO
005180                   COMPUTE WRK-PCT-QUALIDADE ROUNDED =
005190                       ((ACU-FAIXA-EXCELENTE + ACU-FAIXA-BOM) /
005200                         ACU-TAREFAS-PARSEADAS) * 100
005210               END-IF.
005220 
005230               IF WRK-PCT-QUALIDADE GREATER OR EQUAL 70
005240                   MOVE "COMPLIANT"     TO WRK-VEREDITO
005250               ELSE
005260                   MOVE "NON-COMPLIANT" TO WRK-VEREDITO
005270               END-IF.
005280 
005290               MOVE WRK-PCT-QUALIDADE TO WRK-LC-PCT-ED.
005300               MOVE WRK-VEREDITO      TO WRK-LC-VEREDITO.
005310               MOVE WRK-CABEC4        TO REG-RELQUAL.
005320               WRITE REG-RELQUAL AFTER 1 LINE.
005330               MOVE WRK-LINHA-CONFORMIDADE TO REG-RELQUAL.
005340               WRITE REG-RELQUAL AFTER 1 LINE.
005350               MOVE WRK-CABEC4        TO REG-RELQUAL.
005360               WRITE REG-RELQUAL AFTER 1 LINE.
005370 
005380       0340-FECHAR-ARQUIVOS.
005390 
005400               CLOSE PARSOUT
005410                     RELQUAL.
005420 
005430               IF FS-PARSOUT                NOT EQUAL '00'
005440                   MOVE WRK-ARQ-FECHADO      TO WRK-DESCRICAO-ERRO
005450                   MOVE FS-PARSOUT           TO WRK-STATUS-ERRO
005460                   MOVE WRK-PARSOUT          TO WRK-ARQUIVO-ERRO
005470                   MOVE '0340-FECHA-PARSOUT' TO WRK-AREA-ERRO
005480                   PERFORM 9999-TRATA-ERRO
005490               END-IF.
005500 
005510       0350-IMPRIME-RESUMO.
005520 
005530               DISPLAY " >>>>>>>> LQUALRPT - TOTAIS <<<<<<<<< ".
005540               DISPLAY "TAREFAS LIDAS..............:" ACU-TAREFAS-LIDAS.
005550               DISPLAY "TAREFAS PARSEADAS..........:"
005560                    ACU-TAREFAS-PARSEADAS.
005570               DISPLAY "ALTA QUALIDADE..............:"
005580                    ACU-QTD-ALTA-QUALIDADE.
005590               DISPLAY "BAIXA QUALIDADE.............:"
005600                    ACU-QTD-BAIXA-QUALIDADE.
005610               DISPLAY "ERRO DE PARSE...............:" ACU-QTD-ERRO-PARSE.
005620               DISPLAY "LEADS PROBLEMATICOS.........:"
005630                    ACU-QTD-PROBLEMATICOS.
005640               DISPLAY "VEREDITO....................:" WRK-VEREDITO.
005650 
005660       0300-FINALIZAR-FIM.                      EXIT.
005670      *-----------------------------------------------------------------
005680       0320-CALCULA-PCT-FAIXA                   SECTION.
005690      *-----------------------------------------------------------------
005700 
005710               MOVE ZERO TO WRK-FX-PCT-CALC.
005720               IF ACU-TAREFAS-PARSEADAS GREATER THAN ZERO
005730                   COMPUTE WRK-FX-PCT-CALC ROUNDED =
005740                       (WRK-FX-QTDE-NUM / ACU-TAREFAS-PARSEADAS) * 100
005750               END-IF.
005760 
005770       0320-CALCULA-PCT-FAIXA-FIM.               EXIT.
005780      *-----------------------------------------------------------------
005790       9999-TRATA-ERRO                          SECTION.
005800      *-----------------------------------------------------------------
005810 
005820               DISPLAY "===== ERRO NO PROGRAMA LQUALRPT ====="
005830               DISPLAY "AREA / SECAO.:"   WRK-AREA-ERRO.
005840               DISPLAY "ARQUIVO......:"   WRK-ARQUIVO-ERRO.
005850               DISPLAY "MENSSAGEM....:"   WRK-DESCRICAO-ERRO.
005860               DISPLAY "FILE STATUS..:"   WRK-STATUS-ERRO.
005870               MOVE 'S' TO WRK-ERRO-FATAL.
005880               GOBACK.
005890 
005900       9999-TRATA-ERRO-FIM.                      EXIT.
005910      *-----------------------------------------------------------------
