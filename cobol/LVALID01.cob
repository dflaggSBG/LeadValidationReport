000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             LVALID01.
000130       AUTHOR.                                 C.A.BITTENCOURT.
000140       INSTALLATION.                           SETOR DE VENDAS.
000150       DATE-WRITTEN.                           15/03/1988.
000160       DATE-COMPILED.
000170       SECURITY.                               CONFIDENCIAL.
000180      *=================================================================
000190      * PROGRAMA   : LVALID01
000200      * PROGRAMADOR: C.A.BITTENCOURT
000210      * ANALISTA   : J.R.FARIAS
000220      * DATA.......: 15/03/1988
000230      *-----------------------------------------------------------------
000240      * OBJETIVO...: LER O ARQUIVO DE LEADS VINDO DO CRM DE MARKETING,
000250      *              CHAMAR OS MODULOS DE REGRA DE QUALIDADE E DE
000260      *              FRAUDE PARA CADA LEAD, CALCULAR A NOTA GERAL E A
000270      *              FAIXA DE SITUACAO, E GRAVAR O RESULTADO DA
000280      *              VALIDACAO DE CADA LEAD.
000290      *-----------------------------------------------------------------
000300      * ARQUIVOS                I/O                  INCLUDE/BOOK
000310      *  LEADIN                 I                    #BOOKLEAD
000320      *  VALOUT                 O                    #BOOKVRES
000330      *
000340      *-----------------------------------------------------------------
000350      * MODULOS....: LVALRULE (QUALIDADE DO LEAD)
000360      *              LVALFRAU (FRAUDE DO LEAD)
000370      *-----------------------------------------------------------------
000380      *                          ALTERACOES                             *
000390      *-----------------------------------------------------------------
000400      * PROGRAMADOR: C.A.BITTENCOURT
000410      * ANALISTA   : J.R.FARIAS
000420      * DATA.......: 15/03/1988
000430      * OBJETIVO...: VERSAO INICIAL DO PASSO DE VALIDACAO DE LEADS,
000440      *              SOLICITADA PELA GERENCIA DE VENDAS (CHAMADO 0041).
000450      *-----------------------------------------------------------------
000460      * PROGRAMADOR: M.S.TAVARES
000470      * ANALISTA   : J.R.FARIAS
000480      * DATA.......: 02/09/1989
000490      * OBJETIVO...: INCLUSAO DO CALCULO DA NOTA GERAL (QUALIDADE X
000500      *              FRAUDE) E DA FAIXA DE SITUACAO. CHAMADO 0058.
000510      *-----------------------------------------------------------------
000520      * PROGRAMADOR: M.S.TAVARES
000530      * ANALISTA   : E.P.GUSMAO
000540      * DATA.......: 11/04/1991
000550      * OBJETIVO...: INCLUSAO DA FAIXA DE RISCO DE FRAUDE E DO
000560      *              INDICADOR DE LEAD FALSO NO REGISTRO DE SAIDA.
000570      *              CHAMADO 0073.
000580      *-----------------------------------------------------------------
000590      * PROGRAMADOR: A.N.REZENDE
000600      * ANALISTA   : E.P.GUSMAO
000610      * DATA.......: 19/02/1993
000620      * OBJETIVO...: TRATAMENTO DE ERRO DE ARQUIVO PADRONIZADO COM O
000630      *              RESTO DO LOTE, VIA #BOOKERRO/#MSGERRO. CHAMADO 0091.
000640      *-----------------------------------------------------------------
000650      * PROGRAMADOR: A.N.REZENDE
000660      * ANALISTA   : V.M.CORDEIRO
000670      * DATA.......: 07/07/1995
000680      * OBJETIVO...: INCLUSAO DOS TOTAIS POR FAIXA DE SITUACAO E DO
000690      *              TOTAL DE LEADS FALSOS NO RELATORIO FINAL DO
000700      *              PROCESSAMENTO. CHAMADO 0114.
000710      *-----------------------------------------------------------------
000720      * PROGRAMADOR: H.O.BARRETO
000730      * ANALISTA   : V.M.CORDEIRO
000740      * DATA.......: 14/01/1999
000750      * OBJETIVO...: AJUSTE DO CAMPO DE DATA DO CABECALHO PARA O
000760      *              FORMATO COM SECULO (ANO 2000), VIA #BOOKDATA.
000770      *              CHAMADO 0166.
000780      *-----------------------------------------------------------------
000790      * PROGRAMADOR: R.A.QUEIROZ
000800      * ANALISTA   : V.M.CORDEIRO
000810      * DATA.......: 23/05/2001
000820      * OBJETIVO...: CORRECAO NO ARREDONDAMENTO DA NOTA GERAL, QUE
000830      *              ESTAVA TRUNCANDO A QUARTA CASA DECIMAL. CHAMADO 0188.
000840      *-----------------------------------------------------------------
000850      * PROGRAMADOR: R.A.QUEIROZ
000860      * ANALISTA   : V.M.CORDEIRO
000870      * DATA.......: 14/11/2002
000880      * OBJETIVO...: INCLUSAO DE CHECAGEM DE CONSISTENCIA NO COMPLEMENTO
000890      *              DA NOTA DE FRAUDE, PARA PEGAR CEDO QUALQUER CASO QUE
000900      *              VOLTE A SAIR DA FAIXA 0 A 1 APOS O ARREDONDAMENTO DO
000910      *              CHAMADO 0188. CHAMADO 0201.
000920      *-----------------------------------------------------------------
000930      * PROGRAMADOR: D.F.ARAGAO
000940      * ANALISTA   : N.P.VILELA
000950      * DATA.......: 11/08/2006
000960      * OBJETIVO...: REESCRITAS AS VARREDURAS DE TABELA COM PARAGRAFO
000970      *              PROPRIO, SEM PERFORM VARYING EM LINHA, PADRAO DE
000980      *              LOOP DA CASA, CHAMADO 1233.
000990      *-----------------------------------------------------------------
001000      * PROGRAMADOR: V.M.CORDEIRO
001010      * ANALISTA   : R.A.QUEIROZ
001020      * DATA.......: 22/05/2009
001030      * OBJETIVO...: INCLUIDAS NA WORKING AS AREAS REG-PARM-REGRA E
001040      *              REG-PARM-FRAUDE PASSADAS NOS CALL A LVALRULE E
001050      *              LVALFRAU, QUE NAO ESTAVAM DECLARADAS NESTE
001060      *              PROGRAMA. CHAMADO 1455.
001070      *=================================================================
001080 
001090 
001100      *=================================================================
001110       ENVIRONMENT                             DIVISION.
001120      *=================================================================
001130 
001140      *-----------------------------------------------------------------
001150       CONFIGURATION                           SECTION.
001160      *-----------------------------------------------------------------
001170 
001180       SPECIAL-NAMES.
001190           C01 IS TOP-OF-FORM.
001200 
001210      *-----------------------------------------------------------------
001220       INPUT-OUTPUT                            SECTION.
001230      *-----------------------------------------------------------------
001240 
001250       FILE-CONTROL.
001260           SELECT LEADIN  ASSIGN TO LEADIN
001270               FILE STATUS IS FS-LEADIN.
001280           SELECT VALOUT  ASSIGN TO VALOUT
001290               FILE STATUS IS FS-VALOUT.
001300 
001310      *=================================================================
001320       DATA                                    DIVISION.
001330      *=================================================================
001340 
001350      *-----------------------------------------------------------------
001360       FILE                                    SECTION.
001370      *-----------------------------------------------------------------
001380      *        INPUT -  LEADS VINDOS DO CRM DE MARKETING (LEADIN)
001390      *                               LRECL = 300
001400      *-----------------------------------------------------------------
001410       FD  LEADIN.
001420       COPY "#BOOKLEAD".
001430      *-----------------------------------------------------------------
001440      *     OUTPUT-  RESULTADO DA VALIDACAO DE CADA LEAD (VALOUT)
001450      *                               LRECL = 150
001460      *-----------------------------------------------------------------
001470       FD  VALOUT.
001480       COPY "#BOOKVRES".
001490 
001500      *-----------------------------------------------------------------
001510       WORKING-STORAGE                         SECTION.
001520      *-----------------------------------------------------------------
001530 
001540      *-----------------------------------------------------------------
001550       01  FILLER                      PIC X(050)          VALUE
001560           "* INICIO DA WORKING *".
001570      *-----------------------------------------------------------------
001580 
001590      *-----------------------------------------------------------------
001600       01  FILLER                      PIC X(050)           VALUE
001610             "========== VARIAVEL DE STATUS ========== ".
001620      *-----------------------------------------------------------------
001630       01  FS-LEADIN                   PIC X(002)          VALUE SPACES.
001640       01  FS-VALOUT                   PIC X(002)          VALUE SPACES.
001650      *-----------------------------------------------------------------
001660       01  FILLER                      PIC X(050)           VALUE
001670               "========== VARIAVEIS ACUMULADORAS ========== ".
001680      *-----------------------------------------------------------------
001690       01  ACU-LIDOS-LEADIN            PIC 9(007)    COMP-3 VALUE ZERO.
001700       01  ACU-GRAVA-VALOUT            PIC 9(007)    COMP-3 VALUE ZERO.
001710       01  ACU-LEADS-FALSOS            PIC 9(007)    COMP-3 VALUE ZERO.
001720      *-----------------------------------------------------------------
001730      * GRUPO DAS FAIXAS DE SITUACAO, EM ORDEM, PARA PODER VARRER COM
001740      * PARAGRAFO PROPRIO NA IMPRESSAO DOS TOTAIS (CHAMADO 1233).
001750      *-----------------------------------------------------------------
001760       01  WRK-GRUPO-FAIXAS.
001770           05  ACU-FAIXA-EXCELENTE     PIC 9(007)    COMP-3 VALUE ZERO.
001780           05  ACU-FAIXA-BOM           PIC 9(007)    COMP-3 VALUE ZERO.
001790           05  ACU-FAIXA-REGULAR       PIC 9(007)    COMP-3 VALUE ZERO.
001800           05  ACU-FAIXA-FRACO         PIC 9(007)    COMP-3 VALUE ZERO.
001810           05  ACU-FAIXA-INVALIDO      PIC 9(007)    COMP-3 VALUE ZERO.
001820       01  WRK-GRUPO-FAIXAS-R REDEFINES WRK-GRUPO-FAIXAS.
001830           05  WRK-FAIXA-CONT          PIC 9(007) COMP-3
001840                                       OCCURS 5 TIMES.
001850      *-----------------------------------------------------------------
001860       01  WRK-TAB-ROTULO-FAIXA.
001870           05  FILLER                  PIC X(009) VALUE "EXCELLENT".
001880           05  FILLER                  PIC X(009) VALUE "GOOD     ".
001890           05  FILLER                  PIC X(009) VALUE "FAIR     ".
001900           05  FILLER                  PIC X(009) VALUE "POOR     ".
001910           05  FILLER                  PIC X(009) VALUE "INVALID  ".
001920       01  WRK-TAB-ROTULO-FAIXA-R REDEFINES WRK-TAB-ROTULO-FAIXA.
001930           05  WRK-ROTULO-FAIXA        PIC X(009)
001940                                       OCCURS 5 TIMES.
001950      *-----------------------------------------------------------------
001960       01  FILLER                      PIC X(050)           VALUE
001970               "========== VARIAVEL DE APOIO ==========".
001980      *-----------------------------------------------------------------
001990       01  WRK-ARQUIVO                 PIC X(010)          VALUE SPACES.
002000       01  WRK-ARQUIVO-R REDEFINES WRK-ARQUIVO.
002010           05  WRK-ARQUIVO-TAB         PIC X(01)
002020                                       OCCURS 10 TIMES.
002030       01  WRK-LEADIN                  PIC X(10)           VALUE
002040                "LEADIN".
002050       01  WRK-VALOUT                  PIC X(10)           VALUE
002060                "VALOUT".
002070       01  WRK-FRAUDE-COMPL            PIC 9V9(04)         VALUE ZERO.
002080       01  WRK-FRAUDE-COMPL-R REDEFINES WRK-FRAUDE-COMPL.
002090           05  WRK-FRAUDE-COMPL-INT    PIC 9.
002100           05  WRK-FRAUDE-COMPL-DEC    PIC 9(004).
002110      *-----------------------------------------------------------------
002120       01  WRK-SUB2                    PIC 9(002)    COMP-3 VALUE ZERO.
002130       01  WRK-TAM-ARQUIVO             PIC 9(002)    COMP-3 VALUE ZERO.
002140      *-----------------------------------------------------------------
002150 
002160      *-----------------------------------------------------------------
002170       01  FILLER                      PIC x(050)           VALUE
002180               "===== VARIAVEIS DE EDICAO (MASCARAS) =====".
002190      *-----------------------------------------------------------------
002200       01  WRK-LIDOS-ED                PIC Z,ZZZ,ZZ9.
002210       01  WRK-GRAVA-ED                PIC Z,ZZZ,ZZ9.
002220       01  WRK-FALSOS-ED               PIC Z,ZZZ,ZZ9.
002230      *-----------------------------------------------------------------
002240       01  FILLER                      PIC X(050)          VALUE
002250               " AREA DE PASSAGEM DO CALL LVALRULE - CHAMADO 1455 ".
002260      *-----------------------------------------------------------------
002270       01  REG-PARM-REGRA.
002280           05  REG-PARM-PRIMEIRO-NOME  PIC X(25).
002290           05  REG-PARM-ULTIMO-NOME    PIC X(25).
002300           05  REG-PARM-EMAIL          PIC X(60).
002310           05  REG-PARM-FONE           PIC X(20).
002320           05  REG-PARM-EMPRESA        PIC X(40).
002330           05  REG-PARM-STATUS-CRM     PIC X(12).
002340           05  REG-PARM-CARGO          PIC X(25).
002350           05  REG-PARM-SETOR          PIC X(20).
002360           05  REG-PARM-ORIGEM         PIC X(20).
002370           05  REG-PARM-CIDADE         PIC X(20).
002380           05  REG-PARM-ESTADO         PIC X(10).
002390           05  REG-PARM-PAIS           PIC X(05).
002400           05  REG-PARM-SCORE-EMAIL    PIC 9V9(04).
002410           05  REG-PARM-SCORE-FONE     PIC 9V9(04).
002420           05  REG-PARM-SCORE-NOME     PIC 9V9(04).
002430           05  REG-PARM-SCORE-EMPRESA  PIC 9V9(04).
002440           05  REG-PARM-SCORE-COMPLETO PIC 9V9(04).
002450           05  REG-PARM-SCORE-DQ       PIC 9V9(04).
002460           05  REG-PARM-QTD-PENDENCIAS PIC 9(03).
002470      *-----------------------------------------------------------------
002480       01  FILLER                      PIC X(050)          VALUE
002490               " AREA DE PASSAGEM DO CALL LVALFRAU - CHAMADO 1455 ".
002500      *-----------------------------------------------------------------
002510       01  REG-PARM-FRAUDE.
002520           05  REG-PARM-F-PRIMEIRO-NOME  PIC X(25).
002530           05  REG-PARM-F-ULTIMO-NOME    PIC X(25).
002540           05  REG-PARM-F-EMAIL          PIC X(60).
002550           05  REG-PARM-F-FONE           PIC X(20).
002560           05  REG-PARM-F-EMPRESA        PIC X(40).
002570           05  REG-PARM-F-SCORE-EMAIL    PIC 9V9(04).
002580           05  REG-PARM-F-SCORE-FONE     PIC 9V9(04).
002590           05  REG-PARM-F-SCORE-NOME     PIC 9V9(04).
002600           05  REG-PARM-F-SCORE-EMPRESA  PIC 9V9(04).
002610           05  REG-PARM-F-SCORE-CONSIST  PIC 9V9(04).
002620           05  REG-PARM-F-SCORE-FRAUDE   PIC 9V9(04).
002630           05  REG-PARM-F-FAKE-FLAG      PIC X(01).
002640           05  REG-PARM-F-RISCO          PIC X(08).
002650      *-----------------------------------------------------------------
002660       01  FILLER                      PIC x(050)           VALUE
002670               "========== BOOK'S  ==========".
002680      *-----------------------------------------------------------------
002690       COPY "#BOOKDATA".
002700       COPY "#BOOKERRO".
002710       COPY "#MSGERRO".
002720      *-----------------------------------------------------------------
002730       01  FILLER                      PIC X(050)          VALUE
002740               "* FIM DA WORKING *".
002750      *-----------------------------------------------------------------
002760      *=================================================================
002770       PROCEDURE                               DIVISION.
002780      *=================================================================
002790       0000-PRINCIPAL                           SECTION.
002800 
002810               PERFORM 0100-INICIAR.
002820               PERFORM 0200-PROCESSAR UNTIL FS-LEADIN NOT EQUAL '00'.
002830               PERFORM 0300-FINALIZAR.
002840               STOP RUN.
002850 
002860       0000-PRINCIPAL-FIM.                      EXIT.
002870      *-----------------------------------------------------------------
002880       0100-INICIAR                             SECTION.
002890      *-----------------------------------------------------------------
002900 
002910               OPEN INPUT  LEADIN
002920                    OUTPUT VALOUT.
002930 
002940               PERFORM 0105-TESTAR-STATUS.
002950               PERFORM 0110-LEITURA.
002960 
002970       0100-INICIAR-FIM.                        EXIT.
002980      *-----------------------------------------------------------------
002990       0105-TESTAR-STATUS                       SECTION.
003000      *-----------------------------------------------------------------
003010       0106-TESTAR-STATUS-LEADIN.
003020 
003030               IF FS-LEADIN                  NOT EQUAL '00'
003040                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003050                   MOVE FS-LEADIN            TO WRK-STATUS-ERRO
003060                   MOVE WRK-LEADIN           TO WRK-ARQUIVO-ERRO
003070                   MOVE '0106-ABRE-LEADIN'   TO WRK-AREA-ERRO
003080                   PERFORM 9999-TRATA-ERRO
003090               END-IF.
003100 
003110       0107-TESTAR-STATUS-VALOUT.
003120 
003130               IF FS-VALOUT                  NOT EQUAL '00'
003140                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003150                   MOVE FS-VALOUT            TO WRK-STATUS-ERRO
003160                   MOVE WRK-VALOUT           TO WRK-ARQUIVO-ERRO
003170                   MOVE '0107-ABRE-VALOUT'   TO WRK-AREA-ERRO
003180                   PERFORM 9999-TRATA-ERRO
003190               END-IF.
003200 
003210       0105-TESTAR-STATUS-FIM.                  EXIT.
003220      *-----------------------------------------------------------------
003230       0110-LEITURA                             SECTION.
003240      *-----------------------------------------------------------------
003250 
003260               READ LEADIN.
003270               IF FS-LEADIN EQUAL '00' OR FS-LEADIN EQUAL '10'
003280                   CONTINUE
003290               ELSE
003300                   MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
003310                   MOVE FS-LEADIN          TO  WRK-STATUS-ERRO
003320                   MOVE WRK-LEADIN         TO  WRK-ARQUIVO-ERRO
003330                   MOVE '0110-LEITURA'     TO  WRK-AREA-ERRO
003340                   PERFORM 9999-TRATA-ERRO
003350               END-IF.
003360 
003370       0110-LEITURA-FIM.                        EXIT.
003380      *-----------------------------------------------------------------
003390       0200-PROCESSAR                           SECTION.
003400      *-----------------------------------------------------------------
003410 
003420               ADD 1 TO ACU-LIDOS-LEADIN.
003430 
003440               PERFORM 0210-CHAMA-REGRAS.
003450               PERFORM 0220-CALCULA-GERAL.
003460               PERFORM 0230-CLASSIFICA-SITUACAO.
003470               PERFORM 0240-CLASSIFICA-RISCO.
003480               PERFORM 0250-MONTA-SAIDA.
003490               PERFORM 0260-GRAVA.
003500 
003510               PERFORM 0110-LEITURA.
003520 
003530       0200-PROCESSAR-FIM.                      EXIT.
003540      *-----------------------------------------------------------------
003550       0210-CHAMA-REGRAS                        SECTION.
003560      *-----------------------------------------------------------------
003570      *    MONTA A AREA DE PASSAGEM DO MODULO DE QUALIDADE, CHAMA O
003580      *    LVALRULE, E A AREA DO MODULO DE FRAUDE, CHAMA O LVALFRAU.
003590      *-----------------------------------------------------------------
003600 
003610               MOVE REG-LEAD-PRIMEIRO-NOME   TO REG-PARM-PRIMEIRO-NOME.
003620               MOVE REG-LEAD-ULTIMO-NOME     TO REG-PARM-ULTIMO-NOME.
003630               MOVE REG-LEAD-EMAIL           TO REG-PARM-EMAIL.
003640               MOVE REG-LEAD-FONE            TO REG-PARM-FONE.
003650               MOVE REG-LEAD-EMPRESA         TO REG-PARM-EMPRESA.
003660               MOVE REG-LEAD-STATUS-CRM      TO REG-PARM-STATUS-CRM.
003670               MOVE REG-LEAD-CARGO           TO REG-PARM-CARGO.
003680               MOVE REG-LEAD-SETOR           TO REG-PARM-SETOR.
003690               MOVE REG-LEAD-ORIGEM          TO REG-PARM-ORIGEM.
003700               MOVE REG-LEAD-CIDADE          TO REG-PARM-CIDADE.
003710               MOVE REG-LEAD-ESTADO          TO REG-PARM-ESTADO.
003720               MOVE REG-LEAD-PAIS            TO REG-PARM-PAIS.
003730 
003740               CALL "LVALRULE" USING REG-PARM-REGRA.
003750 
003760               MOVE REG-LEAD-PRIMEIRO-NOME   TO REG-PARM-F-PRIMEIRO-NOME.
003770               MOVE REG-LEAD-ULTIMO-NOME     TO REG-PARM-F-ULTIMO-NOME.
003780               MOVE REG-LEAD-EMAIL           TO REG-PARM-F-EMAIL.
003790               MOVE REG-LEAD-FONE            TO REG-PARM-F-FONE.
003800               MOVE REG-LEAD-EMPRESA         TO REG-PARM-F-EMPRESA.
003810 
003820               CALL "LVALFRAU" USING REG-PARM-FRAUDE.
003830 
003840       0210-CHAMA-REGRAS-FIM.                   EXIT.
003850      *-----------------------------------------------------------------
003860       0220-CALCULA-GERAL                       SECTION.
003870      *-----------------------------------------------------------------
003880      *    NOTA GERAL = NOTA DE QUALIDADE * 0,7 + (1 - NOTA DE FRAUDE)
003890      *                 * 0,3 (REGRA CONFIRMADA COM A GERENCIA).
003900      *-----------------------------------------------------------------
003910 
003920               COMPUTE WRK-FRAUDE-COMPL ROUNDED =
003930                   1.0000 - REG-PARM-F-SCORE-FRAUDE.
003940 
003950               PERFORM 0225-VERIFICA-ARREDOND.
003960 
003970               COMPUTE REG-VRES-SCORE-GERAL ROUNDED =
003980                   (REG-PARM-SCORE-DQ * 0.7) +
003990                   (WRK-FRAUDE-COMPL * 0.3).
004000 
004010       0220-CALCULA-GERAL-FIM.                  EXIT.
004020      *-----------------------------------------------------------------
004030       0225-VERIFICA-ARREDOND                   SECTION.
004040      *-----------------------------------------------------------------
004050      *    CHECAGEM INCLUIDA APOS O CHAMADO 0201 - GARANTE QUE O
004060      *    COMPLEMENTO DA NOTA DE FRAUDE, JA ARREDONDADO NA QUARTA
004070      *    CASA (CHAMADO 0188), NAO SAIU DA FAIXA 0,0000 A 1,0000.
004080      *-----------------------------------------------------------------
004090 
004100               IF WRK-FRAUDE-COMPL-INT GREATER THAN 1
004110                   DISPLAY "ALERTA - COMPLEMENTO DE FRAUDE FORA DA"
004120                   DISPLAY "FAIXA APOS O ARREDONDAMENTO:" WRK-FRAUDE-COMPL
004130               END-IF.
004140 
004150       0225-VERIFICA-ARREDOND-FIM.              EXIT.
004160      *-----------------------------------------------------------------
004170       0230-CLASSIFICA-SITUACAO                 SECTION.
004180      *-----------------------------------------------------------------
004190      *    FAIXA DE SITUACAO DO LEAD, PELA NOTA GERAL.
004200      *-----------------------------------------------------------------
004210 
004220               IF REG-VRES-SCORE-GERAL GREATER OR EQUAL 0.9000
004230                   MOVE "EXCELLENT"         TO REG-VRES-STATUS
004240                   ADD 1 TO ACU-FAIXA-EXCELENTE
004250               ELSE
004260                   IF REG-VRES-SCORE-GERAL GREATER OR EQUAL 0.8000
004270                       MOVE "GOOD"          TO REG-VRES-STATUS
004280                       ADD 1 TO ACU-FAIXA-BOM
004290                   ELSE
004300                       IF REG-VRES-SCORE-GERAL GREATER OR EQUAL 0.6000
004310                           MOVE "FAIR"      TO REG-VRES-STATUS
004320                           ADD 1 TO ACU-FAIXA-REGULAR
004330                       ELSE
004340                           IF REG-VRES-SCORE-GERAL GREATER OR EQUAL
004350                               0.4000
004360                               MOVE "POOR"  TO REG-VRES-STATUS
004370                               ADD 1 TO ACU-FAIXA-FRACO
004380                           ELSE
004390                               MOVE "INVALID" TO REG-VRES-STATUS
004400                               ADD 1 TO ACU-FAIXA-INVALIDO
004410                           END-IF
004420                       END-IF
004430                   END-IF
004440               END-IF.
004450 
004460       0230-CLASSIFICA-SITUACAO-FIM.            EXIT.
004470      *-----------------------------------------------------------------
004480       0240-CLASSIFICA-RISCO                    SECTION.
004490      *-----------------------------------------------------------------
004500      *    FAIXA DE RISCO DE FRAUDE E INDICADOR DE LEAD FALSO.
004510      *-----------------------------------------------------------------
004520 
004530               IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.8000
004540                   MOVE "CRITICAL"          TO REG-VRES-RISCO
004550               ELSE
004560                   IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.6000
004570                       MOVE "HIGH"          TO REG-VRES-RISCO
004580                   ELSE
004590                       IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL
004600                           0.4000
004610                           MOVE "MEDIUM"    TO REG-VRES-RISCO
004620                       ELSE
004630                           IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL
004640                               0.2000
004650                               MOVE "LOW"   TO REG-VRES-RISCO
004660                           ELSE
004670                               MOVE "MINIMAL" TO REG-VRES-RISCO
004680                           END-IF
004690                       END-IF
004700                   END-IF
004710               END-IF.
004720 
004730               IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.7000
004740                   MOVE 'Y'                 TO REG-VRES-FAKE
004750                   ADD 1 TO ACU-LEADS-FALSOS
004760               ELSE
004770                   MOVE 'N'                 TO REG-VRES-FAKE
004780               END-IF.
004790 
004800       0240-CLASSIFICA-RISCO-FIM.               EXIT.
004810      *-----------------------------------------------------------------
004820       0250-MONTA-SAIDA                         SECTION.
004830      *-----------------------------------------------------------------
004840      *    MONTA O REGISTRO DE RESULTADO DA VALIDACAO (REG-VRES) A
004850      *    PARTIR DOS CAMPOS DE ENTRADA E DAS NOTAS CALCULADAS.
004860      *-----------------------------------------------------------------
004870 
004880               MOVE REG-LEAD-ID              TO REG-VRES-LEAD-ID.
004890               MOVE REG-LEAD-ORIGEM          TO REG-VRES-ORIGEM.
004900               MOVE REG-PARM-SCORE-DQ        TO REG-VRES-SCORE-QUALIDADE.
004910               MOVE REG-PARM-F-SCORE-FRAUDE  TO REG-VRES-SCORE-FRAUDE.
004920               MOVE REG-PARM-SCORE-EMAIL     TO REG-VRES-SCORE-EMAIL.
004930               MOVE REG-PARM-SCORE-FONE      TO REG-VRES-SCORE-FONE.
004940               MOVE REG-PARM-SCORE-NOME      TO REG-VRES-SCORE-NOME.
004950               MOVE REG-PARM-SCORE-EMPRESA   TO REG-VRES-SCORE-EMPRESA.
004960               MOVE REG-PARM-SCORE-COMPLETO  TO REG-VRES-SCORE-COMPLETO.
004970               MOVE REG-PARM-QTD-PENDENCIAS  TO REG-VRES-QTD-PENDENCIAS.
004980               MOVE SPACES                   TO REG-VRES (101:50).
004990 
005000       0250-MONTA-SAIDA-FIM.                    EXIT.
005010      *-----------------------------------------------------------------
005020       0260-GRAVA                               SECTION.
005030      *-----------------------------------------------------------------
005040 
005050               WRITE REG-VRES.
005060 
005070               IF FS-VALOUT               NOT EQUAL '00'
005080                   MOVE WRK-NAO-GRAVOU    TO WRK-DESCRICAO-ERRO
005090                   MOVE FS-VALOUT         TO WRK-STATUS-ERRO
005100                   MOVE '0260-GRAVA'      TO WRK-AREA-ERRO
005110                   PERFORM 9999-TRATA-ERRO
005120               ELSE
005130                   ADD 1 TO ACU-GRAVA-VALOUT
005140               END-IF.
005150 
005160       0260-GRAVA-FIM.                          EXIT.
005170      *-----------------------------------------------------------------
005180       0300-FINALIZAR                           SECTION.
005190      *-----------------------------------------------------------------
005200 
005210       0310-FINALIZAR-LEADIN.
005220 
005230               CLOSE LEADIN
005240                     VALOUT.
005250 
005260               IF FS-LEADIN                NOT EQUAL '00'
005270                   MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
005280                   MOVE FS-LEADIN          TO WRK-STATUS-ERRO
005290                   MOVE WRK-LEADIN         TO WRK-ARQUIVO-ERRO
005300                   MOVE '0310-FECHA-LEADIN' TO WRK-AREA-ERRO
005310                   PERFORM 9999-TRATA-ERRO
005320               END-IF.
005330 
005340       0320-FINALIZAR-VALOUT.
005350 
005360               IF FS-VALOUT                NOT EQUAL '00'
005370                   MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
005380                   MOVE FS-VALOUT          TO WRK-STATUS-ERRO
005390                   MOVE WRK-VALOUT         TO WRK-ARQUIVO-ERRO
005400                   MOVE '0320-FECHA-VALOUT' TO WRK-AREA-ERRO
005410                   PERFORM 9999-TRATA-ERRO
005420               END-IF.
005430 
005440       0330-IMPRIME-TOTAIS.
005450 
005460               MOVE ACU-LIDOS-LEADIN       TO WRK-LIDOS-ED.
005470               MOVE ACU-GRAVA-VALOUT       TO WRK-GRAVA-ED.
005480               MOVE ACU-LEADS-FALSOS       TO WRK-FALSOS-ED.
005490 
005500               DISPLAY " >>>>>>>> LVALID01 - TOTAIS <<<<<<<<< ".
005510               DISPLAY "TOTAL DE LEADS LIDOS......:" WRK-LIDOS-ED.
005520               DISPLAY "TOTAL DE RESULTADOS GRAVA.:" WRK-GRAVA-ED.
005530 
005540               MOVE 1 TO WRK-SUB2.
005550               PERFORM 0335-IMP-FAIXAS-LOOP
005560                   UNTIL WRK-SUB2 GREATER THAN 5.
005570 
005580               DISPLAY "TOTAL DE LEADS FALSOS.....:" WRK-FALSOS-ED.
005590 
005600       0300-FINALIZAR-FIM.                      EXIT.
005610      *-----------------------------------------------------------------
005620       0335-IMP-FAIXAS-LOOP                      SECTION.
005630      *-----------------------------------------------------------------
005640      *    VARRE O GRUPO DE FAIXAS E IMPRIME CADA LINHA DE TOTAL, SEM
005650      *    PERFORM VARYING EM LINHA, PADRAO DE LOOP DA CASA (CHAMADO
005660      *    1233).
005670      *-----------------------------------------------------------------
005680 
005690               DISPLAY "TOTAL FAIXA " WRK-ROTULO-FAIXA (WRK-SUB2)
005700                   "...:" WRK-FAIXA-CONT (WRK-SUB2).
005710               ADD 1 TO WRK-SUB2.
005720 
005730       0335-IMP-FAIXAS-LOOP-FIM.                 EXIT.
005740      *-----------------------------------------------------------------
005750       0108-TAMANHO-ARQUIVO                      SECTION.
005760      *-----------------------------------------------------------------
005770      *    CALCULA O TAMANHO, SEM OS BRANCOS A DIREITA, DO NOME DE
005780      *    ARQUIVO MOVIDO PARA WRK-ARQUIVO, PARA O DIAGNOSTICO DE
005790      *    ERRO. MESMO PADRAO DE LOOP DA CASA DO CHAMADO 1233.
005800      *-----------------------------------------------------------------
005810 
005820               MOVE ZERO TO WRK-TAM-ARQUIVO.
005830               MOVE 10   TO WRK-SUB2.
005840               PERFORM 0109-CALCULA-TAM-ARQ
005850                   UNTIL WRK-SUB2 EQUAL ZERO
005860                      OR WRK-TAM-ARQUIVO NOT EQUAL ZERO.
005870 
005880       0108-TAMANHO-ARQUIVO-FIM.                 EXIT.
005890      *-----------------------------------------------------------------
005900       0109-CALCULA-TAM-ARQ                      SECTION.
005910      *-----------------------------------------------------------------
005920 
005930               IF WRK-ARQUIVO-TAB (WRK-SUB2) NOT EQUAL SPACE
005940                   MOVE WRK-SUB2 TO WRK-TAM-ARQUIVO
005950               ELSE
005960                   SUBTRACT 1 FROM WRK-SUB2
005970               END-IF.
005980 
005990       0109-CALCULA-TAM-ARQ-FIM.                 EXIT.
006000      *-----------------------------------------------------------------
006010       9999-TRATA-ERRO                          SECTION.
006020      *-----------------------------------------------------------------
006030 
006040               MOVE WRK-ARQUIVO-ERRO TO WRK-ARQUIVO.
006050               PERFORM 0108-TAMANHO-ARQUIVO.
006060 
006070               DISPLAY "===== ERRO NO PROGRAMA LVALID01 ====="
006080               DISPLAY "AREA / SECAO.:"   WRK-AREA-ERRO.
006090               DISPLAY "ARQUIVO......:"   WRK-ARQUIVO-ERRO.
006100               DISPLAY "TAMANHO NOME.:"   WRK-TAM-ARQUIVO.
006110               DISPLAY "MENSSAGEM....:"   WRK-DESCRICAO-ERRO.
006120               DISPLAY "FILE STATUS..:"   WRK-STATUS-ERRO.
006130               MOVE 'S' TO WRK-ERRO-FATAL.
006140               GOBACK.
006150 
006160       9999-TRATA-ERRO-FIM.                     EXIT.
006170      *-----------------------------------------------------------------
