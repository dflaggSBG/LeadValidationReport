000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================*
000120       PROGRAM-ID.                             LVALRULE.
000130       AUTHOR.                                 MATHEUS H. MEDEIROS.
000140       INSTALLATION.                           FOURSYS CONSULTORIA.
000150       DATE-WRITTEN.                           12/06/1989.
000160       DATE-COMPILED.
000170       SECURITY.                               USO INTERNO - VENDAS.
000180      *=================================================================*
000190      *    PROGRAMA   : LVALRULE
000200      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000210      *    ANALISTA   : IVAN SANCHES
000220      *    CONSULTORIA: FOURSYS
000230      *-----------------------------------------------------------------*
000240      *    OBJETIVO...: MODULO CHAMADO (CALL) QUE RECEBE UM REGISTRO DE
000250      *        LEAD E CALCULA OS CINCO SUB-ESCORES DE QUALIDADE DE DADO
000260      *        (EMAIL, FONE, NOME, EMPRESA, COMPLETUDE) E O ESCORE DE
000270      *        QUALIDADE DE DADO (MEDIA PONDERADA), DEVOLVENDO TUDO NA
000280      *        AREA DE LIGACAO PARA O PROGRAMA CHAMADOR.
000290      *-----------------------------------------------------------------*
000300      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000310      *    (NENHUM - MODULO SEM ARQUIVO, SO LINKAGE)
000320      *-----------------------------------------------------------------*
000330      *    MODULOS....: CHAMADO POR LVALID01
000340      *-----------------------------------------------------------------*
000350      *                          ALTERACOES                             *
000360      *-----------------------------------------------------------------*
000370      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000380      *    DATA.......: 12/06/1989
000390      *    OBJETIVO...: VERSAO INICIAL - REGRAS DE EMAIL E FONE
000400      *-----------------------------------------------------------------*
000410      *    PROGRAMADOR: IVAN SANCHES
000420      *    DATA.......: 03/09/1991
000430      *    OBJETIVO...: INCLUIDA REGRA DE NOME E EMPRESA, CHAMADO 0472
000440      *-----------------------------------------------------------------*
000450      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000460      *    DATA.......: 14/02/1994
000470      *    OBJETIVO...: INCLUIDA REGRA DE COMPLETUDE E CALCULO DO
000480      *        ESCORE GERAL PONDERADO, CHAMADO 0610
000490      *-----------------------------------------------------------------*
000500      *    PROGRAMADOR: J. CARNEIRO
000510      *    DATA.......: 22/11/1996
000520      *    OBJETIVO...: AJUSTE NA VERIFICACAO DE DOMINIO PARECIDO DO
000530      *        EMAIL (GMAIL/YAHOO/HOTMAIL/OUTLOOK), CHAMADO 0651
000540      *-----------------------------------------------------------------*
000550      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000560      *    DATA.......: 09/01/1999
000570      *    OBJETIVO...: AJUSTE ANO 2000 - REVISAO DAS AREAS DE DATA E
000580      *        DOS CONTADORES NUMERICOS DO MODULO, CHAMADO Y2K-014
000590      *-----------------------------------------------------------------*
000600      *    PROGRAMADOR: R. ALMEIDA
000610      *    DATA.......: 18/05/2001
000620      *    OBJETIVO...: CORRIGIDO CALCULO DO SUB-ESCORE DE NOME QUANDO
000630      *        SOBRENOME AUSENTE, CHAMADO 1042
000640      *-----------------------------------------------------------------*
000650      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000660      *    DATA.......: 30/03/2004
000670      *    OBJETIVO...: INCLUIDO CONTADOR DE PENDENCIAS (ISSUE-COUNT)
000680      *        DEVOLVIDO AO CHAMADOR, CHAMADO 1180
000690      *-----------------------------------------------------------------*
000700      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000710      *    DATA.......: 11/08/2006
000720      *    OBJETIVO...: REESCRITAS AS VARREDURAS DE TABELA COM
000730      *        PARAGRAFO PROPRIO, SEM PERFORM VARYING EM LINHA,
000740      *        PADRAO DE LOOP DA CASA, CHAMADO 1233
000750      *-----------------------------------------------------------------*
000760      *    PROGRAMADOR: V.M.CORDEIRO
000770      *    DATA.......: 17/04/2009
000780      *    OBJETIVO...: TESTE DE NOME SUSPEITO SO PEGAVA A PALAVRA NO
000790      *        INICIO DO NOME. REFEITO COMO VARREDURA POSICAO A
000800      *        POSICAO, IGUAL AO MODULO DE FRAUDE. CHAMADO 1401.
000810      *-----------------------------------------------------------------*
000820      *    PROGRAMADOR: R.A.QUEIROZ
000830      *    DATA.......: 02/06/2009
000840      *    OBJETIVO...: DOMINIO DO E-MAIL NUNCA ERA CONVERTIDO PARA
000850      *        MAIUSCULA ANTES DE COMPARAR COM A TABELA DE DOMINIOS
000860      *        CONHECIDOS (EM MAIUSCULA), ENTAO O TESTE DE DOMINIO
000870      *        PARECIDO NUNCA BATIA. INCLUIDO INSPECT CONVERTING
000880      *        ANTES DA COMPARACAO. CHAMADO 1457.
000890      *=================================================================*
000900 
000910 
000920      *=================================================================*
000930       ENVIRONMENT                             DIVISION.
000940      *=================================================================*
000950 
000960      *-----------------------------------------------------------------*
000970       CONFIGURATION                           SECTION.
000980      *-----------------------------------------------------------------*
000990 
001000       SPECIAL-NAMES.
001010           C01 IS TOP-OF-FORM.
001020 
001030      *=================================================================*
001040       DATA                                    DIVISION.
001050      *=================================================================*
001060 
001070      *-----------------------------------------------------------------*
001080       WORKING-STORAGE                         SECTION.
001090      *-----------------------------------------------------------------*
001100 
001110      *-----------------------------------------------------------------*
001120       01  FILLER                      PIC X(050)          VALUE
001130               "***** INICIO DA WORKING - LVALRULE *****".
001140      *-----------------------------------------------------------------*
001150       01  WRK-AREA-EMAIL.
001160           05  WRK-EMAIL-LOCAL         PIC X(060)          VALUE SPACES.
001170           05  WRK-EMAIL-DOMINIO       PIC X(060)          VALUE SPACES.
001180           05  WRK-EMAIL-DOM-P1        PIC X(060)          VALUE SPACES.
001190           05  WRK-EMAIL-DOM-P2        PIC X(060)          VALUE SPACES.
001200           05  FILLER                  PIC X(010)          VALUE SPACES.
001210       01  WRK-AREA-EMAIL-R REDEFINES WRK-AREA-EMAIL.
001220           05  WRK-EMAIL-TAB OCCURS 250 TIMES
001230                                       PIC X(01).
001240      *-----------------------------------------------------------------*
001250       01  WRK-AREA-FONE.
001260           05  WRK-FONE-LIMPO          PIC X(020)          VALUE SPACES.
001270           05  WRK-FONE-QTD-DIG        PIC 9(02)    COMP-3 VALUE ZERO.
001280           05  FILLER                  PIC X(010)          VALUE SPACES.
001290       01  WRK-AREA-FONE-R  REDEFINES WRK-AREA-FONE.
001300           05  WRK-FONE-TAB  OCCURS 30 TIMES
001310                                       PIC X(01).
001320      *-----------------------------------------------------------------*
001330       01  WRK-AREA-NOME.
001340           05  WRK-NOME-COMPLETO       PIC X(051)          VALUE SPACES.
001350           05  FILLER                  PIC X(010)          VALUE SPACES.
001360       01  WRK-AREA-NOME-R  REDEFINES WRK-AREA-NOME.
001370           05  WRK-NOME-TAB  OCCURS 61 TIMES
001380                                       PIC X(01).
001390      *-----------------------------------------------------------------*
001400       01  FILLER                      PIC X(050)          VALUE
001410               " VARIAVEIS DE APOIO - CONTADORES ".
001420      *-----------------------------------------------------------------*
001430       01  WRK-CNT-ARROBA              PIC 9(02)    COMP-3 VALUE ZERO.
001440       01  WRK-CNT-DIGSEQ               PIC 9(02)   COMP-3 VALUE ZERO.
001450       01  WRK-CNT-IGUAIS              PIC 9(03)    COMP-3 VALUE ZERO.
001460       01  WRK-SUB                     PIC 9(03)    COMP-3 VALUE ZERO.
001470       01  WRK-TAM-MAIOR                PIC 9(03)   COMP-3 VALUE ZERO.
001480       01  WRK-PCT-SIMIL                PIC 9(03)V9(04)     VALUE ZERO.
001490       01  WRK-DOMINIO-OK               PIC X(01)           VALUE 'N'.
001500       01  WRK-TAM-PRIMEIRO             PIC 9(02)    COMP-3 VALUE ZERO.
001510       01  WRK-TAM-ULTIMO               PIC 9(02)    COMP-3 VALUE ZERO.
001520       01  WRK-IND                      PIC 9(01)    COMP-3 VALUE ZERO.
001530       01  WRK-SUB2                     PIC 9(03)    COMP-3 VALUE ZERO.
001540       01  WRK-ACHOU                    PIC X(01)           VALUE 'N'.
001550      *-----------------------------------------------------------------*
001560       01  FILLER                      PIC X(050)          VALUE
001570               " TABELA DE DOMINIOS CONHECIDOS (TYPO-CHECK) ".
001580      *-----------------------------------------------------------------*
001590       01  WRK-TAB-DOMINIO.
001600           05  WRK-DOM-CONHECIDO OCCURS 4 TIMES PIC X(020).
001610      *-----------------------------------------------------------------*
001620       01  FILLER                      PIC X(050)          VALUE
001630               "***** FIM DA WORKING - LVALRULE *****".
001640      *-----------------------------------------------------------------*
001650       LINKAGE                                 SECTION.
001660      *-----------------------------------------------------------------*
001670       01  REG-PARM-REGRA.
001680           05  REG-PARM-PRIMEIRO-NOME  PIC X(25).
001690           05  REG-PARM-ULTIMO-NOME    PIC X(25).
001700           05  REG-PARM-EMAIL          PIC X(60).
001710           05  REG-PARM-FONE           PIC X(20).
001720           05  REG-PARM-EMPRESA        PIC X(40).
001730           05  REG-PARM-STATUS-CRM     PIC X(12).
001740           05  REG-PARM-CARGO          PIC X(25).
001750           05  REG-PARM-SETOR          PIC X(20).
001760           05  REG-PARM-ORIGEM         PIC X(20).
001770           05  REG-PARM-CIDADE         PIC X(20).
001780           05  REG-PARM-ESTADO         PIC X(10).
001790           05  REG-PARM-PAIS           PIC X(05).
001800           05  REG-PARM-SCORE-EMAIL    PIC 9V9(04).
001810           05  REG-PARM-SCORE-FONE     PIC 9V9(04).
001820           05  REG-PARM-SCORE-NOME     PIC 9V9(04).
001830           05  REG-PARM-SCORE-EMPRESA  PIC 9V9(04).
001840           05  REG-PARM-SCORE-COMPLETO PIC 9V9(04).
001850           05  REG-PARM-SCORE-DQ       PIC 9V9(04).
001860           05  REG-PARM-QTD-PENDENCIAS PIC 9(03).
001870      *=================================================================*
001880       PROCEDURE                               DIVISION USING
001890                                                REG-PARM-REGRA.
001900      *=================================================================*
001910       0000-PRINCIPAL                           SECTION.
001920 
001930           MOVE ZERO TO REG-PARM-QTD-PENDENCIAS.
001940           MOVE "GMAIL.COM   "   TO WRK-DOM-CONHECIDO (1).
001950           MOVE "YAHOO.COM   "   TO WRK-DOM-CONHECIDO (2).
001960           MOVE "HOTMAIL.COM "   TO WRK-DOM-CONHECIDO (3).
001970           MOVE "OUTLOOK.COM "   TO WRK-DOM-CONHECIDO (4).
001980 
001990           PERFORM 0100-VALIDA-EMAIL.
002000           PERFORM 0200-VALIDA-FONE.
002010           PERFORM 0300-VALIDA-NOME.
002020           PERFORM 0400-VALIDA-EMPRESA.
002030           PERFORM 0500-VALIDA-COMPLETUDE.
002040           PERFORM 0600-CALCULA-SCORE-DQ.
002050           GOBACK.
002060 
002070       0000-PRINCIPAL-FIM.                      EXIT.
002080      *-----------------------------------------------------------------*
002090       0100-VALIDA-EMAIL                        SECTION.
002100      *-----------------------------------------------------------------*
002110      *    REGRA DE EMAIL - VER BUSINESS RULES, SECAO EMAIL             *
002120      *-----------------------------------------------------------------*
002130 
002140           MOVE ZERO TO REG-PARM-SCORE-EMAIL.
002150           MOVE SPACES TO WRK-EMAIL-LOCAL WRK-EMAIL-DOMINIO
002160                WRK-EMAIL-DOM-P1 WRK-EMAIL-DOM-P2.
002170           MOVE ZERO   TO WRK-CNT-ARROBA.
002180 
002190           IF REG-PARM-EMAIL EQUAL SPACES
002200               ADD 1 TO REG-PARM-QTD-PENDENCIAS
002210           ELSE
002220               INSPECT REG-PARM-EMAIL TALLYING WRK-CNT-ARROBA
002230                   FOR ALL "@"
002240               UNSTRING REG-PARM-EMAIL DELIMITED BY "@"
002250                   INTO WRK-EMAIL-LOCAL WRK-EMAIL-DOMINIO
002260               UNSTRING WRK-EMAIL-DOMINIO DELIMITED BY "."
002270                   INTO WRK-EMAIL-DOM-P1 WRK-EMAIL-DOM-P2
002280               INSPECT WRK-EMAIL-DOMINIO CONVERTING
002290                   "abcdefghijklmnopqrstuvwxyz" TO
002300                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002310               IF WRK-CNT-ARROBA EQUAL 1 AND
002320                  WRK-EMAIL-LOCAL NOT EQUAL SPACES AND
002330                  WRK-EMAIL-DOMINIO NOT EQUAL SPACES AND
002340                  WRK-EMAIL-DOM-P1 NOT EQUAL SPACES AND
002350                  WRK-EMAIL-DOM-P2 NOT EQUAL SPACES
002360                   MOVE 1.0000 TO REG-PARM-SCORE-EMAIL
002370                   PERFORM 0150-TESTA-DOMINIO-PARECIDO
002380               ELSE
002390                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
002400               END-IF
002410           END-IF.
002420 
002430       0100-VALIDA-EMAIL-FIM.                   EXIT.
002440      *-----------------------------------------------------------------*
002450       0150-TESTA-DOMINIO-PARECIDO              SECTION.
002460      *-----------------------------------------------------------------*
002470      *    COMPARA O DOMINIO DIGITADO COM OS QUATRO DOMINIOS GRANDES    *
002480      *    VARRENDO A TABELA ATRAVES DO PARAGRAFO 0151 (LOOP PROPRIO,   *
002490      *    PADRAO DA CASA - SEM PERFORM VARYING EM LINHA).              *
002500      *-----------------------------------------------------------------*
002510 
002520           MOVE 'N' TO WRK-DOMINIO-OK.
002530           MOVE 1   TO WRK-IND.
002540           PERFORM 0151-COMPARA-1-DOMINIO
002550               UNTIL WRK-IND GREATER 4 OR WRK-DOMINIO-OK EQUAL 'S'.
002560 
002570       0150-TESTA-DOMINIO-PARECIDO-FIM.         EXIT.
002580      *-----------------------------------------------------------------*
002590       0151-COMPARA-1-DOMINIO                   SECTION.
002600      *-----------------------------------------------------------------*
002610 
002620           IF WRK-EMAIL-DOMINIO EQUAL WRK-DOM-CONHECIDO (WRK-IND)
002630               MOVE 'S' TO WRK-DOMINIO-OK
002640           ELSE
002650               PERFORM 0160-CALCULA-SIMILARIDADE
002660               IF WRK-PCT-SIMIL GREATER OR EQUAL 60.0000 AND
002670                  WRK-PCT-SIMIL LESS OR EQUAL 89.0000
002680                   COMPUTE REG-PARM-SCORE-EMAIL ROUNDED =
002690                           REG-PARM-SCORE-EMAIL * 0.8
002700                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
002710                   MOVE 'S' TO WRK-DOMINIO-OK
002720               END-IF
002730           END-IF.
002740           ADD 1 TO WRK-IND.
002750 
002760       0151-COMPARA-1-DOMINIO-FIM.               EXIT.
002770      *-----------------------------------------------------------------*
002780       0160-CALCULA-SIMILARIDADE                SECTION.
002790      *-----------------------------------------------------------------*
002800      *    RAZAO SIMPLES DE CARACTERES IGUAIS NA MESMA POSICAO ENTRE O  *
002810      *    DOMINIO DIGITADO E O DOMINIO CONHECIDO DA VEZ, VARRIDOS      *
002820      *    CARACTERE A CARACTERE PELO PARAGRAFO 0161.                  *
002830      *-----------------------------------------------------------------*
002840 
002850           MOVE ZERO TO WRK-CNT-IGUAIS WRK-TAM-MAIOR.
002860           MOVE 1    TO WRK-SUB.
002870           PERFORM 0161-COMPARA-1-POSICAO UNTIL WRK-SUB GREATER 20.
002880 
002890           IF WRK-TAM-MAIOR GREATER ZERO
002900               COMPUTE WRK-PCT-SIMIL ROUNDED =
002910                   (WRK-CNT-IGUAIS / WRK-TAM-MAIOR) * 100
002920           ELSE
002930               MOVE ZERO TO WRK-PCT-SIMIL
002940           END-IF.
002950 
002960       0160-CALCULA-SIMILARIDADE-FIM.           EXIT.
002970      *-----------------------------------------------------------------*
002980       0161-COMPARA-1-POSICAO                   SECTION.
002990      *-----------------------------------------------------------------*
003000 
003010           IF WRK-EMAIL-DOMINIO (WRK-SUB:1) NOT EQUAL SPACE
003020               MOVE WRK-SUB TO WRK-TAM-MAIOR
003030           END-IF.
003040           IF WRK-DOM-CONHECIDO (WRK-IND) (WRK-SUB:1) NOT EQUAL
003050              SPACE
003060               IF WRK-SUB GREATER WRK-TAM-MAIOR
003070                   MOVE WRK-SUB TO WRK-TAM-MAIOR
003080               END-IF
003090           END-IF.
003100           IF WRK-EMAIL-DOMINIO (WRK-SUB:1) EQUAL
003110              WRK-DOM-CONHECIDO (WRK-IND) (WRK-SUB:1) AND
003120              WRK-EMAIL-DOMINIO (WRK-SUB:1) NOT EQUAL SPACE
003130               ADD 1 TO WRK-CNT-IGUAIS
003140           END-IF.
003150           ADD 1 TO WRK-SUB.
003160 
003170       0161-COMPARA-1-POSICAO-FIM.               EXIT.
003180      *-----------------------------------------------------------------*
003190       0200-VALIDA-FONE                         SECTION.
003200      *-----------------------------------------------------------------*
003210      *    REGRA DE TELEFONE - VER BUSINESS RULES, SECAO PHONE          *
003220      *-----------------------------------------------------------------*
003230 
003240           MOVE ZERO   TO REG-PARM-SCORE-FONE.
003250           MOVE SPACES TO WRK-FONE-LIMPO.
003260           MOVE ZERO   TO WRK-FONE-QTD-DIG.
003270 
003280           IF REG-PARM-FONE EQUAL SPACES
003290               ADD 1 TO REG-PARM-QTD-PENDENCIAS
003300           ELSE
003310               PERFORM 0210-LIMPA-FONE
003320               PERFORM 0220-TESTA-FONE-US
003330           END-IF.
003340 
003350       0200-VALIDA-FONE-FIM.                    EXIT.
003360      *-----------------------------------------------------------------*
003370       0210-LIMPA-FONE                          SECTION.
003380      *-----------------------------------------------------------------*
003390      *    TIRA TUDO QUE NAO FOR DIGITO DO TELEFONE DIGITADO, DIGITO    *
003400      *    A DIGITO, PELO PARAGRAFO 0211.                              *
003410      *-----------------------------------------------------------------*
003420 
003430           MOVE 1 TO WRK-SUB.
003440           PERFORM 0211-COPIA-1-DIGITO UNTIL WRK-SUB GREATER 20.
003450 
003460       0210-LIMPA-FONE-FIM.                     EXIT.
003470      *-----------------------------------------------------------------*
003480       0211-COPIA-1-DIGITO                      SECTION.
003490      *-----------------------------------------------------------------*
003500 
003510           IF REG-PARM-FONE (WRK-SUB:1) GREATER OR EQUAL "0" AND
003520              REG-PARM-FONE (WRK-SUB:1) LESS OR EQUAL "9"
003530               ADD 1 TO WRK-FONE-QTD-DIG
003540               MOVE REG-PARM-FONE (WRK-SUB:1) TO
003550                    WRK-FONE-TAB (WRK-FONE-QTD-DIG)
003560           END-IF.
003570           ADD 1 TO WRK-SUB.
003580 
003590       0211-COPIA-1-DIGITO-FIM.                  EXIT.
003600      *-----------------------------------------------------------------*
003610       0220-TESTA-FONE-US                       SECTION.
003620      *-----------------------------------------------------------------*
003630      *    NUMERO AMERICANO VALE QUANDO TEM 10 DIGITOS (OU 11 COMECANDO *
003640      *    EM 1), DDD NAO COMECA EM 0 OU 1 E O PRIMEIRO DIGITO DO       *
003650      *    NUMERO LOCAL (4O DOS 10) NAO COMECA EM 0 OU 1.               *
003660      *-----------------------------------------------------------------*
003670 
003680           IF WRK-FONE-QTD-DIG EQUAL 11 AND WRK-FONE-TAB (1) EQUAL "1"
003690               PERFORM 0230-DESLOCA-11-PARA-10
003700           END-IF.
003710 
003720           IF WRK-FONE-QTD-DIG EQUAL 10 AND
003730              WRK-FONE-TAB (1) NOT EQUAL "0" AND
003740              WRK-FONE-TAB (1) NOT EQUAL "1" AND
003750              WRK-FONE-TAB (4) NOT EQUAL "0" AND
003760              WRK-FONE-TAB (4) NOT EQUAL "1"
003770               MOVE 1.0000 TO REG-PARM-SCORE-FONE
003780           ELSE
003790               ADD 1 TO REG-PARM-QTD-PENDENCIAS
003800           END-IF.
003810 
003820       0220-TESTA-FONE-US-FIM.                  EXIT.
003830      *-----------------------------------------------------------------*
003840       0230-DESLOCA-11-PARA-10                  SECTION.
003850      *-----------------------------------------------------------------*
003860      *    TIRA O "1" DE DDI DA FRENTE, DESLOCANDO OS DEZ DIGITOS QUE   *
003870      *    FICAM UMA POSICAO PARA TRAS, PELO PARAGRAFO 0231.            *
003880      *-----------------------------------------------------------------*
003890 
003900           MOVE 1 TO WRK-SUB.
003910           PERFORM 0231-DESLOCA-1-POSICAO UNTIL WRK-SUB GREATER 10.
003920           MOVE 10 TO WRK-FONE-QTD-DIG.
003930 
003940       0230-DESLOCA-11-PARA-10-FIM.              EXIT.
003950      *-----------------------------------------------------------------*
003960       0231-DESLOCA-1-POSICAO                   SECTION.
003970      *-----------------------------------------------------------------*
003980 
003990           MOVE WRK-FONE-TAB (WRK-SUB + 1) TO WRK-FONE-TAB (WRK-SUB).
004000           ADD 1 TO WRK-SUB.
004010 
004020       0231-DESLOCA-1-POSICAO-FIM.               EXIT.
004030      *-----------------------------------------------------------------*
004040       0300-VALIDA-NOME                         SECTION.
004050      *-----------------------------------------------------------------*
004060      *    REGRA DE NOME - VER BUSINESS RULES, SECAO NAME               *
004070      *-----------------------------------------------------------------*
004080 
004090           MOVE ZERO TO REG-PARM-SCORE-NOME.
004100           PERFORM 0310-PONTUA-PRIMEIRO-NOME.
004110           PERFORM 0320-PONTUA-ULTIMO-NOME.
004120           PERFORM 0330-TESTA-NOME-SUSPEITO.
004130 
004140       0300-VALIDA-NOME-FIM.                    EXIT.
004150      *-----------------------------------------------------------------*
004160       0310-PONTUA-PRIMEIRO-NOME                SECTION.
004170      *-----------------------------------------------------------------*
004180 
004190           MOVE ZERO TO WRK-TAM-PRIMEIRO.
004200           MOVE 1    TO WRK-SUB.
004210           PERFORM 0311-MEDE-1-POSICAO UNTIL WRK-SUB GREATER 25.
004220 
004230           IF WRK-TAM-PRIMEIRO GREATER OR EQUAL 2
004240               ADD 0.5000 TO REG-PARM-SCORE-NOME
004250           ELSE
004260               IF WRK-TAM-PRIMEIRO EQUAL 1
004270                   ADD 0.2500 TO REG-PARM-SCORE-NOME
004280                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
004290               ELSE
004300                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
004310               END-IF
004320           END-IF.
004330 
004340       0310-PONTUA-PRIMEIRO-NOME-FIM.            EXIT.
004350      *-----------------------------------------------------------------*
004360       0311-MEDE-1-POSICAO                      SECTION.
004370      *-----------------------------------------------------------------*
004380 
004390           IF REG-PARM-PRIMEIRO-NOME (WRK-SUB:1) NOT EQUAL SPACE
004400               MOVE WRK-SUB TO WRK-TAM-PRIMEIRO
004410           END-IF.
004420           ADD 1 TO WRK-SUB.
004430 
004440       0311-MEDE-1-POSICAO-FIM.                  EXIT.
004450      *-----------------------------------------------------------------*
004460       0320-PONTUA-ULTIMO-NOME                  SECTION.
004470      *-----------------------------------------------------------------*
004480 
004490           MOVE ZERO TO WRK-TAM-ULTIMO.
004500           MOVE 1    TO WRK-SUB.
004510           PERFORM 0321-MEDE-1-POSICAO UNTIL WRK-SUB GREATER 25.
004520 
004530           IF WRK-TAM-ULTIMO GREATER OR EQUAL 2
004540               ADD 0.5000 TO REG-PARM-SCORE-NOME
004550           ELSE
004560               IF WRK-TAM-ULTIMO EQUAL 1
004570                   ADD 0.2500 TO REG-PARM-SCORE-NOME
004580                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
004590               ELSE
004600                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
004610               END-IF
004620           END-IF.
004630 
004640       0320-PONTUA-ULTIMO-NOME-FIM.              EXIT.
004650      *-----------------------------------------------------------------*
004660       0321-MEDE-1-POSICAO                      SECTION.
004670      *-----------------------------------------------------------------*
004680 
004690           IF REG-PARM-ULTIMO-NOME (WRK-SUB:1) NOT EQUAL SPACE
004700               MOVE WRK-SUB TO WRK-TAM-ULTIMO
004710           END-IF.
004720           ADD 1 TO WRK-SUB.
004730 
004740       0321-MEDE-1-POSICAO-FIM.                  EXIT.
004750      *-----------------------------------------------------------------*
004760       0330-TESTA-NOME-SUSPEITO                 SECTION.
004770      *-----------------------------------------------------------------*
004780      *    SE O NOME COMPLETO CONTIVER PALAVRA SUSPEITA (TEST, UNKNOWN, *
004790      *    N/A, NULL, ADMIN) EM QUALQUER POSICAO, A PONTUACAO DO NOME   *
004800      *    TODA CAI PELA METADE. VARREDURA POSICAO A POSICAO (0331),    *
004810      *    CHAMADO 1401.                                                *
004820      *-----------------------------------------------------------------*
004830 
004840           MOVE SPACES TO WRK-NOME-COMPLETO.
004850           STRING REG-PARM-PRIMEIRO-NOME DELIMITED BY SPACE
004860                  " "                   DELIMITED BY SIZE
004870                  REG-PARM-ULTIMO-NOME  DELIMITED BY SPACE
004880                  INTO WRK-NOME-COMPLETO.
004890           INSPECT WRK-NOME-COMPLETO CONVERTING
004900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004910               "abcdefghijklmnopqrstuvwxyz".
004920 
004930           MOVE 'N' TO WRK-ACHOU.
004940           MOVE 1   TO WRK-SUB2.
004950           PERFORM 0331-TESTA-1-POSICAO
004960               UNTIL WRK-SUB2 GREATER 45 OR WRK-ACHOU EQUAL 'S'.
004970 
004980           IF WRK-ACHOU EQUAL 'S'
004990               COMPUTE REG-PARM-SCORE-NOME ROUNDED =
005000                       REG-PARM-SCORE-NOME * 0.5
005010               ADD 1 TO REG-PARM-QTD-PENDENCIAS
005020           END-IF.
005030 
005040       0330-TESTA-NOME-SUSPEITO-FIM.             EXIT.
005050      *-----------------------------------------------------------------*
005060       0331-TESTA-1-POSICAO                     SECTION.
005070      *-----------------------------------------------------------------*
005080 
005090           IF WRK-NOME-COMPLETO (WRK-SUB2:4) EQUAL "test"
005100              OR WRK-NOME-COMPLETO (WRK-SUB2:7) EQUAL "unknown"
005110              OR WRK-NOME-COMPLETO (WRK-SUB2:3) EQUAL "n/a"
005120              OR WRK-NOME-COMPLETO (WRK-SUB2:4) EQUAL "null"
005130              OR WRK-NOME-COMPLETO (WRK-SUB2:5) EQUAL "admin"
005140               MOVE 'S' TO WRK-ACHOU
005150           END-IF.
005160           ADD 1 TO WRK-SUB2.
005170 
005180       0331-TESTA-1-POSICAO-FIM.                 EXIT.
005190      *-----------------------------------------------------------------*
005200       0400-VALIDA-EMPRESA                      SECTION.
005210      *-----------------------------------------------------------------*
005220      *    REGRA DE EMPRESA - VER BUSINESS RULES, SECAO COMPANY         *
005230      *-----------------------------------------------------------------*
005240 
005250           MOVE ZERO TO REG-PARM-SCORE-EMPRESA.
005260           MOVE ZERO TO WRK-TAM-PRIMEIRO.
005270           MOVE 1    TO WRK-SUB.
005280           PERFORM 0401-MEDE-1-POSICAO UNTIL WRK-SUB GREATER 40.
005290 
005300           IF REG-PARM-EMPRESA EQUAL SPACES
005310               ADD 1 TO REG-PARM-QTD-PENDENCIAS
005320           ELSE
005330               IF WRK-TAM-PRIMEIRO LESS 2
005340                   MOVE 0.2000 TO REG-PARM-SCORE-EMPRESA
005350                   ADD 1 TO REG-PARM-QTD-PENDENCIAS
005360               ELSE
005370                   MOVE 0.8000 TO REG-PARM-SCORE-EMPRESA
005380                   PERFORM 0410-TESTA-EMPRESA-GENERICA
005390               END-IF
005400           END-IF.
005410 
005420       0400-VALIDA-EMPRESA-FIM.                 EXIT.
005430      *-----------------------------------------------------------------*
005440       0401-MEDE-1-POSICAO                      SECTION.
005450      *-----------------------------------------------------------------*
005460 
005470           IF REG-PARM-EMPRESA (WRK-SUB:1) NOT EQUAL SPACE
005480               MOVE WRK-SUB TO WRK-TAM-PRIMEIRO
005490           END-IF.
005500           ADD 1 TO WRK-SUB.
005510 
005520       0401-MEDE-1-POSICAO-FIM.                  EXIT.
005530      *-----------------------------------------------------------------*
005540       0410-TESTA-EMPRESA-GENERICA              SECTION.
005550      *-----------------------------------------------------------------*
005560 
005570           MOVE SPACES TO WRK-NOME-COMPLETO.
005580           MOVE REG-PARM-EMPRESA TO WRK-NOME-COMPLETO (1:40).
005590           INSPECT WRK-NOME-COMPLETO CONVERTING
005600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005610               "abcdefghijklmnopqrstuvwxyz".
005620 
005630           IF WRK-NOME-COMPLETO (1:40) EQUAL "test"
005640              OR WRK-NOME-COMPLETO (1:40) EQUAL "unknown"
005650              OR WRK-NOME-COMPLETO (1:40) EQUAL "n/a"
005660              OR WRK-NOME-COMPLETO (1:40) EQUAL "null"
005670              OR WRK-NOME-COMPLETO (1:40) EQUAL "none"
005680              OR WRK-NOME-COMPLETO (1:40) EQUAL "company"
005690               COMPUTE REG-PARM-SCORE-EMPRESA ROUNDED =
005700                       REG-PARM-SCORE-EMPRESA * 0.3
005710               ADD 1 TO REG-PARM-QTD-PENDENCIAS
005720           END-IF.
005730 
005740       0410-TESTA-EMPRESA-GENERICA-FIM.          EXIT.
005750      *-----------------------------------------------------------------*
005760       0500-VALIDA-COMPLETUDE                   SECTION.
005770      *-----------------------------------------------------------------*
005780      *    REGRA DE COMPLETUDE - 6 CAMPOS OBRIGATORIOS (0.7) E 6        *
005790      *    CAMPOS IMPORTANTES (0.3).                                   *
005800      *-----------------------------------------------------------------*
005810 
005820           MOVE ZERO TO WRK-CNT-IGUAIS WRK-CNT-DIGSEQ.
005830 
005840           IF REG-PARM-PRIMEIRO-NOME NOT EQUAL SPACES
005850               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005860           IF REG-PARM-ULTIMO-NOME   NOT EQUAL SPACES
005870               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005880           IF REG-PARM-EMAIL         NOT EQUAL SPACES
005890               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005900           IF REG-PARM-FONE          NOT EQUAL SPACES
005910               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005920           IF REG-PARM-EMPRESA       NOT EQUAL SPACES
005930               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005940           IF REG-PARM-STATUS-CRM    NOT EQUAL SPACES
005950               ADD 1 TO WRK-CNT-IGUAIS END-IF.
005960 
005970           IF REG-PARM-CARGO         NOT EQUAL SPACES
005980               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
005990           IF REG-PARM-SETOR         NOT EQUAL SPACES
006000               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
006010           IF REG-PARM-ORIGEM        NOT EQUAL SPACES
006020               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
006030           IF REG-PARM-CIDADE        NOT EQUAL SPACES
006040               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
006050           IF REG-PARM-ESTADO        NOT EQUAL SPACES
006060               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
006070           IF REG-PARM-PAIS          NOT EQUAL SPACES
006080               ADD 1 TO WRK-CNT-DIGSEQ END-IF.
006090 
006100           COMPUTE REG-PARM-SCORE-COMPLETO ROUNDED =
006110               (WRK-CNT-IGUAIS / 6) * 0.7 +
006120               (WRK-CNT-DIGSEQ / 6) * 0.3 .
006130 
006140       0500-VALIDA-COMPLETUDE-FIM.               EXIT.
006150      *-----------------------------------------------------------------*
006160       0600-CALCULA-SCORE-DQ                    SECTION.
006170      *-----------------------------------------------------------------*
006180      *    MEDIA PONDERADA DOS CINCO SUB-ESCORES - EMAIL 0.30 FONE 0.30 *
006190      *    NOME 0.15 EMPRESA 0.10 COMPLETUDE 0.15.                     *
006200      *-----------------------------------------------------------------*
006210 
006220           COMPUTE REG-PARM-SCORE-DQ ROUNDED =
006230               REG-PARM-SCORE-EMAIL    * 0.30 +
006240               REG-PARM-SCORE-FONE     * 0.30 +
006250               REG-PARM-SCORE-NOME     * 0.15 +
006260               REG-PARM-SCORE-EMPRESA  * 0.10 +
006270               REG-PARM-SCORE-COMPLETO * 0.15 .
006280 
006290       0600-CALCULA-SCORE-DQ-FIM.                EXIT.
