000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             LSRCRPT.
000130       AUTHOR.                                 V.M.CORDEIRO.
000140       INSTALLATION.                           SETOR DE VENDAS.
000150       DATE-WRITTEN.                           04/05/1988.
000160       DATE-COMPILED.
000170       SECURITY.                               CONFIDENCIAL.
000180      *=================================================================
000190      * PROGRAMA   : LSRCRPT
000200      * PROGRAMADOR: V.M.CORDEIRO
000210      * ANALISTA   : C.A.BITTENCOURT
000220      * DATA.......: 04/05/1988
000230      *-----------------------------------------------------------------
000240      * OBJETIVO...: ORDENAR A VALIDACAO JA INTERPRETADA POR ORIGEM DO
000250      *              LEAD, APURAR POR ORIGEM O TOTAL DE LEADS, O TOTAL
000260      *              DE LEADS FALSOS E DE FRAUDE CRITICA, A MEDIA DE
000270      *              QUALIDADE E O NIVEL DE RISCO DO DIA, E IMPRIMIR O
000280      *              RELATORIO DE LEADS FALSOS POR ORIGEM.
000290      *-----------------------------------------------------------------
000300      * ARQUIVOS                I/O                  INCLUDE/BOOK
000310      *  PARSOUT                I (ENTRADA DA ORDENACAO)   #BOOKPVAL
000320      *  WRKSRC                 WORK (SD DA ORDENACAO)     (NENHUM)
000330      *  PARSIN                 I (SAIDA ORDENADA)         #BOOKPVAL
000340      *  SRCSUM                 O                          #BOOKSRC
000350      *  RELSRC                 O (RELATORIO 132 COL)      (NENHUM)
000360      *
000370      *-----------------------------------------------------------------
000380      * MODULOS....: (NENHUM)
000390      *-----------------------------------------------------------------
000400      *                          ALTERACOES                             *
000410      *-----------------------------------------------------------------
000420      * PROGRAMADOR: V.M.CORDEIRO
000430      * ANALISTA   : C.A.BITTENCOURT
000440      * DATA.......: 04/05/1988
000450      * OBJETIVO...: VERSAO INICIAL DO RELATORIO DE LEADS FALSOS POR
000460      *              ORIGEM, COM QUEBRA DE CONTROLE POR ORIGEM. CHAMADO
000470      *              0043.
000480      *-----------------------------------------------------------------
000490      * PROGRAMADOR: M.S.TAVARES
000500      * ANALISTA   : C.A.BITTENCOURT
000510      * DATA.......: 30/11/1989
000520      * OBJETIVO...: INCLUSAO DO ARQUIVO DE RESUMO POR ORIGEM (SRCSUM)
000530      *              GRAVADO JUNTO COM A LINHA DO RELATORIO. CHAMADO
000540      *              0060.
000550      *-----------------------------------------------------------------
000560      * PROGRAMADOR: M.S.TAVARES
000570      * ANALISTA   : E.P.GUSMAO
000580      * DATA.......: 18/06/1991
000590      * OBJETIVO...: INCLUSAO DO NIVEL DE RISCO DO DIA E DOS ALERTAS DE
000600      *              VOLUME E DE PERCENTUAL POR ORIGEM. CHAMADO 0075.
000610      *-----------------------------------------------------------------
000620      * PROGRAMADOR: A.N.REZENDE
000630      * ANALISTA   : E.P.GUSMAO
000640      * DATA.......: 09/03/1993
000650      * OBJETIVO...: ORIGEM EM BRANCO PASSA A SER TRATADA COMO "Unknown"
000660      *              NA QUEBRA DE CONTROLE. CHAMADO 0093.
000670      *-----------------------------------------------------------------
000680      * PROGRAMADOR: A.N.REZENDE
000690      * ANALISTA   : V.M.CORDEIRO
000700      * DATA.......: 02/09/1995
000710      * OBJETIVO...: INCLUSAO DA LINHA FINAL "n OF m SOURCES SENT FAKE
000720      *              LEADS" E DOS TOTAIS GERAIS DE LEADS E DE LEADS
000730      *              FALSOS. CHAMADO 0116.
000740      *-----------------------------------------------------------------
000750      * PROGRAMADOR: H.O.BARRETO
000760      * ANALISTA   : V.M.CORDEIRO
000770      * DATA.......: 27/01/1999
000780      * OBJETIVO...: DATA DO CABECALHO DO RELATORIO AJUSTADA PARA O
000790      *              FORMATO COM SECULO (ANO 2000). CHAMADO 0168.
000800      *-----------------------------------------------------------------
000810      * PROGRAMADOR: R.A.QUEIROZ
000820      * ANALISTA   : V.M.CORDEIRO
000830      * DATA.......: 14/07/2001
000840      * OBJETIVO...: REGISTROS COM ERRO DE PARSE PASSAM A SER IGNORADOS
000850      *              NA APURACAO POR ORIGEM, SEM QUEBRAR A SEQUENCIA DA
000860      *              ORIGEM ANTERIOR. CHAMADO 0190.
000870      *-----------------------------------------------------------------
000880      * PROGRAMADOR: D.F.ARAGAO
000890      * ANALISTA   : N.P.VILELA
000900      * DATA.......: 11/08/2006
000910      * OBJETIVO...: REESCRITO O PASSO DE ORDENACAO COM SD/SORT PROPRIO
000920      *              DO LOTE DE VALIDACAO DE LEADS, SUBSTITUINDO O
000930      *              RASCUNHO RVL4 QUE FICOU SEM USO. CHAMADO 1233.
000940      *=================================================================
000950 
000960 
000970      *=================================================================
000980       ENVIRONMENT                             DIVISION.
000990      *=================================================================
001000 
001010      *-----------------------------------------------------------------
001020       CONFIGURATION                           SECTION.
001030      *-----------------------------------------------------------------
001040 
001050       SPECIAL-NAMES.
001060           C01 IS TOP-OF-FORM.
001070 
001080      *-----------------------------------------------------------------
001090       INPUT-OUTPUT                            SECTION.
001100      *-----------------------------------------------------------------
001110 
001120       FILE-CONTROL.
001130           SELECT PARSOUT ASSIGN TO PARSOUT
001140               FILE STATUS IS FS-PARSOUT.
001150           SELECT WRKSRC  ASSIGN TO WRKSRC.
001160           SELECT PARSIN  ASSIGN TO PARSIN
001170               FILE STATUS IS FS-PARSIN.
001180           SELECT SRCSUM  ASSIGN TO SRCSUM
001190               FILE STATUS IS FS-SRCSUM.
001200           SELECT RELSRC  ASSIGN TO RELSRC
001210               FILE STATUS IS FS-RELSRC.
001220 
001230      *=================================================================
001240       DATA                                    DIVISION.
001250      *=================================================================
001260 
001270      *-----------------------------------------------------------------
001280       FILE                                    SECTION.
001290      *-----------------------------------------------------------------
001300      *    ENTRADA DA ORDENACAO - VALIDACAO JA INTERPRETADA, NA ORDEM
001310      *    EM QUE FOI PARSEADA (PARSOUT). A ORIGEM (CHAVE DE ORDENACAO)
001320      *    OCUPA AS POSICOES 37-56 DO REGISTRO, VER #BOOKPVAL.
001330      *                               LRECL = 130
001340      *-----------------------------------------------------------------
001350       FD  PARSOUT.
001360       01  REG-PSRT-ENT.
001370           05  FILLER                      PIC X(036).
001380           05  REG-PSRT-ENT-CHAVE          PIC X(020).
001390           05  FILLER                      PIC X(074).
001400      *-----------------------------------------------------------------
001410      *    ARQUIVO DE TRABALHO DA ORDENACAO (SD), MESMO LAYOUT ACIMA.
001420      *-----------------------------------------------------------------
001430       SD  WRKSRC.
001440       01  REG-WORK.
001450           05  FILLER                      PIC X(036).
001460           05  REG-WORK-CHAVE              PIC X(020).
001470           05  FILLER                      PIC X(074).
001480      *-----------------------------------------------------------------
001490      *    SAIDA DA ORDENACAO - MESMA VALIDACAO, AGORA EM ORDEM DE
001500      *    ORIGEM, LIDA NORMALMENTE PELO RESTO DO PROGRAMA.
001510      *                               LRECL = 130
001520      *-----------------------------------------------------------------
001530       FD  PARSIN.
001540       COPY "#BOOKPVAL".
001550      *-----------------------------------------------------------------
001560      *    SAIDA -  RESUMO POR ORIGEM DE LEAD (SRCSUM)
001570      *                               LRECL = 80
001580      *-----------------------------------------------------------------
001590       FD  SRCSUM.
001600       COPY "#BOOKSRC".
001610      *-----------------------------------------------------------------
001620      *    SAIDA -  RELATORIO DE LEADS FALSOS POR ORIGEM (RELSRC)
001630      *                               LRECL = 132
001640      *-----------------------------------------------------------------
001650       FD  RELSRC.
001660       01  REG-RELSRC.
001670           05  REG-RELSRC-LINHA            PIC X(131).
001680           05  FILLER                      PIC X(001).
001690 
001700      *-----------------------------------------------------------------
001710       WORKING-STORAGE                         SECTION.
001720      *-----------------------------------------------------------------
001730 
001740      *-----------------------------------------------------------------
001750       01  FILLER                      PIC X(050)          VALUE
001760           "* INICIO DA WORKING *".
001770      *-----------------------------------------------------------------
001780 
001790      *-----------------------------------------------------------------
001800       01  FILLER                      PIC X(050)           VALUE
001810             "========== VARIAVEL DE STATUS ========== ".
001820      *-----------------------------------------------------------------
001830       01  FS-PARSOUT                  PIC X(002)          VALUE SPACES.
001840       01  FS-PARSIN                   PIC X(002)          VALUE SPACES.
001850       01  FS-SRCSUM                   PIC X(002)          VALUE SPACES.
001860       01  FS-RELSRC                   PIC X(002)          VALUE SPACES.
001870      *-----------------------------------------------------------------
001880       01  FILLER                      PIC X(050)           VALUE
001890               "========== VARIAVEIS ACUMULADORAS POR ORIGEM ==========".
001900      *-----------------------------------------------------------------
001910       01  ACU-SRC-TOTAL                PIC 9(007)   COMP-3 VALUE ZERO.
001920       01  ACU-SRC-FAKE                 PIC 9(007)   COMP-3 VALUE ZERO.
001930       01  ACU-SRC-CRITICO              PIC 9(007)   COMP-3 VALUE ZERO.
001940       01  ACU-SRC-SOMA-QUALIDADE       PIC 9(009)   COMP-3 VALUE ZERO.
001950       01  ACU-SRC-PCT-FAKE             PIC 9(003)V99       VALUE ZERO.
001960       01  ACU-SRC-PCT-CRITICO          PIC 9(003)V99       VALUE ZERO.
001970       01  ACU-SRC-MEDIA-QUALIDADE      PIC 9(002)V99       VALUE ZERO.
001980      *-----------------------------------------------------------------
001990       01  FILLER                      PIC X(050)           VALUE
002000               "========== VARIAVEIS ACUMULADORAS GERAIS ==========".
002010      *-----------------------------------------------------------------
002020       01  ACU-REG-LIDOS                PIC 9(007)   COMP-3 VALUE ZERO.
002030       01  ACU-GERAL-LEADS              PIC 9(007)   COMP-3 VALUE ZERO.
002040       01  ACU-GERAL-FAKE                PIC 9(007)  COMP-3 VALUE ZERO.
002050       01  ACU-QTD-ORIGENS              PIC 9(005)   COMP-3 VALUE ZERO.
002060       01  ACU-QTD-ORIGENS-FAKE         PIC 9(005)   COMP-3 VALUE ZERO.
002070       01  ACU-GERAL-PCT-FAKE           PIC 9(003)V99       VALUE ZERO.
002080      *-----------------------------------------------------------------
002090       01  FILLER                      PIC X(050)           VALUE
002100               "========== VARIAVEL DE APOIO ==========".
002110      *-----------------------------------------------------------------
002120       01  WRK-ORIGEM-ATUAL              PIC X(020)         VALUE SPACES.
002130       01  WRK-ORIGEM-ANTERIOR           PIC X(020)         VALUE SPACES.
002140       01  WRK-PRIMEIRO-REG              PIC X(001)         VALUE 'S'.
002150       01  WRK-TEM-PENDENCIA             PIC X(001)         VALUE 'N'.
002160       01  WRK-ARQUIVO                   PIC X(010)         VALUE SPACES.
002170       01  WRK-PARSIN                    PIC X(10)          VALUE
002180                "PARSIN".
002190       01  WRK-SRCSUM                    PIC X(10)          VALUE
002200                "SRCSUM".
002210       01  WRK-RELSRC                    PIC X(10)          VALUE
002220                "RELSRC".
002230      *-----------------------------------------------------------------
002240       01  FILLER                      PIC X(050)           VALUE
002250               "========== DETALHE DO RELATORIO (132 COL) ==========".
002260      *-----------------------------------------------------------------
002270       01  WRK-DETALHE.
002280           05  WRK-DET-ORIGEM             PIC X(20).
002290           05  FILLER                     PIC X(02) VALUE SPACES.
002300           05  WRK-DET-TOTAL               PIC Z,ZZZ,ZZ9.
002310           05  FILLER                     PIC X(02) VALUE SPACES.
002320           05  WRK-DET-FAKE                PIC Z,ZZZ,ZZ9.
002330           05  FILLER                     PIC X(02) VALUE SPACES.
002340           05  WRK-DET-CRITICO             PIC Z,ZZZ,ZZ9.
002350           05  FILLER                     PIC X(02) VALUE SPACES.
002360           05  WRK-DET-PCT-FAKE            PIC ZZ9.99.
002370           05  FILLER                     PIC X(01) VALUE SPACES.
002380           05  WRK-DET-PCT-CRITICO         PIC ZZ9.99.
002390           05  FILLER                     PIC X(01) VALUE SPACES.
002400           05  WRK-DET-MEDIA-QUALIDADE     PIC Z9.99.
002410           05  FILLER                     PIC X(02) VALUE SPACES.
002420           05  WRK-DET-RISCO               PIC X(08).
002430           05  FILLER                     PIC X(02) VALUE SPACES.
002440           05  WRK-DET-ALERTAS             PIC X(10).
002450           05  FILLER                     PIC X(36) VALUE SPACES.
002460      *-----------------------------------------------------------------
002470      *    VISAO POSICAO-A-POSICAO DA LINHA DE DETALHE, USADA PELAS
002480      *    ROTINAS DE CONFERENCIA DE COLUNAS DO RELATORIO.
002490      *-----------------------------------------------------------------
002500       01  WRK-DETALHE-R REDEFINES WRK-DETALHE.
002510           05  WRK-DET-CAR                PIC X(01) OCCURS 132 TIMES.
002520      *-----------------------------------------------------------------
002530       01  WRK-CABEC1.
002540           05  FILLER                    PIC X(032)         VALUE SPACES.
002550           05  FILLER                    PIC X(040)         VALUE
002560               "LEADS FALSOS POR ORIGEM - LOTE DE LEADS".
002570           05  FILLER                    PIC X(020)         VALUE SPACES.
002580           05  FILLER                    PIC X(008)         VALUE
002590               "EMISSAO:".
002600           05  WRK-CAB1-DATA             PIC 99/99/99       VALUE ZEROS.
002610      *    VISAO DA DATA DE EMISSAO QUEBRADA EM ANO/MES/DIA, USADA
002620      *    PELA ROTINA DE CONFERENCIA DE SECULO (AJUSTE ANO 2000).
002630           05  WRK-CAB1-DATA-R REDEFINES WRK-CAB1-DATA.
002640               10  WRK-CAB1-DATA-AA      PIC 99.
002650               10  FILLER                PIC X(01).
002660               10  WRK-CAB1-DATA-MM      PIC 99.
002670               10  FILLER                PIC X(01).
002680               10  WRK-CAB1-DATA-DD      PIC 99.
002690           05  FILLER                    PIC X(005)         VALUE SPACES.
002700           05  FILLER                    PIC X(007)         VALUE
002710               "PAGINA:".
002720           05  ACU-PAGINA                PIC 9(003)         VALUE 1.
002730      *-----------------------------------------------------------------
002740       01  WRK-CABEC2.
002750           05  FILLER                    PIC X(020)         VALUE
002760               "LEAD SOURCE".
002770           05  FILLER                    PIC X(011)         VALUE
002780               "TOTAL".
002790           05  FILLER                    PIC X(011)         VALUE
002800               "FAKE".
002810           05  FILLER                    PIC X(011)         VALUE
002820               "HI-RISK".
002830           05  FILLER                    PIC X(009)         VALUE
002840               "FAKE %".
002850           05  FILLER                    PIC X(009)         VALUE
002860               "HI-RISK %".
002870           05  FILLER                    PIC X(007)         VALUE
002880               "AVG QU".
002890           05  FILLER                    PIC X(010)         VALUE
002900               "RISK".
002910           05  FILLER                    PIC X(012)         VALUE
002920               "ALERTS".
002930           05  FILLER                    PIC X(032)         VALUE SPACES.
002940      *-----------------------------------------------------------------
002950      *    VISAO POSICAO-A-POSICAO DO CABECALHO DE COLUNAS, USADA
002960      *    PELA ROTINA DE CONFERENCIA DE ALINHAMENTO DE IMPRESSAO.
002970      *-----------------------------------------------------------------
002980       01  WRK-CABEC2-R REDEFINES WRK-CABEC2.
002990           05  WRK-CAB2-CAR               PIC X(01) OCCURS 132 TIMES.
003000      *-----------------------------------------------------------------
003010       01  WRK-CABEC3.
003020           05  WRK-LINHA-TRACOS          PIC X(132)         VALUE ALL
003030               "-".
003040      *-----------------------------------------------------------------
003050       01  WRK-CABEC4.
003060           05  FILLER                    PIC X(132)         VALUE SPACES.
003070      *-----------------------------------------------------------------
003080       01  WRK-LINHA-TOTAL.
003090           05  FILLER                    PIC X(026)         VALUE
003100               "TOTAL GERAL DE LEADS.....:".
003110           05  WRK-TOT-LEADS-ED          PIC Z,ZZZ,ZZ9.
003120           05  FILLER                    PIC X(003)         VALUE SPACES.
003130           05  FILLER                    PIC X(026)         VALUE
003140               "TOTAL GERAL DE FALSOS....:".
003150           05  WRK-TOT-FAKE-ED           PIC Z,ZZZ,ZZ9.
003160           05  FILLER                    PIC X(003)         VALUE SPACES.
003170           05  FILLER                    PIC X(017)         VALUE
003180               "PCT FALSOS GERAL:".
003190           05  WRK-TOT-PCT-ED            PIC ZZ9.99.
003200           05  FILLER                    PIC X(041)         VALUE SPACES.
003210      *-----------------------------------------------------------------
003220       01  WRK-LINHA-ORIGENS.
003230           05  WRK-ORIG-FAKE-ED          PIC ZZ9.
003240           05  FILLER                    PIC X(004)         VALUE
003250               " OF ".
003260           05  WRK-ORIG-TOTAL-ED         PIC ZZ9.
003270           05  FILLER                    PIC X(023)         VALUE
003280               " SOURCES SENT FAKE LEADS".
003290           05  FILLER                    PIC X(099)         VALUE SPACES.
003300      *-----------------------------------------------------------------
003310       01  FILLER                      PIC x(050)           VALUE
003320               "========== BOOK'S  ==========".
003330      *-----------------------------------------------------------------
003340       COPY "#BOOKDATA".
003350       COPY "#BOOKERRO".
003360       COPY "#MSGERRO".
003370      *-----------------------------------------------------------------
003380       01  FILLER                      PIC X(050)          VALUE
003390               "* FIM DA WORKING *".
003400      *-----------------------------------------------------------------
003410      *=================================================================
003420       PROCEDURE                               DIVISION.
003430      *=================================================================
003440       0000-PRINCIPAL                           SECTION.
003450 
003460               PERFORM 0050-ORDENAR.
003470               PERFORM 0100-INICIAR.
003480               PERFORM 0200-PROCESSAR UNTIL FS-PARSIN NOT EQUAL '00'.
003490               PERFORM 0300-FINALIZAR.
003500               STOP RUN.
003510 
003520       0000-PRINCIPAL-FIM.                      EXIT.
003530      *-----------------------------------------------------------------
003540       0050-ORDENAR                             SECTION.
003550      *-----------------------------------------------------------------
003560      *    ORDENA A VALIDACAO JA INTERPRETADA POR ORIGEM DO LEAD, PARA
003570      *    QUE A QUEBRA DE CONTROLE DO RELATORIO FUNCIONE. SUBSTITUI O
003580      *    RASCUNHO RVL4, QUE NUNCA FOI USADO EM PRODUCAO.
003590      *-----------------------------------------------------------------
003600 
003610               SORT WRKSRC ON ASCENDING KEY REG-WORK-CHAVE
003620                   USING PARSOUT GIVING PARSIN.
003630 
003640       0050-ORDENAR-FIM.                        EXIT.
003650      *-----------------------------------------------------------------
003660       0100-INICIAR                             SECTION.
003670      *-----------------------------------------------------------------
003680 
003690               ACCEPT WRK-DATA-AAMMDD FROM DATE.
003700               MOVE WRK-DATA-AAMMDD  TO WRK-CAB1-DATA.
003710 
003720               OPEN INPUT  PARSIN
003730                    OUTPUT SRCSUM
003740                    OUTPUT RELSRC.
003750 
003760               PERFORM 0105-TESTAR-STATUS.
003770               PERFORM 0210-IMP-CABECALHO.
003780               PERFORM 0110-LEITURA.
003790 
003800       0100-INICIAR-FIM.                        EXIT.
003810      *-----------------------------------------------------------------
003820       0105-TESTAR-STATUS                       SECTION.
003830      *-----------------------------------------------------------------
003840       0106-TESTAR-STATUS-PARSIN.
003850 
003860               IF FS-PARSIN                  NOT EQUAL '00'
003870                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003880                   MOVE FS-PARSIN            TO WRK-STATUS-ERRO
003890                   MOVE WRK-PARSIN           TO WRK-ARQUIVO-ERRO
003900                   MOVE '0106-ABRE-PARSIN'   TO WRK-AREA-ERRO
003910                   PERFORM 9999-TRATA-ERRO
003920               END-IF.
003930 
003940       0107-TESTAR-STATUS-SAIDAS.
003950 
003960               IF FS-SRCSUM                  NOT EQUAL '00'
003970                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
003980                   MOVE FS-SRCSUM            TO WRK-STATUS-ERRO
003990                   MOVE WRK-SRCSUM           TO WRK-ARQUIVO-ERRO
004000                   MOVE '0107-ABRE-SRCSUM'   TO WRK-AREA-ERRO
004010                   PERFORM 9999-TRATA-ERRO
004020               END-IF.
004030               IF FS-RELSRC                  NOT EQUAL '00'
004040                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
004050                   MOVE FS-RELSRC            TO WRK-STATUS-ERRO
004060                   MOVE WRK-RELSRC           TO WRK-ARQUIVO-ERRO
004070                   MOVE '0107-ABRE-RELSRC'   TO WRK-AREA-ERRO
004080                   PERFORM 9999-TRATA-ERRO
004090               END-IF.
004100 
004110       0105-TESTAR-STATUS-FIM.                  EXIT.
004120      *-----------------------------------------------------------------
004130       0110-LEITURA                             SECTION.
004140      *-----------------------------------------------------------------
004150 
004160               READ PARSIN.
004170               IF FS-PARSIN EQUAL '00' OR FS-PARSIN EQUAL '10'
004180                   CONTINUE
004190               ELSE
004200                   MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
004210                   MOVE FS-PARSIN          TO  WRK-STATUS-ERRO
004220                   MOVE WRK-PARSIN         TO  WRK-AREA-ERRO
004230                   PERFORM 9999-TRATA-ERRO
004240               END-IF.
004250 
004260       0110-LEITURA-FIM.                        EXIT.
004270      *-----------------------------------------------------------------
004280       0200-PROCESSAR                           SECTION.
004290      *-----------------------------------------------------------------
004300 
004310               ADD 1 TO ACU-REG-LIDOS.
004320 
004330               IF REG-PVAL-ERRO-PARSE NOT EQUAL 'Y'
004340                   MOVE REG-PVAL-ORIGEM TO WRK-ORIGEM-ATUAL
004350                   IF WRK-ORIGEM-ATUAL EQUAL SPACES
004360                       MOVE "Unknown" TO WRK-ORIGEM-ATUAL
004370                   END-IF
004380 
004390                   IF WRK-PRIMEIRO-REG EQUAL 'S'
004400                       MOVE WRK-ORIGEM-ATUAL TO WRK-ORIGEM-ANTERIOR
004410                       MOVE 'N' TO WRK-PRIMEIRO-REG
004420                   END-IF
004430 
004440                   IF WRK-ORIGEM-ATUAL NOT EQUAL WRK-ORIGEM-ANTERIOR
004450                       PERFORM 0220-IMP-QUEBRA
004460                       MOVE WRK-ORIGEM-ATUAL TO WRK-ORIGEM-ANTERIOR
004470                   END-IF
004480 
004490                   PERFORM 0230-ACUMULA-ORIGEM
004500               END-IF.
004510 
004520               PERFORM 0110-LEITURA.
004530 
004540       0200-PROCESSAR-FIM.                      EXIT.
004550      *-----------------------------------------------------------------
004560       0210-IMP-CABECALHO                       SECTION.
004570      *-----------------------------------------------------------------
004580 
004590               IF ACU-PAGINA GREATER THAN 001
004600                   MOVE WRK-CABEC4 TO REG-RELSRC
004610                   WRITE REG-RELSRC AFTER PAGE
004620               END-IF.
004630 
004640               MOVE WRK-CABEC1 TO REG-RELSRC.
004650               WRITE REG-RELSRC AFTER 1 LINE.
004660               MOVE WRK-CABEC3 TO REG-RELSRC.
004670               WRITE REG-RELSRC AFTER 1 LINE.
004680               MOVE WRK-CABEC2 TO REG-RELSRC.
004690               WRITE REG-RELSRC AFTER 1 LINE.
004700               MOVE WRK-CABEC3 TO REG-RELSRC.
004710               WRITE REG-RELSRC AFTER 1 LINE.
004720 
004730               ADD 1 TO ACU-PAGINA.
004740 
004750       0210-IMP-CABECALHO-FIM.                  EXIT.
004760      *-----------------------------------------------------------------
004770       0220-IMP-QUEBRA                          SECTION.
004780      *-----------------------------------------------------------------
004790      *    FECHA A ORIGEM ANTERIOR: CALCULA PERCENTUAIS, MEDIA DE
004800      *    QUALIDADE, NIVEL DE RISCO E ALERTAS, GRAVA O RESUMO POR
004810      *    ORIGEM (SRCSUM) E IMPRIME A LINHA DE DETALHE DO RELATORIO.
004820      *-----------------------------------------------------------------
004830 
004840               IF ACU-SRC-TOTAL EQUAL ZERO
004850                   GO TO 0220-IMP-QUEBRA-FIM
004860               END-IF.
004870 
004880               COMPUTE ACU-SRC-PCT-FAKE ROUNDED =
004890                   (ACU-SRC-FAKE / ACU-SRC-TOTAL) * 100.
004900               COMPUTE ACU-SRC-PCT-CRITICO ROUNDED =
004910                   (ACU-SRC-CRITICO / ACU-SRC-TOTAL) * 100.
004920               COMPUTE ACU-SRC-MEDIA-QUALIDADE ROUNDED =
004930                   ACU-SRC-SOMA-QUALIDADE / ACU-SRC-TOTAL.
004940 
004950               IF ACU-SRC-PCT-FAKE GREATER OR EQUAL 50
004960                   MOVE "CRITICAL" TO WRK-DET-RISCO
004970               ELSE
004980                   IF ACU-SRC-PCT-FAKE GREATER OR EQUAL 20
004990                       MOVE "HIGH"     TO WRK-DET-RISCO
005000                   ELSE
005010                       IF ACU-SRC-PCT-FAKE GREATER OR EQUAL 10
005020                           MOVE "MEDIUM"   TO WRK-DET-RISCO
005030                       ELSE
005040                           IF ACU-SRC-FAKE GREATER THAN ZERO
005050                               MOVE "LOW"   TO WRK-DET-RISCO
005060                           ELSE
005070                               MOVE "CLEAN" TO WRK-DET-RISCO
005080                           END-IF
005090                       END-IF
005100                   END-IF
005110               END-IF.
005120 
005130               MOVE SPACES TO WRK-DET-ALERTAS.
005140               IF ACU-SRC-FAKE GREATER OR EQUAL 3
005150                   MOVE "VOL "    TO WRK-DET-ALERTAS (1:4)
005160               END-IF.
005170               IF ACU-SRC-PCT-FAKE GREATER OR EQUAL 25
005180                   MOVE "PCT"     TO WRK-DET-ALERTAS (5:3)
005190               END-IF.
005200 
005210               MOVE WRK-ORIGEM-ANTERIOR      TO REG-SRC-ORIGEM
005220                                                 WRK-DET-ORIGEM.
005230               MOVE ACU-SRC-TOTAL            TO REG-SRC-TOTAL-LEADS
005240                                                 WRK-DET-TOTAL.
005250               MOVE ACU-SRC-FAKE             TO REG-SRC-QTD-FAKE
005260                                                 WRK-DET-FAKE.
005270               MOVE ACU-SRC-CRITICO          TO REG-SRC-QTD-CRITICO
005280                                                 WRK-DET-CRITICO.
005290               MOVE ACU-SRC-PCT-FAKE         TO REG-SRC-PCT-FAKE
005300                                                 WRK-DET-PCT-FAKE.
005310               MOVE ACU-SRC-PCT-CRITICO      TO REG-SRC-PCT-CRITICO
005320                                                 WRK-DET-PCT-CRITICO.
005330               MOVE ACU-SRC-MEDIA-QUALIDADE  TO REG-SRC-MEDIA-QUALIDADE
005340                                                 WRK-DET-MEDIA-QUALIDADE.
005350               MOVE WRK-DET-RISCO            TO REG-SRC-RISCO.
005360               MOVE SPACES                   TO REG-SRC-ALERTA-VOLUME
005370                                                 REG-SRC-ALERTA-PCT.
005380               IF ACU-SRC-FAKE GREATER OR EQUAL 3
005390                   MOVE 'Y' TO REG-SRC-ALERTA-VOLUME
005400               ELSE
005410                   MOVE 'N' TO REG-SRC-ALERTA-VOLUME
005420               END-IF.
005430               IF ACU-SRC-PCT-FAKE GREATER OR EQUAL 25
005440                   MOVE 'Y' TO REG-SRC-ALERTA-PCT
005450               ELSE
005460                   MOVE 'N' TO REG-SRC-ALERTA-PCT
005470               END-IF.
005480               MOVE SPACES TO REG-SRC (66:15).
005490 
005500               WRITE REG-SRC.
005510               IF FS-SRCSUM               NOT EQUAL '00'
005520                   MOVE WRK-NAO-GRAVOU    TO WRK-DESCRICAO-ERRO
005530                   MOVE FS-SRCSUM         TO WRK-STATUS-ERRO
005540                   MOVE '0220-GRAVA-SRC'  TO WRK-AREA-ERRO
005550                   PERFORM 9999-TRATA-ERRO
005560               END-IF.
005570 
005580               MOVE WRK-DETALHE TO REG-RELSRC.
005590               WRITE REG-RELSRC AFTER 1 LINE.
005600 
005610               ADD ACU-SRC-TOTAL TO ACU-GERAL-LEADS.
005620               ADD ACU-SRC-FAKE  TO ACU-GERAL-FAKE.
005630               ADD 1             TO ACU-QTD-ORIGENS.
005640               IF ACU-SRC-FAKE GREATER THAN ZERO
005650                   ADD 1 TO ACU-QTD-ORIGENS-FAKE
005660               END-IF.
005670 
005680               MOVE ZERO TO ACU-SRC-TOTAL
005690                            ACU-SRC-FAKE
005700                            ACU-SRC-CRITICO
005710                            ACU-SRC-SOMA-QUALIDADE
005720                            ACU-SRC-PCT-FAKE
005730                            ACU-SRC-PCT-CRITICO
005740                            ACU-SRC-MEDIA-QUALIDADE.
005750 
005760       0220-IMP-QUEBRA-FIM.                     EXIT.
005770      *-----------------------------------------------------------------
005780       0230-ACUMULA-ORIGEM                      SECTION.
005790      *-----------------------------------------------------------------
005800 
005810               ADD 1 TO ACU-SRC-TOTAL.
005820               ADD REG-PVAL-SCORE-QUALIDADE TO ACU-SRC-SOMA-QUALIDADE.
005830 
005840               IF REG-PVAL-LEAD-FAKE EQUAL 'Y'
005850                   ADD 1 TO ACU-SRC-FAKE
005860               END-IF.
005870               IF REG-PVAL-SCORE-FRAUDE GREATER OR EQUAL 8
005880                   ADD 1 TO ACU-SRC-CRITICO
005890               END-IF.
005900 
005910       0230-ACUMULA-ORIGEM-FIM.                 EXIT.
005920      *-----------------------------------------------------------------
005930       0300-FINALIZAR                           SECTION.
005940      *-----------------------------------------------------------------
005950 
005960       0310-FLUSH-PENDENCIA.
005970 
005980               IF ACU-SRC-TOTAL GREATER THAN ZERO
005990                   PERFORM 0220-IMP-QUEBRA
006000               END-IF.
006010 
006020       0320-IMP-TOTAIS.
006030 
006040               MOVE ZERO TO ACU-GERAL-PCT-FAKE.
006050               IF ACU-GERAL-LEADS GREATER THAN ZERO
006060                   COMPUTE ACU-GERAL-PCT-FAKE ROUNDED =
006070                       (ACU-GERAL-FAKE / ACU-GERAL-LEADS) * 100
006080               END-IF.
006090 
006100               MOVE ACU-GERAL-LEADS    TO WRK-TOT-LEADS-ED.
006110               MOVE ACU-GERAL-FAKE     TO WRK-TOT-FAKE-ED.
006120               MOVE ACU-GERAL-PCT-FAKE TO WRK-TOT-PCT-ED.
006130               MOVE WRK-LINHA-TOTAL    TO REG-RELSRC.
006140               WRITE REG-RELSRC AFTER 1 LINE.
006150 
006160               MOVE ACU-QTD-ORIGENS-FAKE TO WRK-ORIG-FAKE-ED.
006170               MOVE ACU-QTD-ORIGENS      TO WRK-ORIG-TOTAL-ED.
006180               MOVE WRK-LINHA-ORIGENS    TO REG-RELSRC.
006190               WRITE REG-RELSRC AFTER 1 LINE.
006200 
006210       0330-FECHAR-ARQUIVOS.
006220 
006230               CLOSE PARSIN
006240                     SRCSUM
006250                     RELSRC.
006260 
006270               IF FS-PARSIN                NOT EQUAL '00'
006280                   MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
006290                   MOVE FS-PARSIN          TO WRK-STATUS-ERRO
006300                   MOVE WRK-PARSIN         TO WRK-ARQUIVO-ERRO
006310                   MOVE '0330-FECHA-PARSIN' TO WRK-AREA-ERRO
006320                   PERFORM 9999-TRATA-ERRO
006330               END-IF.
006340 
006350       0340-IMPRIME-RESUMO.
006360 
006370               DISPLAY " >>>>>>>> LSRCRPT - TOTAIS <<<<<<<<< ".
006380               DISPLAY "TOTAL DE REGISTROS LIDOS..:" ACU-REG-LIDOS.
006390               DISPLAY "TOTAL GERAL DE LEADS......:" ACU-GERAL-LEADS.
006400               DISPLAY "TOTAL GERAL DE FALSOS.....:" ACU-GERAL-FAKE.
006410               DISPLAY "TOTAL DE ORIGENS..........:" ACU-QTD-ORIGENS.
006420               DISPLAY "ORIGENS COM FALSO.:" ACU-QTD-ORIGENS-FAKE.
006430 
006440       0300-FINALIZAR-FIM.                      EXIT.
006450      *-----------------------------------------------------------------
006460       9999-TRATA-ERRO                          SECTION.
006470      *-----------------------------------------------------------------
006480 
006490               DISPLAY "===== ERRO NO PROGRAMA LSRCRPT ====="
006500               DISPLAY "AREA / SECAO.:"   WRK-AREA-ERRO.
006510               DISPLAY "ARQUIVO......:"   WRK-ARQUIVO-ERRO.
006520               DISPLAY "MENSSAGEM....:"   WRK-DESCRICAO-ERRO.
006530               DISPLAY "FILE STATUS..:"   WRK-STATUS-ERRO.
006540               MOVE 'S' TO WRK-ERRO-FATAL.
006550               GOBACK.
006560 
006570       9999-TRATA-ERRO-FIM.                      EXIT.
006580      *-----------------------------------------------------------------
