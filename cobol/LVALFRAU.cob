000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================*
000120       PROGRAM-ID.                             LVALFRAU.
000130       AUTHOR.                                 MATHEUS H. MEDEIROS.
000140       INSTALLATION.                           FOURSYS CONSULTORIA.
000150       DATE-WRITTEN.                           19/06/1989.
000160       DATE-COMPILED.
000170       SECURITY.                               USO INTERNO - VENDAS.
000180      *=================================================================*
000190      *    PROGRAMA   : LVALFRAU
000200      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000210      *    ANALISTA   : IVAN SANCHES
000220      *    CONSULTORIA: FOURSYS
000230      *-----------------------------------------------------------------*
000240      *    OBJETIVO...: MODULO CHAMADO (CALL) QUE RECEBE UM REGISTRO DE
000250      *        LEAD E CALCULA OS CINCO SUB-INDICADORES DE FRAUDE
000260      *        (EMAIL, FONE, NOME, EMPRESA, CONSISTENCIA), O ESCORE DE
000270      *        FRAUDE PONDERADO, A BANDEIRA DE LEAD FALSO E O NIVEL DE
000280      *        RISCO, DEVOLVENDO TUDO NA AREA DE LIGACAO.
000290      *-----------------------------------------------------------------*
000300      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000310      *    (NENHUM - MODULO SEM ARQUIVO, SO LINKAGE)
000320      *-----------------------------------------------------------------*
000330      *    MODULOS....: CHAMADO POR LVALID01
000340      *-----------------------------------------------------------------*
000350      *                          ALTERACOES                             *
000360      *-----------------------------------------------------------------*
000370      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000380      *    DATA.......: 19/06/1989
000390      *    OBJETIVO...: VERSAO INICIAL - FRAUDE DE EMAIL E FONE
000400      *-----------------------------------------------------------------*
000410      *    PROGRAMADOR: IVAN SANCHES
000420      *    DATA.......: 10/09/1991
000430      *    OBJETIVO...: INCLUIDA FRAUDE DE NOME E EMPRESA, CHAMADO 0473
000440      *-----------------------------------------------------------------*
000450      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000460      *    DATA.......: 15/02/1994
000470      *    OBJETIVO...: INCLUIDA CHECAGEM DE CONSISTENCIA E CALCULO DO
000480      *        ESCORE GERAL DE FRAUDE, CHAMADO 0611
000490      *-----------------------------------------------------------------*
000500      *    PROGRAMADOR: J. CARNEIRO
000510      *    DATA.......: 25/11/1996
000520      *    OBJETIVO...: INCLUIDA CLASSIFICACAO DE NIVEL DE RISCO E
000530      *        BANDEIRA DE LEAD FALSO, CHAMADO 0652
000540      *-----------------------------------------------------------------*
000550      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000560      *    DATA.......: 09/01/1999
000570      *    OBJETIVO...: AJUSTE ANO 2000 - REVISAO DOS CONTADORES
000580      *        NUMERICOS DO MODULO, CHAMADO Y2K-015
000590      *-----------------------------------------------------------------*
000600      *    PROGRAMADOR: R. ALMEIDA
000610      *    DATA.......: 20/05/2001
000620      *    OBJETIVO...: CORRIGIDA A LISTA DE NUMEROS REPETIDOS NA
000630      *        FRAUDE DE TELEFONE, CHAMADO 1043
000640      *-----------------------------------------------------------------*
000650      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000660      *    DATA.......: 02/04/2004
000670      *    OBJETIVO...: INCLUIDO TESTE DE DOMINIO DESCARTAVEL E DE
000680      *        SEQUENCIA DE DIGITOS NO EMAIL, CHAMADO 1181
000690      *-----------------------------------------------------------------*
000700      *    PROGRAMADOR: MATHEUS H. MEDEIROS
000710      *    DATA.......: 11/08/2006
000720      *    OBJETIVO...: REESCRITAS AS VARREDURAS DE TABELA COM
000730      *        PARAGRAFO PROPRIO, SEM PERFORM VARYING EM LINHA,
000740      *        PADRAO DE LOOP DA CASA, CHAMADO 1233
000750      *-----------------------------------------------------------------*
000760      *    PROGRAMADOR: V.M.CORDEIRO
000770      *    DATA.......: 03/03/2009
000780      *    OBJETIVO...: INCLUIDA A PALAVRA "NONE" NA TABELA DE EMPRESA
000790      *        SUSPEITA, QUE FALTAVA DESDE A VERSAO ORIGINAL, CHAMADO
000800      *        1389
000810      *-----------------------------------------------------------------*
000820      *    PROGRAMADOR: R.A.QUEIROZ
000830      *    DATA.......: 14/05/2009
000840      *    OBJETIVO...: AS TABELAS DE NOME E EMPRESA SUSPEITA ESTAVAM EM
000850      *        MAIUSCULA, MAS O NOME/EMPRESA DE ENTRADA E CONVERTIDO
000860      *        PARA MINUSCULA ANTES DA COMPARACAO (INSPECT CONVERTING).
000870      *        A COMPARACAO NUNCA CASAVA. TABELAS REESCRITAS EM
000880      *        MINUSCULA. CHAMADO 1456
000890      *=================================================================*
000900 
000910 
000920      *=================================================================*
000930       ENVIRONMENT                             DIVISION.
000940      *=================================================================*
000950 
000960      *-----------------------------------------------------------------*
000970       CONFIGURATION                           SECTION.
000980      *-----------------------------------------------------------------*
000990 
001000       SPECIAL-NAMES.
001010           C01 IS TOP-OF-FORM.
001020 
001030      *=================================================================*
001040       DATA                                    DIVISION.
001050      *=================================================================*
001060 
001070      *-----------------------------------------------------------------*
001080       WORKING-STORAGE                         SECTION.
001090      *-----------------------------------------------------------------*
001100 
001110      *-----------------------------------------------------------------*
001120       01  FILLER                      PIC X(050)          VALUE
001130               "***** INICIO DA WORKING - LVALFRAU *****".
001140      *-----------------------------------------------------------------*
001150       01  WRK-AREA-EMAIL-F.
001160           05  WRK-EM-LOCAL            PIC X(060)          VALUE SPACES.
001170           05  WRK-EM-DOMINIO          PIC X(060)          VALUE SPACES.
001180           05  FILLER                  PIC X(010)          VALUE SPACES.
001190       01  WRK-AREA-EMAIL-F-R REDEFINES WRK-AREA-EMAIL-F.
001200           05  WRK-EM-TAB OCCURS 130 TIMES
001210                                       PIC X(01).
001220      *-----------------------------------------------------------------*
001230       01  WRK-AREA-FONE-F.
001240           05  WRK-FO-LIMPO            PIC X(020)          VALUE SPACES.
001250           05  WRK-FO-QTD-DIG          PIC 9(02)    COMP-3 VALUE ZERO.
001260           05  FILLER                  PIC X(010)          VALUE SPACES.
001270       01  WRK-AREA-FONE-F-R  REDEFINES WRK-AREA-FONE-F.
001280           05  WRK-FO-TAB  OCCURS 30 TIMES
001290                                       PIC X(01).
001300      *-----------------------------------------------------------------*
001310       01  WRK-AREA-NOME-F.
001320           05  WRK-NO-COMPLETO         PIC X(051)          VALUE SPACES.
001330           05  WRK-NO-PRIMEIRO         PIC X(025)          VALUE SPACES.
001340           05  WRK-NO-ULTIMO           PIC X(025)          VALUE SPACES.
001350           05  FILLER                  PIC X(010)          VALUE SPACES.
001360       01  WRK-AREA-NOME-F-R  REDEFINES WRK-AREA-NOME-F.
001370           05  WRK-NO-TAB  OCCURS 111 TIMES
001380                                       PIC X(01).
001390      *-----------------------------------------------------------------*
001400       01  FILLER                      PIC X(050)          VALUE
001410               " VARIAVEIS DE APOIO - CONTADORES ".
001420      *-----------------------------------------------------------------*
001430       01  WRK-SUB                     PIC 9(03)    COMP-3 VALUE ZERO.
001440       01  WRK-SUB2                    PIC 9(03)    COMP-3 VALUE ZERO.
001450       01  WRK-QTD-DIG-IGUAIS          PIC 9(02)    COMP-3 VALUE ZERO.
001460       01  WRK-CNT-DISTINTOS           PIC 9(02)    COMP-3 VALUE ZERO.
001470       01  WRK-CNT-SEQ-8               PIC 9(02)    COMP-3 VALUE ZERO.
001480       01  WRK-ACHOU                   PIC X(01)           VALUE 'N'.
001490       01  WRK-EMP-TRIM                PIC X(040)          VALUE SPACES.
001500       01  WRK-TAM-EMPRESA             PIC 9(02)    COMP-3 VALUE ZERO.
001510       01  WRK-DIG-VISTO.
001520           05  WRK-DIG-VISTO-D OCCURS 10 TIMES PIC X(01).
001530      *-----------------------------------------------------------------*
001540       01  FILLER                      PIC X(050)          VALUE
001550               " TABELA DE DOMINIOS DE EMAIL DESCARTAVEL "  .
001560      *-----------------------------------------------------------------*
001570       01  WRK-TAB-DESCARTAVEL.
001580           05  WRK-DOM-DESCARTAVEL OCCURS 7 TIMES PIC X(016).
001590      *-----------------------------------------------------------------*
001600       01  WRK-TAB-NOME-SUSPEITO.
001610           05  WRK-NOME-SUSPEITO OCCURS 14 TIMES PIC X(010).
001620      *-----------------------------------------------------------------*
001630       01  WRK-TAB-EMPRESA-SUSPEITA.
001640           05  WRK-EMPRESA-SUSPEITA OCCURS 15 TIMES PIC X(012).
001650      *-----------------------------------------------------------------*
001660       01  WRK-TAB-FONE-REPETIDO.
001670           05  WRK-FONE-REPETIDO OCCURS 6 TIMES PIC X(010).
001680      *-----------------------------------------------------------------*
001690       01  FILLER                      PIC X(050)          VALUE
001700               "***** FIM DA WORKING - LVALFRAU *****".
001710      *-----------------------------------------------------------------*
001720       LINKAGE                                 SECTION.
001730      *-----------------------------------------------------------------*
001740       01  REG-PARM-FRAUDE.
001750           05  REG-PARM-F-PRIMEIRO-NOME  PIC X(25).
001760           05  REG-PARM-F-ULTIMO-NOME    PIC X(25).
001770           05  REG-PARM-F-EMAIL          PIC X(60).
001780           05  REG-PARM-F-FONE           PIC X(20).
001790           05  REG-PARM-F-EMPRESA        PIC X(40).
001800           05  REG-PARM-F-SCORE-EMAIL    PIC 9V9(04).
001810           05  REG-PARM-F-SCORE-FONE     PIC 9V9(04).
001820           05  REG-PARM-F-SCORE-NOME     PIC 9V9(04).
001830           05  REG-PARM-F-SCORE-EMPRESA  PIC 9V9(04).
001840           05  REG-PARM-F-SCORE-CONSIST  PIC 9V9(04).
001850           05  REG-PARM-F-SCORE-FRAUDE   PIC 9V9(04).
001860           05  REG-PARM-F-FAKE-FLAG      PIC X(01).
001870           05  REG-PARM-F-RISCO          PIC X(08).
001880      *=================================================================*
001890       PROCEDURE                               DIVISION USING
001900                                                REG-PARM-FRAUDE.
001910      *=================================================================*
001920       0000-PRINCIPAL                           SECTION.
001930 
001940           PERFORM 0010-MONTA-TABELAS.
001950           PERFORM 0100-FRAUDE-EMAIL.
001960           PERFORM 0200-FRAUDE-FONE.
001970           PERFORM 0300-FRAUDE-NOME.
001980           PERFORM 0400-FRAUDE-EMPRESA.
001990           PERFORM 0500-FRAUDE-CONSISTENCIA.
002000           PERFORM 0600-CALCULA-SCORE-FRAUDE.
002010           PERFORM 0700-CLASSIFICA-RISCO.
002020           GOBACK.
002030 
002040       0000-PRINCIPAL-FIM.                      EXIT.
002050      *-----------------------------------------------------------------*
002060       0010-MONTA-TABELAS                       SECTION.
002070      *-----------------------------------------------------------------*
002080 
002090           MOVE "10MINUTEMAIL   " TO WRK-DOM-DESCARTAVEL (1).
002100           MOVE "TEMPMAIL       " TO WRK-DOM-DESCARTAVEL (2).
002110           MOVE "THROWAWAY      " TO WRK-DOM-DESCARTAVEL (3).
002120           MOVE "GUERRILLAMAIL  " TO WRK-DOM-DESCARTAVEL (4).
002130           MOVE "MAILINATOR     " TO WRK-DOM-DESCARTAVEL (5).
002140           MOVE "YOPMAIL        " TO WRK-DOM-DESCARTAVEL (6).
002150           MOVE "TEMP-MAIL      " TO WRK-DOM-DESCARTAVEL (7).
002160 
002170           MOVE "test      " TO WRK-NOME-SUSPEITO (1).
002180           MOVE "fake      " TO WRK-NOME-SUSPEITO (2).
002190           MOVE "john doe  " TO WRK-NOME-SUSPEITO (3).
002200           MOVE "jane doe  " TO WRK-NOME-SUSPEITO (4).
002210           MOVE "admin     " TO WRK-NOME-SUSPEITO (5).
002220           MOVE "user      " TO WRK-NOME-SUSPEITO (6).
002230           MOVE "sample    " TO WRK-NOME-SUSPEITO (7).
002240           MOVE "demo      " TO WRK-NOME-SUSPEITO (8).
002250           MOVE "example   " TO WRK-NOME-SUSPEITO (9).
002260           MOVE "unknown   " TO WRK-NOME-SUSPEITO (10).
002270           MOVE "asdf      " TO WRK-NOME-SUSPEITO (11).
002280           MOVE "qwerty    " TO WRK-NOME-SUSPEITO (12).
002290           MOVE "temp      " TO WRK-NOME-SUSPEITO (13).
002300           MOVE "temporary " TO WRK-NOME-SUSPEITO (14).
002310 
002320           MOVE "test        " TO WRK-EMPRESA-SUSPEITA (1).
002330           MOVE "fake        " TO WRK-EMPRESA-SUSPEITA (2).
002340           MOVE "company     " TO WRK-EMPRESA-SUSPEITA (3).
002350           MOVE "corp        " TO WRK-EMPRESA-SUSPEITA (4).
002360           MOVE "inc         " TO WRK-EMPRESA-SUSPEITA (5).
002370           MOVE "llc         " TO WRK-EMPRESA-SUSPEITA (6).
002380           MOVE "business    " TO WRK-EMPRESA-SUSPEITA (7).
002390           MOVE "enterprise  " TO WRK-EMPRESA-SUSPEITA (8).
002400           MOVE "solutions   " TO WRK-EMPRESA-SUSPEITA (9).
002410           MOVE "services    " TO WRK-EMPRESA-SUSPEITA (10).
002420           MOVE "consulting  " TO WRK-EMPRESA-SUSPEITA (11).
002430           MOVE "group       " TO WRK-EMPRESA-SUSPEITA (12).
002440           MOVE "organization" TO WRK-EMPRESA-SUSPEITA (13).
002450           MOVE "n/a         " TO WRK-EMPRESA-SUSPEITA (14).
002460           MOVE "none        " TO WRK-EMPRESA-SUSPEITA (15).
002470 
002480           MOVE "1234567890" TO WRK-FONE-REPETIDO (1).
002490           MOVE "0000000000" TO WRK-FONE-REPETIDO (2).
002500           MOVE "1111111111" TO WRK-FONE-REPETIDO (3).
002510           MOVE "5555555555" TO WRK-FONE-REPETIDO (4).
002520           MOVE "8888888888" TO WRK-FONE-REPETIDO (5).
002530           MOVE "9999999999" TO WRK-FONE-REPETIDO (6).
002540 
002550       0010-MONTA-TABELAS-FIM.                   EXIT.
002560      *-----------------------------------------------------------------*
002570       0100-FRAUDE-EMAIL                        SECTION.
002580      *-----------------------------------------------------------------*
002590      *    REGRA DE FRAUDE DE EMAIL - PESO 0.30 - VER BUSINESS RULES.   *
002600      *-----------------------------------------------------------------*
002610 
002620           MOVE ZERO   TO REG-PARM-F-SCORE-EMAIL.
002630           MOVE SPACES TO WRK-EM-LOCAL WRK-EM-DOMINIO.
002640 
002650           IF REG-PARM-F-EMAIL NOT EQUAL SPACES
002660               UNSTRING REG-PARM-F-EMAIL DELIMITED BY "@"
002670                   INTO WRK-EM-LOCAL WRK-EM-DOMINIO
002680               INSPECT WRK-EM-LOCAL CONVERTING
002690                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002700                   "abcdefghijklmnopqrstuvwxyz"
002710               INSPECT WRK-EM-DOMINIO CONVERTING
002720                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002730                   "abcdefghijklmnopqrstuvwxyz"
002740 
002750               IF WRK-EM-LOCAL (1:4) EQUAL "test" OR
002760                  WRK-EM-LOCAL (1:4) EQUAL "fake" OR
002770                  WRK-EM-DOMINIO (1:10) EQUAL "test.com  " OR
002780                  WRK-EM-DOMINIO (1:10) EQUAL "fake.com  " OR
002790                  WRK-EM-DOMINIO (1:13) EQUAL "example.com  " OR
002800                  WRK-EM-DOMINIO (1:4) EQUAL "temp"
002810                   MOVE 1.0000 TO REG-PARM-F-SCORE-EMAIL
002820               ELSE
002830                   PERFORM 0110-TESTA-EMAIL-LIXO
002840               END-IF
002850 
002860               IF REG-PARM-F-SCORE-EMAIL EQUAL ZERO
002870                   PERFORM 0120-TESTA-DESCARTAVEL
002880               END-IF
002890 
002900               IF REG-PARM-F-SCORE-EMAIL EQUAL ZERO
002910                   PERFORM 0130-TESTA-SEQ-DIGITOS
002920               END-IF
002930           END-IF.
002940 
002950       0100-FRAUDE-EMAIL-FIM.                   EXIT.
002960      *-----------------------------------------------------------------*
002970       0110-TESTA-EMAIL-LIXO                    SECTION.
002980      *-----------------------------------------------------------------*
002990      *    DOMINIO COM "THROWAWAY"/"GUERRILLA"/"MAILINATOR" NO MEIO,    *
003000      *    VARRIDO PELO PARAGRAFO 0111.                                 *
003010      *-----------------------------------------------------------------*
003020 
003030           IF WRK-EM-DOMINIO (1:60) EQUAL SPACES
003040               CONTINUE
003050           ELSE
003060               MOVE 1 TO WRK-SUB
003070               PERFORM 0111-TESTA-1-POSICAO
003080                   UNTIL WRK-SUB GREATER 51 OR
003090                         REG-PARM-F-SCORE-EMAIL EQUAL 1.0000
003100           END-IF.
003110 
003120       0110-TESTA-EMAIL-LIXO-FIM.                EXIT.
003130      *-----------------------------------------------------------------*
003140       0111-TESTA-1-POSICAO                     SECTION.
003150      *-----------------------------------------------------------------*
003160 
003170           IF WRK-EM-DOMINIO (WRK-SUB:9) EQUAL "throwaway" OR
003180              WRK-EM-DOMINIO (WRK-SUB:9) EQUAL "guerrilla" OR
003190              WRK-EM-DOMINIO (WRK-SUB:10) EQUAL "mailinator"
003200               MOVE 1.0000 TO REG-PARM-F-SCORE-EMAIL
003210           END-IF.
003220           ADD 1 TO WRK-SUB.
003230 
003240       0111-TESTA-1-POSICAO-FIM.                 EXIT.
003250      *-----------------------------------------------------------------*
003260       0120-TESTA-DESCARTAVEL                   SECTION.
003270      *-----------------------------------------------------------------*
003280      *    VARRE A TABELA DE DOMINIOS DESCARTAVEIS (0121) PROCURANDO O  *
003290      *    NOME DO DOMINIO EM QUALQUER POSICAO DO DOMINIO DIGITADO.     *
003300      *-----------------------------------------------------------------*
003310 
003320           MOVE 'N' TO WRK-ACHOU.
003330           MOVE 1   TO WRK-SUB.
003340           PERFORM 0121-TESTA-1-DESCARTAVEL
003350               UNTIL WRK-SUB GREATER 7 OR WRK-ACHOU EQUAL 'S'.
003360 
003370           IF WRK-ACHOU EQUAL 'S'
003380               MOVE 0.9000 TO REG-PARM-F-SCORE-EMAIL
003390           END-IF.
003400 
003410       0120-TESTA-DESCARTAVEL-FIM.                EXIT.
003420      *-----------------------------------------------------------------*
003430       0121-TESTA-1-DESCARTAVEL                 SECTION.
003440      *-----------------------------------------------------------------*
003450 
003460           MOVE ZERO TO WRK-SUB2.
003470           PERFORM 0122-TESTA-1-SUBPOSICAO
003480               UNTIL WRK-SUB2 GREATER 45 OR WRK-ACHOU EQUAL 'S'.
003490           ADD 1 TO WRK-SUB.
003500 
003510       0121-TESTA-1-DESCARTAVEL-FIM.              EXIT.
003520      *-----------------------------------------------------------------*
003530       0122-TESTA-1-SUBPOSICAO                  SECTION.
003540      *-----------------------------------------------------------------*
003550 
003560           ADD 1 TO WRK-SUB2.
003570           IF WRK-EM-DOMINIO (WRK-SUB2:16) EQUAL
003580              WRK-DOM-DESCARTAVEL (WRK-SUB)
003590               MOVE 'S' TO WRK-ACHOU
003600           END-IF.
003610 
003620       0122-TESTA-1-SUBPOSICAO-FIM.               EXIT.
003630      *-----------------------------------------------------------------*
003640       0130-TESTA-SEQ-DIGITOS                   SECTION.
003650      *-----------------------------------------------------------------*
003660      *    OITO OU MAIS DIGITOS SEGUIDOS EM QUALQUER LUGAR DO EMAIL,    *
003670      *    MEDIDO POSICAO A POSICAO PELO PARAGRAFO 0131.                *
003680      *-----------------------------------------------------------------*
003690 
003700           MOVE ZERO TO WRK-CNT-SEQ-8.
003710           MOVE ZERO TO WRK-SUB2.
003720           MOVE 1    TO WRK-SUB.
003730           PERFORM 0131-TESTA-1-DIGITO UNTIL WRK-SUB GREATER 60.
003740 
003750           IF WRK-CNT-SEQ-8 GREATER OR EQUAL 8
003760               MOVE 0.6000 TO REG-PARM-F-SCORE-EMAIL
003770           END-IF.
003780 
003790       0130-TESTA-SEQ-DIGITOS-FIM.                EXIT.
003800      *-----------------------------------------------------------------*
003810       0131-TESTA-1-DIGITO                      SECTION.
003820      *-----------------------------------------------------------------*
003830 
003840           IF REG-PARM-F-EMAIL (WRK-SUB:1) GREATER OR EQUAL "0" AND
003850              REG-PARM-F-EMAIL (WRK-SUB:1) LESS OR EQUAL "9"
003860               ADD 1 TO WRK-SUB2
003870               IF WRK-SUB2 GREATER WRK-CNT-SEQ-8
003880                   MOVE WRK-SUB2 TO WRK-CNT-SEQ-8
003890               END-IF
003900           ELSE
003910               MOVE ZERO TO WRK-SUB2
003920           END-IF.
003930           ADD 1 TO WRK-SUB.
003940 
003950       0131-TESTA-1-DIGITO-FIM.                   EXIT.
003960      *-----------------------------------------------------------------*
003970       0200-FRAUDE-FONE                         SECTION.
003980      *-----------------------------------------------------------------*
003990      *    REGRA DE FRAUDE DE TELEFONE - PESO 0.25.                    *
004000      *-----------------------------------------------------------------*
004010 
004020           MOVE ZERO   TO REG-PARM-F-SCORE-FONE.
004030           MOVE SPACES TO WRK-FO-LIMPO.
004040           MOVE ZERO   TO WRK-FO-QTD-DIG.
004050 
004060           MOVE 1 TO WRK-SUB.
004070           PERFORM 0201-COPIA-1-DIGITO UNTIL WRK-SUB GREATER 20.
004080 
004090           IF WRK-FO-QTD-DIG EQUAL 10
004100               PERFORM 0210-TESTA-FONE-REPETIDO
004110               IF REG-PARM-F-SCORE-FONE EQUAL ZERO
004120                   PERFORM 0220-TESTA-FONE-SEQUENCIAL
004130               END-IF
004140           END-IF.
004150 
004160           IF REG-PARM-F-SCORE-FONE EQUAL ZERO AND
004170              WRK-FO-QTD-DIG GREATER OR EQUAL 10
004180               PERFORM 0230-TESTA-POUCOS-DIGITOS
004190           END-IF.
004200 
004210       0200-FRAUDE-FONE-FIM.                     EXIT.
004220      *-----------------------------------------------------------------*
004230       0201-COPIA-1-DIGITO                      SECTION.
004240      *-----------------------------------------------------------------*
004250 
004260           IF REG-PARM-F-FONE (WRK-SUB:1) GREATER OR EQUAL "0" AND
004270              REG-PARM-F-FONE (WRK-SUB:1) LESS OR EQUAL "9"
004280               ADD 1 TO WRK-FO-QTD-DIG
004290               MOVE REG-PARM-F-FONE (WRK-SUB:1) TO
004300                    WRK-FO-TAB (WRK-FO-QTD-DIG)
004310           END-IF.
004320           ADD 1 TO WRK-SUB.
004330 
004340       0201-COPIA-1-DIGITO-FIM.                   EXIT.
004350      *-----------------------------------------------------------------*
004360       0210-TESTA-FONE-REPETIDO                 SECTION.
004370      *-----------------------------------------------------------------*
004380 
004390           MOVE 'N' TO WRK-ACHOU.
004400           MOVE 1   TO WRK-SUB.
004410           PERFORM 0211-TESTA-1-REPETIDO
004420               UNTIL WRK-SUB GREATER 6 OR WRK-ACHOU EQUAL 'S'.
004430 
004440           IF WRK-ACHOU EQUAL 'S'
004450               MOVE 1.0000 TO REG-PARM-F-SCORE-FONE
004460           END-IF.
004470 
004480       0210-TESTA-FONE-REPETIDO-FIM.              EXIT.
004490      *-----------------------------------------------------------------*
004500       0211-TESTA-1-REPETIDO                    SECTION.
004510      *-----------------------------------------------------------------*
004520 
004530           IF WRK-FO-LIMPO (1:10) EQUAL WRK-FONE-REPETIDO (WRK-SUB)
004540               MOVE 'S' TO WRK-ACHOU
004550           END-IF.
004560           ADD 1 TO WRK-SUB.
004570 
004580       0211-TESTA-1-REPETIDO-FIM.                 EXIT.
004590      *-----------------------------------------------------------------*
004600       0220-TESTA-FONE-SEQUENCIAL                SECTION.
004610      *-----------------------------------------------------------------*
004620 
004630           IF WRK-FO-LIMPO (1:10) EQUAL "0123456789" OR
004640              WRK-FO-LIMPO (1:10) EQUAL "9876543210"
004650               MOVE 0.9500 TO REG-PARM-F-SCORE-FONE
004660           END-IF.
004670 
004680       0220-TESTA-FONE-SEQUENCIAL-FIM.            EXIT.
004690      *-----------------------------------------------------------------*
004700       0230-TESTA-POUCOS-DIGITOS                SECTION.
004710      *-----------------------------------------------------------------*
004720      *    10 OU MAIS DIGITOS COM NO MAXIMO 2 VALORES DISTINTOS,        *
004730      *    CONFERIDO DIGITO A DIGITO PELOS PARAGRAFOS 0231/0232.        *
004740      *-----------------------------------------------------------------*
004750 
004760           MOVE SPACES TO WRK-DIG-VISTO.
004770           MOVE ZERO   TO WRK-CNT-DISTINTOS.
004780           MOVE 1      TO WRK-SUB.
004790           PERFORM 0231-CONFERE-1-DIGITO
004800               UNTIL WRK-SUB GREATER WRK-FO-QTD-DIG.
004810 
004820           IF WRK-CNT-DISTINTOS LESS OR EQUAL 2
004830               MOVE 0.9000 TO REG-PARM-F-SCORE-FONE
004840           END-IF.
004850 
004860       0230-TESTA-POUCOS-DIGITOS-FIM.             EXIT.
004870      *-----------------------------------------------------------------*
004880       0231-CONFERE-1-DIGITO                    SECTION.
004890      *-----------------------------------------------------------------*
004900 
004910           MOVE ZERO TO WRK-SUB2.
004920           MOVE 'N'  TO WRK-ACHOU.
004930           PERFORM 0232-COMPARA-1-VISTO
004940               UNTIL WRK-SUB2 GREATER WRK-CNT-DISTINTOS OR
004950                     WRK-ACHOU EQUAL 'S'.
004960           IF WRK-ACHOU EQUAL 'N'
004970               ADD 1 TO WRK-CNT-DISTINTOS
004980               MOVE WRK-FO-TAB (WRK-SUB) TO
004990                    WRK-DIG-VISTO-D (WRK-CNT-DISTINTOS)
005000           END-IF.
005010           ADD 1 TO WRK-SUB.
005020 
005030       0231-CONFERE-1-DIGITO-FIM.                 EXIT.
005040      *-----------------------------------------------------------------*
005050       0232-COMPARA-1-VISTO                     SECTION.
005060      *-----------------------------------------------------------------*
005070 
005080           ADD 1 TO WRK-SUB2.
005090           IF WRK-DIG-VISTO-D (WRK-SUB2) EQUAL WRK-FO-TAB (WRK-SUB)
005100               MOVE 'S' TO WRK-ACHOU
005110           END-IF.
005120 
005130       0232-COMPARA-1-VISTO-FIM.                  EXIT.
005140      *-----------------------------------------------------------------*
005150       0300-FRAUDE-NOME                         SECTION.
005160      *-----------------------------------------------------------------*
005170      *    REGRA DE FRAUDE DE NOME - PESO 0.20.                        *
005180      *-----------------------------------------------------------------*
005190 
005200           MOVE ZERO TO REG-PARM-F-SCORE-NOME.
005210           IF REG-PARM-F-PRIMEIRO-NOME EQUAL SPACES OR
005220              REG-PARM-F-ULTIMO-NOME   EQUAL SPACES
005230               CONTINUE
005240           ELSE
005250               MOVE REG-PARM-F-PRIMEIRO-NOME TO WRK-NO-PRIMEIRO
005260               MOVE REG-PARM-F-ULTIMO-NOME   TO WRK-NO-ULTIMO
005270               INSPECT WRK-NO-PRIMEIRO CONVERTING
005280                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005290                   "abcdefghijklmnopqrstuvwxyz"
005300               INSPECT WRK-NO-ULTIMO CONVERTING
005310                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005320                   "abcdefghijklmnopqrstuvwxyz"
005330               MOVE SPACES TO WRK-NO-COMPLETO
005340               STRING WRK-NO-PRIMEIRO DELIMITED BY SPACE
005350                      " "             DELIMITED BY SIZE
005360                      WRK-NO-ULTIMO   DELIMITED BY SPACE
005370                      INTO WRK-NO-COMPLETO
005380               PERFORM 0310-TESTA-NOME-SUSPEITO
005390               IF REG-PARM-F-SCORE-NOME EQUAL ZERO
005400                   PERFORM 0320-TESTA-NOMES-IGUAIS
005410               END-IF
005420               IF REG-PARM-F-SCORE-NOME EQUAL ZERO
005430                   PERFORM 0330-TESTA-NOME-1-LETRA
005440               END-IF
005450           END-IF.
005460 
005470       0300-FRAUDE-NOME-FIM.                     EXIT.
005480      *-----------------------------------------------------------------*
005490       0310-TESTA-NOME-SUSPEITO                 SECTION.
005500      *-----------------------------------------------------------------*
005510      *    VARRE A TABELA DE NOMES SUSPEITOS (0311/0312) PROCURANDO O   *
005520      *    NOME EM QUALQUER POSICAO DO NOME COMPLETO.                  *
005530      *-----------------------------------------------------------------*
005540 
005550           MOVE 'N' TO WRK-ACHOU.
005560           MOVE 1   TO WRK-SUB.
005570           PERFORM 0311-TESTA-1-NOME-SUSPEITO
005580               UNTIL WRK-SUB GREATER 14 OR WRK-ACHOU EQUAL 'S'.
005590 
005600           IF WRK-ACHOU EQUAL 'S'
005610               MOVE 0.8000 TO REG-PARM-F-SCORE-NOME
005620           END-IF.
005630 
005640       0310-TESTA-NOME-SUSPEITO-FIM.              EXIT.
005650      *-----------------------------------------------------------------*
005660       0311-TESTA-1-NOME-SUSPEITO               SECTION.
005670      *-----------------------------------------------------------------*
005680 
005690           MOVE ZERO TO WRK-SUB2.
005700           PERFORM 0312-TESTA-1-SUBPOSICAO
005710               UNTIL WRK-SUB2 GREATER 41 OR WRK-ACHOU EQUAL 'S'.
005720           ADD 1 TO WRK-SUB.
005730 
005740       0311-TESTA-1-NOME-SUSPEITO-FIM.            EXIT.
005750      *-----------------------------------------------------------------*
005760       0312-TESTA-1-SUBPOSICAO                  SECTION.
005770      *-----------------------------------------------------------------*
005780 
005790           ADD 1 TO WRK-SUB2.
005800           IF WRK-NO-COMPLETO (WRK-SUB2:10) EQUAL
005810              WRK-NOME-SUSPEITO (WRK-SUB)
005820               MOVE 'S' TO WRK-ACHOU
005830           END-IF.
005840 
005850       0312-TESTA-1-SUBPOSICAO-FIM.               EXIT.
005860      *-----------------------------------------------------------------*
005870       0320-TESTA-NOMES-IGUAIS                  SECTION.
005880      *-----------------------------------------------------------------*
005890 
005900           IF WRK-NO-PRIMEIRO EQUAL WRK-NO-ULTIMO
005910               MOVE 0.7000 TO REG-PARM-F-SCORE-NOME
005920           END-IF.
005930 
005940       0320-TESTA-NOMES-IGUAIS-FIM.               EXIT.
005950      *-----------------------------------------------------------------*
005960       0330-TESTA-NOME-1-LETRA                  SECTION.
005970      *-----------------------------------------------------------------*
005980      *    NOME DE UMA SO LETRA (PRIMEIRO OU ULTIMO) - TESTE DIRETO POR *
005990      *    REFERENCIA, SEM NECESSIDADE DE VARREDURA DE TABELA.          *
006000      *-----------------------------------------------------------------*
006010 
006020           IF (REG-PARM-F-PRIMEIRO-NOME (1:1) NOT EQUAL SPACE AND
006030               REG-PARM-F-PRIMEIRO-NOME (2:1) EQUAL SPACE) OR
006040              (REG-PARM-F-ULTIMO-NOME (1:1) NOT EQUAL SPACE AND
006050               REG-PARM-F-ULTIMO-NOME (2:1) EQUAL SPACE)
006060               MOVE 0.5000 TO REG-PARM-F-SCORE-NOME
006070           END-IF.
006080 
006090       0330-TESTA-NOME-1-LETRA-FIM.               EXIT.
006100      *-----------------------------------------------------------------*
006110       0400-FRAUDE-EMPRESA                      SECTION.
006120      *-----------------------------------------------------------------*
006130      *    REGRA DE FRAUDE DE EMPRESA - PESO 0.15.                     *
006140      *-----------------------------------------------------------------*
006150 
006160           MOVE ZERO   TO REG-PARM-F-SCORE-EMPRESA.
006170           MOVE SPACES TO WRK-EMP-TRIM.
006180           MOVE ZERO   TO WRK-TAM-EMPRESA.
006190 
006200           IF REG-PARM-F-EMPRESA NOT EQUAL SPACES
006210               MOVE REG-PARM-F-EMPRESA TO WRK-EMP-TRIM
006220               INSPECT WRK-EMP-TRIM CONVERTING
006230                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006240                   "abcdefghijklmnopqrstuvwxyz"
006250               MOVE 1 TO WRK-SUB
006260               PERFORM 0401-MEDE-1-POSICAO UNTIL WRK-SUB GREATER 40
006270               PERFORM 0410-TESTA-EMPRESA-SUSPEITA
006280               IF REG-PARM-F-SCORE-EMPRESA EQUAL ZERO AND
006290                  WRK-TAM-EMPRESA LESS OR EQUAL 2
006300                   MOVE 0.4000 TO REG-PARM-F-SCORE-EMPRESA
006310               END-IF
006320           END-IF.
006330 
006340       0400-FRAUDE-EMPRESA-FIM.                  EXIT.
006350      *-----------------------------------------------------------------*
006360       0401-MEDE-1-POSICAO                      SECTION.
006370      *-----------------------------------------------------------------*
006380 
006390           IF REG-PARM-F-EMPRESA (WRK-SUB:1) NOT EQUAL SPACE
006400               MOVE WRK-SUB TO WRK-TAM-EMPRESA
006410           END-IF.
006420           ADD 1 TO WRK-SUB.
006430 
006440       0401-MEDE-1-POSICAO-FIM.                   EXIT.
006450      *-----------------------------------------------------------------*
006460       0410-TESTA-EMPRESA-SUSPEITA              SECTION.
006470      *-----------------------------------------------------------------*
006480 
006490           MOVE 'N' TO WRK-ACHOU.
006500           MOVE 1   TO WRK-SUB.
006510           PERFORM 0411-TESTA-1-EMPRESA-SUSPEITA
006520               UNTIL WRK-SUB GREATER 15 OR WRK-ACHOU EQUAL 'S'.
006530 
006540           IF WRK-ACHOU EQUAL 'S'
006550               MOVE 0.6000 TO REG-PARM-F-SCORE-EMPRESA
006560           END-IF.
006570 
006580       0410-TESTA-EMPRESA-SUSPEITA-FIM.           EXIT.
006590      *-----------------------------------------------------------------*
006600       0411-TESTA-1-EMPRESA-SUSPEITA            SECTION.
006610      *-----------------------------------------------------------------*
006620 
006630           IF WRK-EMP-TRIM (1:12) EQUAL WRK-EMPRESA-SUSPEITA (WRK-SUB)
006640               MOVE 'S' TO WRK-ACHOU
006650           END-IF.
006660           ADD 1 TO WRK-SUB.
006670 
006680       0411-TESTA-1-EMPRESA-SUSPEITA-FIM.         EXIT.
006690      *-----------------------------------------------------------------*
006700       0500-FRAUDE-CONSISTENCIA                 SECTION.
006710      *-----------------------------------------------------------------*
006720      *    PESO 0.10 - EMAIL E NOMES PRESENTES MAS NENHUM NOME          *
006730      *    APARECE DENTRO DO EMAIL, CONFERIDO POSICAO A POSICAO PELO    *
006740      *    PARAGRAFO 0501.                                              *
006750      *-----------------------------------------------------------------*
006760 
006770           MOVE ZERO TO REG-PARM-F-SCORE-CONSIST.
006780 
006790           IF REG-PARM-F-EMAIL          NOT EQUAL SPACES AND
006800              REG-PARM-F-PRIMEIRO-NOME  NOT EQUAL SPACES AND
006810              REG-PARM-F-ULTIMO-NOME    NOT EQUAL SPACES
006820               MOVE REG-PARM-F-EMAIL         TO WRK-EM-LOCAL
006830               MOVE REG-PARM-F-PRIMEIRO-NOME TO WRK-NO-PRIMEIRO
006840               MOVE REG-PARM-F-ULTIMO-NOME   TO WRK-NO-ULTIMO
006850               INSPECT WRK-EM-LOCAL CONVERTING
006860                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006870                   "abcdefghijklmnopqrstuvwxyz"
006880               INSPECT WRK-NO-PRIMEIRO CONVERTING
006890                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006900                   "abcdefghijklmnopqrstuvwxyz"
006910               INSPECT WRK-NO-ULTIMO CONVERTING
006920                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006930                   "abcdefghijklmnopqrstuvwxyz"
006940               MOVE 'N' TO WRK-ACHOU
006950               MOVE 1   TO WRK-SUB
006960               PERFORM 0501-TESTA-1-POSICAO
006970                   UNTIL WRK-SUB GREATER 35 OR WRK-ACHOU EQUAL 'S'
006980               IF WRK-ACHOU EQUAL 'N'
006990                   MOVE 0.3000 TO REG-PARM-F-SCORE-CONSIST
007000               END-IF
007010           END-IF.
007020 
007030       0500-FRAUDE-CONSISTENCIA-FIM.              EXIT.
007040      *-----------------------------------------------------------------*
007050       0501-TESTA-1-POSICAO                     SECTION.
007060      *-----------------------------------------------------------------*
007070 
007080           IF WRK-EM-LOCAL (WRK-SUB:25) EQUAL WRK-NO-PRIMEIRO
007090              OR WRK-EM-LOCAL (WRK-SUB:25) EQUAL WRK-NO-ULTIMO
007100               MOVE 'S' TO WRK-ACHOU
007110           END-IF.
007120           ADD 1 TO WRK-SUB.
007130 
007140       0501-TESTA-1-POSICAO-FIM.                  EXIT.
007150      *-----------------------------------------------------------------*
007160       0600-CALCULA-SCORE-FRAUDE                SECTION.
007170      *-----------------------------------------------------------------*
007180      *    SOMA PONDERADA DOS CINCO SUB-INDICADORES, LIMITADA A 1.0000. *
007190      *-----------------------------------------------------------------*
007200 
007210           COMPUTE REG-PARM-F-SCORE-FRAUDE ROUNDED =
007220               REG-PARM-F-SCORE-EMAIL    * 0.30 +
007230               REG-PARM-F-SCORE-FONE     * 0.25 +
007240               REG-PARM-F-SCORE-NOME     * 0.20 +
007250               REG-PARM-F-SCORE-EMPRESA  * 0.15 +
007260               REG-PARM-F-SCORE-CONSIST  * 0.10 .
007270 
007280           IF REG-PARM-F-SCORE-FRAUDE GREATER 1.0000
007290               MOVE 1.0000 TO REG-PARM-F-SCORE-FRAUDE
007300           END-IF.
007310 
007320           IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.7000
007330               MOVE 'Y' TO REG-PARM-F-FAKE-FLAG
007340           ELSE
007350               MOVE 'N' TO REG-PARM-F-FAKE-FLAG
007360           END-IF.
007370 
007380       0600-CALCULA-SCORE-FRAUDE-FIM.             EXIT.
007390      *-----------------------------------------------------------------*
007400       0700-CLASSIFICA-RISCO                    SECTION.
007410      *-----------------------------------------------------------------*
007420 
007430           IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.8000
007440               MOVE "CRITICAL" TO REG-PARM-F-RISCO
007450           ELSE
007460               IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.6000
007470                   MOVE "HIGH    " TO REG-PARM-F-RISCO
007480               ELSE
007490                   IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL 0.4000
007500                       MOVE "MEDIUM  " TO REG-PARM-F-RISCO
007510                   ELSE
007520                       IF REG-PARM-F-SCORE-FRAUDE GREATER OR EQUAL
007530                          0.2000
007540                           MOVE "LOW     " TO REG-PARM-F-RISCO
007550                       ELSE
007560                           MOVE "MINIMAL " TO REG-PARM-F-RISCO
007570                       END-IF
007580                   END-IF
007590               END-IF
007600           END-IF.
007610 
007620       0700-CLASSIFICA-RISCO-FIM.                 EXIT.
