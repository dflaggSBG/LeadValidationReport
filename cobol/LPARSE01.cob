000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             LPARSE01.
000130       AUTHOR.                                 J.R.FARIAS.
000140       INSTALLATION.                           SETOR DE VENDAS.
000150       DATE-WRITTEN.                           22/03/1988.
000160       DATE-COMPILED.
000170       SECURITY.                               CONFIDENCIAL.
000180      *=================================================================
000190      * PROGRAMA   : LPARSE01
000200      * PROGRAMADOR: J.R.FARIAS
000210      * ANALISTA   : C.A.BITTENCOURT
000220      * DATA.......: 22/03/1988
000230      *-----------------------------------------------------------------
000240      * OBJETIVO...: LER O ARQUIVO DE TAREFAS DE VALIDACAO EXPORTADO DO
000250      *              CRM, VARRER O TEXTO DA DESCRICAO PROCURANDO OS
000260      *              ROTULOS CONHECIDOS ("Lead Score:", "Quality
000270      *              Score:" ETC.), MONTAR O REGISTRO DE VALIDACAO JA
000280      *              INTERPRETADA E CLASSIFICAR A TAREFA EM ALTA OU
000290      *              BAIXA QUALIDADE.
000300      *-----------------------------------------------------------------
000310      * ARQUIVOS                I/O                  INCLUDE/BOOK
000320      *  TASKIN                 I                    #BOOKTASK
000330      *  PARSOUT                O                    #BOOKPVAL
000340      *
000350      *-----------------------------------------------------------------
000360      * MODULOS....: (NENHUM - ROTINA DE VARREDURA DE TEXTO PROPRIA)
000370      *-----------------------------------------------------------------
000380      *                          ALTERACOES                             *
000390      *-----------------------------------------------------------------
000400      * PROGRAMADOR: J.R.FARIAS
000410      * ANALISTA   : C.A.BITTENCOURT
000420      * DATA.......: 22/03/1988
000430      * OBJETIVO...: VERSAO INICIAL DA LEITURA DE TAREFAS DE VALIDACAO
000440      *              E INTERPRETACAO DO TEXTO DA DESCRICAO. CHAMADO 0042.
000450      *-----------------------------------------------------------------
000460      * PROGRAMADOR: M.S.TAVARES
000470      * ANALISTA   : C.A.BITTENCOURT
000480      * DATA.......: 14/10/1989
000490      * OBJETIVO...: INCLUSAO DOS ROTULOS DE E-MAIL (TOTAL, VALIDOS,
000500      *              ENVIAVEIS E NOTA DE QUALIDADE DE E-MAIL) NA
000510      *              VARREDURA. CHAMADO 0059.
000520      *-----------------------------------------------------------------
000530      * PROGRAMADOR: M.S.TAVARES
000540      * ANALISTA   : E.P.GUSMAO
000550      * DATA.......: 02/05/1991
000560      * OBJETIVO...: INCLUSAO DA FAIXA DE RISCO DE FRAUDE PARSEADA E DO
000570      *              INDICADOR DE LEAD FALSO (PV-LEAD-FAKE). CHAMADO 0074.
000580      *-----------------------------------------------------------------
000590      * PROGRAMADOR: A.N.REZENDE
000600      * ANALISTA   : E.P.GUSMAO
000610      * DATA.......: 25/01/1993
000620      * OBJETIVO...: TAREFA SEM "Lead Score" E SEM "Quality Score" NO
000630      *              TEXTO PASSA A SER MARCADA COMO ERRO DE PARSE.
000640      *              CHAMADO 0092.
000650      *-----------------------------------------------------------------
000660      * PROGRAMADOR: A.N.REZENDE
000670      * ANALISTA   : V.M.CORDEIRO
000680      * DATA.......: 19/08/1995
000690      * OBJETIVO...: CLASSIFICACAO DE TAREFA EM ALTA/BAIXA QUALIDADE E
000700      *              TOTALIZADORES DO RESUMO FINAL DA PASSAGEM. CHAMADO
000710      *              0115.
000720      *-----------------------------------------------------------------
000730      * PROGRAMADOR: H.O.BARRETO
000740      * ANALISTA   : V.M.CORDEIRO
000750      * DATA.......: 03/02/1999
000760      * OBJETIVO...: REVISAO DOS CONTADORES PARA 7 POSICOES, ARQUIVO DE
000770      *              TAREFAS CRESCEU MUITO APOS A VIRADA DO ANO 2000.
000780      *              CHAMADO 0167.
000790      *-----------------------------------------------------------------
000800      * PROGRAMADOR: R.A.QUEIROZ
000810      * ANALISTA   : V.M.CORDEIRO
000820      * DATA.......: 09/06/2001
000830      * OBJETIVO...: CORRECAO NA VARREDURA DE "Quality Score:" QUE
000840      *              PODIA CASAR DENTRO DE "Email Quality Score:" EM
000850      *              TAREFAS COM A SECAO DE E-MAIL MAL FORMADA. CHAMADO
000860      *              0189.
000870      *-----------------------------------------------------------------
000880      * PROGRAMADOR: D.F.ARAGAO
000890      * ANALISTA   : N.P.VILELA
000900      * DATA.......: 11/08/2006
000910      * OBJETIVO...: REESCRITAS AS VARREDURAS DE TEXTO COM PARAGRAFO
000920      *              PROPRIO, SEM PERFORM VARYING EM LINHA, PADRAO DE
000930      *              LOOP DA CASA, CHAMADO 1233.
000940      *=================================================================
000950 
000960 
000970      *=================================================================
000980       ENVIRONMENT                             DIVISION.
000990      *=================================================================
001000 
001010      *-----------------------------------------------------------------
001020       CONFIGURATION                           SECTION.
001030      *-----------------------------------------------------------------
001040 
001050       SPECIAL-NAMES.
001060           C01 IS TOP-OF-FORM.
001070 
001080      *-----------------------------------------------------------------
001090       INPUT-OUTPUT                            SECTION.
001100      *-----------------------------------------------------------------
001110 
001120       FILE-CONTROL.
001130           SELECT TASKIN  ASSIGN TO TASKIN
001140               FILE STATUS IS FS-TASKIN.
001150           SELECT PARSOUT ASSIGN TO PARSOUT
001160               FILE STATUS IS FS-PARSOUT.
001170 
001180      *=================================================================
001190       DATA                                    DIVISION.
001200      *=================================================================
001210 
001220      *-----------------------------------------------------------------
001230       FILE                                    SECTION.
001240      *-----------------------------------------------------------------
001250      *        INPUT -  TAREFAS DE VALIDACAO EXPORTADAS DO CRM (TASKIN)
001260      *                               LRECL = 950
001270      *-----------------------------------------------------------------
001280       FD  TASKIN.
001290       COPY "#BOOKTASK".
001300      *-----------------------------------------------------------------
001310      *     OUTPUT-  VALIDACAO JA INTERPRETADA (PARSOUT)
001320      *                               LRECL = 130
001330      *-----------------------------------------------------------------
001340       FD  PARSOUT.
001350       COPY "#BOOKPVAL".
001360 
001370      *-----------------------------------------------------------------
001380       WORKING-STORAGE                         SECTION.
001390      *-----------------------------------------------------------------
001400 
001410      *-----------------------------------------------------------------
001420       01  FILLER                      PIC X(050)          VALUE
001430           "* INICIO DA WORKING *".
001440      *-----------------------------------------------------------------
001450 
001460      *-----------------------------------------------------------------
001470       01  FILLER                      PIC X(050)           VALUE
001480             "========== VARIAVEL DE STATUS ========== ".
001490      *-----------------------------------------------------------------
001500       01  FS-TASKIN                   PIC X(002)          VALUE SPACES.
001510       01  FS-PARSOUT                  PIC X(002)          VALUE SPACES.
001520      *-----------------------------------------------------------------
001530       01  FILLER                      PIC X(050)           VALUE
001540               "========== VARIAVEIS ACUMULADORAS ========== ".
001550      *-----------------------------------------------------------------
001560       01  ACU-TASKS-LIDAS             PIC 9(007)    COMP-3 VALUE ZERO.
001570       01  ACU-VALID-PARSEADAS         PIC 9(007)    COMP-3 VALUE ZERO.
001580       01  ACU-QTD-ALTA-QUALIDADE      PIC 9(007)    COMP-3 VALUE ZERO.
001590       01  ACU-QTD-BAIXA-QUALIDADE     PIC 9(007)    COMP-3 VALUE ZERO.
001600       01  ACU-QTD-ERRO-PARSE          PIC 9(007)    COMP-3 VALUE ZERO.
001610      *-----------------------------------------------------------------
001620       01  FILLER                      PIC X(050)           VALUE
001630               "========== AREA DE TRABALHO DA DESCRICAO ==========".
001640      *-----------------------------------------------------------------
001650       01  WRK-DESCRICAO-TRAB          PIC X(800)          VALUE SPACES.
001660       01  WRK-DESCRICAO-TAB REDEFINES WRK-DESCRICAO-TRAB.
001670           05  WRK-DESCRICAO-CAR       PIC X(01)  OCCURS 800 TIMES.
001680      *-----------------------------------------------------------------
001690       01  FILLER                      PIC X(050)           VALUE
001700               "========== AREA DE BUSCA DE ROTULO ==========".
001710      *-----------------------------------------------------------------
001720       01  WRK-ROTULO                  PIC X(030)          VALUE SPACES.
001730       01  WRK-TAM-ROTULO               PIC 9(02)    COMP-3 VALUE ZERO.
001740       01  WRK-POS-ACHADO               PIC 9(03)    COMP-3 VALUE ZERO.
001750       01  WRK-LIMITE-BUSCA             PIC 9(03)    COMP-3 VALUE ZERO.
001760       01  WRK-POS-VALOR                PIC 9(03)    COMP-3 VALUE ZERO.
001770       01  WRK-IDXA                     PIC 9(03)    COMP-3 VALUE ZERO.
001780      *-----------------------------------------------------------------
001790       01  FILLER                      PIC X(050)           VALUE
001800               "========== AREA DE EXTRACAO DE VALOR ==========".
001810      *-----------------------------------------------------------------
001820       01  WRK-VALOR-TXT                PIC X(012)          VALUE SPACES.
001830       01  WRK-VALOR-TXT-R REDEFINES WRK-VALOR-TXT.
001840           05  WRK-VALOR-TXT-CAR       PIC X(01)  OCCURS 12 TIMES.
001850       01  WRK-VALOR-DIGITOS            PIC X(003)          VALUE "000".
001860       01  WRK-VALOR-NUM REDEFINES WRK-VALOR-DIGITOS
001870                                        PIC 9(003).
001880       01  WRK-DIG-BUF                  PIC X(003)          VALUE SPACES.
001890       01  WRK-VALOR-BOOL                PIC X(01)          VALUE SPACE.
001900       01  WRK-CARACTER-ATUAL           PIC X(01)           VALUE SPACE.
001910       01  WRK-IDXB                     PIC 9(02)    COMP-3 VALUE ZERO.
001920       01  WRK-QTD-DIGITOS              PIC 9(01)    COMP-3 VALUE ZERO.
001930       01  WRK-FIM-PALAVRA              PIC X(01)           VALUE 'N'.
001940       01  WRK-FIM-NUMERO               PIC X(01)           VALUE 'N'.
001950      *-----------------------------------------------------------------
001960       01  FILLER                      PIC X(050)           VALUE
001970               "========== VARIAVEL DE APOIO ==========".
001980      *-----------------------------------------------------------------
001990       01  WRK-ACHOU-LEAD-SCORE         PIC X(01)          VALUE 'N'.
002000       01  WRK-ACHOU-QUALITY-SCORE      PIC X(01)          VALUE 'N'.
002010       01  WRK-QUALIDADE-ALTA           PIC X(01)          VALUE 'N'.
002020       01  WRK-ARQUIVO                  PIC X(010)          VALUE SPACES.
002030       01  WRK-TASKIN                   PIC X(10)           VALUE
002040                "TASKIN".
002050       01  WRK-PARSOUT                  PIC X(10)           VALUE
002060                "PARSOUT".
002070      *-----------------------------------------------------------------
002080       01  FILLER                      PIC x(050)           VALUE
002090               "===== VARIAVEIS DE EDICAO (MASCARAS) =====".
002100      *-----------------------------------------------------------------
002110       01  WRK-LIDAS-ED                 PIC Z,ZZZ,ZZ9.
002120       01  WRK-PARSE-ED                 PIC Z,ZZZ,ZZ9.
002130       01  WRK-ALTA-ED                  PIC Z,ZZZ,ZZ9.
002140       01  WRK-BAIXA-ED                 PIC Z,ZZZ,ZZ9.
002150       01  WRK-ERRO-ED                  PIC Z,ZZZ,ZZ9.
002160      *-----------------------------------------------------------------
002170       01  FILLER                      PIC x(050)           VALUE
002180               "========== BOOK'S  ==========".
002190      *-----------------------------------------------------------------
002200       COPY "#BOOKERRO".
002210       COPY "#MSGERRO".
002220      *-----------------------------------------------------------------
002230       01  FILLER                      PIC X(050)          VALUE
002240               "* FIM DA WORKING *".
002250      *-----------------------------------------------------------------
002260      *=================================================================
002270       PROCEDURE                               DIVISION.
002280      *=================================================================
002290       0000-PRINCIPAL                           SECTION.
002300 
002310               PERFORM 0100-INICIAR.
002320               PERFORM 0200-PROCESSAR UNTIL FS-TASKIN NOT EQUAL '00'.
002330               PERFORM 0300-FINALIZAR.
002340               STOP RUN.
002350 
002360       0000-PRINCIPAL-FIM.                      EXIT.
002370      *-----------------------------------------------------------------
002380       0100-INICIAR                             SECTION.
002390      *-----------------------------------------------------------------
002400 
002410               OPEN INPUT  TASKIN
002420                    OUTPUT PARSOUT.
002430 
002440               PERFORM 0105-TESTAR-STATUS.
002450               PERFORM 0110-LEITURA.
002460 
002470       0100-INICIAR-FIM.                        EXIT.
002480      *-----------------------------------------------------------------
002490       0105-TESTAR-STATUS                       SECTION.
002500      *-----------------------------------------------------------------
002510       0106-TESTAR-STATUS-TASKIN.
002520 
002530               IF FS-TASKIN                   NOT EQUAL '00'
002540                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
002550                   MOVE FS-TASKIN            TO WRK-STATUS-ERRO
002560                   MOVE WRK-TASKIN           TO WRK-ARQUIVO-ERRO
002570                   MOVE '0106-ABRE-TASKIN'   TO WRK-AREA-ERRO
002580                   PERFORM 9999-TRATA-ERRO
002590               END-IF.
002600 
002610       0107-TESTAR-STATUS-PARSOUT.
002620 
002630               IF FS-PARSOUT                  NOT EQUAL '00'
002640                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
002650                   MOVE FS-PARSOUT           TO WRK-STATUS-ERRO
002660                   MOVE WRK-PARSOUT          TO WRK-ARQUIVO-ERRO
002670                   MOVE '0107-ABRE-PARSOUT'  TO WRK-AREA-ERRO
002680                   PERFORM 9999-TRATA-ERRO
002690               END-IF.
002700 
002710       0105-TESTAR-STATUS-FIM.                  EXIT.
002720      *-----------------------------------------------------------------
002730       0110-LEITURA                             SECTION.
002740      *-----------------------------------------------------------------
002750 
002760               READ TASKIN.
002770               IF FS-TASKIN EQUAL '00' OR FS-TASKIN EQUAL '10'
002780                   CONTINUE
002790               ELSE
002800                   MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
002810                   MOVE FS-TASKIN          TO  WRK-STATUS-ERRO
002820                   MOVE WRK-TASKIN         TO  WRK-ARQUIVO-ERRO
002830                   MOVE '0110-LEITURA'     TO  WRK-AREA-ERRO
002840                   PERFORM 9999-TRATA-ERRO
002850               END-IF.
002860 
002870       0110-LEITURA-FIM.                        EXIT.
002880      *-----------------------------------------------------------------
002890       0200-PROCESSAR                           SECTION.
002900      *-----------------------------------------------------------------
002910 
002920               ADD 1 TO ACU-TASKS-LIDAS.
002930               MOVE REG-TASK-DESCRICAO  TO WRK-DESCRICAO-TRAB.
002940 
002950               PERFORM 0205-LIMPA-SAIDA.
002960               PERFORM 0210-EXTRAI-CAMPOS.
002970               PERFORM 0270-CLASSIFICA-TAREFA.
002980               PERFORM 0280-GRAVA.
002990 
003000               PERFORM 0110-LEITURA.
003010 
003020       0200-PROCESSAR-FIM.                      EXIT.
003030      *-----------------------------------------------------------------
003040       0205-LIMPA-SAIDA                         SECTION.
003050      *-----------------------------------------------------------------
003060      *    ZERA O REGISTRO DE SAIDA E OS FLAGS DE APOIO, ANTES DE
003070      *    INTERPRETAR A DESCRICAO DA TAREFA ATUAL.
003080      *-----------------------------------------------------------------
003090 
003100               MOVE REG-TASK-ID          TO REG-PVAL-TASK-ID.
003110               MOVE REG-TASK-WHO-ID      TO REG-PVAL-WHO-ID.
003120               MOVE REG-TASK-ORIGEM      TO REG-PVAL-ORIGEM.
003130               MOVE ZERO                 TO REG-PVAL-SCORE-LEAD
003140                                            REG-PVAL-SCORE-QUALIDADE
003150                                            REG-PVAL-PCT-QUALIDADE
003160                                            REG-PVAL-SCORE-FRAUDE
003170                                            REG-PVAL-QTD-EMAILS
003180                                            REG-PVAL-QTD-EMAILS-VAL
003190                                            REG-PVAL-QTD-EMAILS-ENV
003200                                            REG-PVAL-SCORE-EMAIL-QUAL.
003210               MOVE SPACES                TO REG-PVAL-RECOMENDACAO
003220                                            REG-PVAL-NIVEL-QUALIDADE
003230                                            REG-PVAL-RISCO-FRAUDE
003240                                            REG-PVAL-FONE-VALIDO
003250                                            REG-PVAL-EMAIL-VALIDO
003260                                            REG-PVAL-EMAIL-ENVIAVEL
003270                                            REG-PVAL-PROB-RETORNO
003280                                            REG-PVAL-LEAD-FAKE
003290                                            REG-PVAL-ERRO-PARSE.
003300               MOVE SPACES                TO REG-PVAL (112:18).
003310               MOVE 'N'                   TO WRK-ACHOU-LEAD-SCORE
003320                                            WRK-ACHOU-QUALITY-SCORE.
003330 
003340       0205-LIMPA-SAIDA-FIM.                    EXIT.
003350      *-----------------------------------------------------------------
003360       0210-EXTRAI-CAMPOS                       SECTION.
003370      *-----------------------------------------------------------------
003380      *    CHAMA, UM A UM, OS ROTULOS CONHECIDOS DO TEXTO DA DESCRICAO.
003390      *    A ORDEM ABAIXO SEGUE A ORDEM EM QUE AS SECOES NORMALMENTE
003400      *    APARECEM NO TEXTO, O QUE EVITA QUE "Quality Score:" CASE
003410      *    DENTRO DE "Email Quality Score:" (VER CHAMADO 0189).
003420      *-----------------------------------------------------------------
003430 
003440               PERFORM 0211-EXTRAI-LEAD-SCORE.
003450               PERFORM 0212-EXTRAI-QUALITY-SCORE.
003460               PERFORM 0213-EXTRAI-DATA-QUALITY.
003470               PERFORM 0214-EXTRAI-FRAUD-SCORE.
003480               PERFORM 0215-EXTRAI-RECOMENDACAO.
003490               PERFORM 0216-EXTRAI-QUALITY-LEVEL.
003500               PERFORM 0217-EXTRAI-FRAUD-RISK.
003510               PERFORM 0218-EXTRAI-PHONE-VALID.
003520               PERFORM 0219-EXTRAI-EMAIL-VALID.
003530               PERFORM 0220-EXTRAI-EMAIL-SENDABLE.
003540               PERFORM 0221-EXTRAI-BOUNCE-LIKELY.
003550               PERFORM 0222-EXTRAI-TOTAL-EMAILS.
003560               PERFORM 0223-EXTRAI-VALID-EMAILS.
003570               PERFORM 0224-EXTRAI-SENDABLE-EMAILS.
003580               PERFORM 0225-EXTRAI-EMAIL-QUAL-SCORE.
003590 
003600       0210-EXTRAI-CAMPOS-FIM.                  EXIT.
003610      *-----------------------------------------------------------------
003620       0211-EXTRAI-LEAD-SCORE                   SECTION.
003630      *-----------------------------------------------------------------
003640 
003650               MOVE "Lead Score:"  TO WRK-ROTULO.
003660               MOVE 11             TO WRK-TAM-ROTULO.
003670               PERFORM 0230-LOCALIZA-ROTULO.
003680               IF WRK-POS-ACHADO NOT EQUAL ZERO
003690                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
003700                   PERFORM 0250-EXTRAI-NUMERO
003710                   MOVE WRK-VALOR-NUM TO REG-PVAL-SCORE-LEAD
003720                   MOVE 'S'           TO WRK-ACHOU-LEAD-SCORE
003730               END-IF.
003740 
003750       0211-EXTRAI-LEAD-SCORE-FIM.               EXIT.
003760      *-----------------------------------------------------------------
003770       0212-EXTRAI-QUALITY-SCORE                SECTION.
003780      *-----------------------------------------------------------------
003790 
003800               MOVE "Quality Score:" TO WRK-ROTULO.
003810               MOVE 14               TO WRK-TAM-ROTULO.
003820               PERFORM 0230-LOCALIZA-ROTULO.
003830               IF WRK-POS-ACHADO NOT EQUAL ZERO
003840                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
003850                   PERFORM 0250-EXTRAI-NUMERO
003860                   MOVE WRK-VALOR-NUM TO REG-PVAL-SCORE-QUALIDADE
003870                   MOVE 'S'           TO WRK-ACHOU-QUALITY-SCORE
003880               END-IF.
003890 
003900       0212-EXTRAI-QUALITY-SCORE-FIM.             EXIT.
003910      *-----------------------------------------------------------------
003920       0213-EXTRAI-DATA-QUALITY                 SECTION.
003930      *-----------------------------------------------------------------
003940      *    "Data Quality:" VEM SEGUIDO DE "%", QUE E IGNORADO PORQUE A
003950      *    EXTRACAO DE NUMERO PARA NO PRIMEIRO CARACTER NAO NUMERICO.
003960      *-----------------------------------------------------------------
003970 
003980               MOVE "Data Quality:" TO WRK-ROTULO.
003990               MOVE 13              TO WRK-TAM-ROTULO.
004000               PERFORM 0230-LOCALIZA-ROTULO.
004010               IF WRK-POS-ACHADO NOT EQUAL ZERO
004020                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004030                   PERFORM 0250-EXTRAI-NUMERO
004040                   MOVE WRK-VALOR-NUM TO REG-PVAL-PCT-QUALIDADE
004050               END-IF.
004060 
004070       0213-EXTRAI-DATA-QUALITY-FIM.              EXIT.
004080      *-----------------------------------------------------------------
004090       0214-EXTRAI-FRAUD-SCORE                  SECTION.
004100      *-----------------------------------------------------------------
004110 
004120               MOVE "Fraud Score:" TO WRK-ROTULO.
004130               MOVE 12             TO WRK-TAM-ROTULO.
004140               PERFORM 0230-LOCALIZA-ROTULO.
004150               IF WRK-POS-ACHADO NOT EQUAL ZERO
004160                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004170                   PERFORM 0250-EXTRAI-NUMERO
004180                   MOVE WRK-VALOR-NUM TO REG-PVAL-SCORE-FRAUDE
004190               END-IF.
004200 
004210       0214-EXTRAI-FRAUD-SCORE-FIM.               EXIT.
004220      *-----------------------------------------------------------------
004230       0215-EXTRAI-RECOMENDACAO                 SECTION.
004240      *-----------------------------------------------------------------
004250 
004260               MOVE "Recommendation:" TO WRK-ROTULO.
004270               MOVE 15                TO WRK-TAM-ROTULO.
004280               PERFORM 0230-LOCALIZA-ROTULO.
004290               IF WRK-POS-ACHADO NOT EQUAL ZERO
004300                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004310                   PERFORM 0240-EXTRAI-PALAVRA
004320                   MOVE WRK-VALOR-TXT (1:10) TO REG-PVAL-RECOMENDACAO
004330               END-IF.
004340 
004350       0215-EXTRAI-RECOMENDACAO-FIM.              EXIT.
004360      *-----------------------------------------------------------------
004370       0216-EXTRAI-QUALITY-LEVEL                SECTION.
004380      *-----------------------------------------------------------------
004390 
004400               MOVE "Quality Level:" TO WRK-ROTULO.
004410               MOVE 14               TO WRK-TAM-ROTULO.
004420               PERFORM 0230-LOCALIZA-ROTULO.
004430               IF WRK-POS-ACHADO NOT EQUAL ZERO
004440                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004450                   PERFORM 0240-EXTRAI-PALAVRA
004460                   MOVE WRK-VALOR-TXT (1:10) TO REG-PVAL-NIVEL-QUALIDADE
004470               END-IF.
004480 
004490       0216-EXTRAI-QUALITY-LEVEL-FIM.              EXIT.
004500      *-----------------------------------------------------------------
004510       0217-EXTRAI-FRAUD-RISK                   SECTION.
004520      *-----------------------------------------------------------------
004530 
004540               MOVE "Fraud Risk:" TO WRK-ROTULO.
004550               MOVE 11            TO WRK-TAM-ROTULO.
004560               PERFORM 0230-LOCALIZA-ROTULO.
004570               IF WRK-POS-ACHADO NOT EQUAL ZERO
004580                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004590                   PERFORM 0240-EXTRAI-PALAVRA
004600                   MOVE WRK-VALOR-TXT (1:10) TO REG-PVAL-RISCO-FRAUDE
004610               END-IF.
004620 
004630       0217-EXTRAI-FRAUD-RISK-FIM.                EXIT.
004640      *-----------------------------------------------------------------
004650       0218-EXTRAI-PHONE-VALID                  SECTION.
004660      *-----------------------------------------------------------------
004670 
004680               MOVE "Phone Valid:" TO WRK-ROTULO.
004690               MOVE 12             TO WRK-TAM-ROTULO.
004700               PERFORM 0230-LOCALIZA-ROTULO.
004710               IF WRK-POS-ACHADO NOT EQUAL ZERO
004720                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004730                   PERFORM 0240-EXTRAI-PALAVRA
004740                   PERFORM 0260-CONVERTE-BOOLEANO
004750                   MOVE WRK-VALOR-BOOL TO REG-PVAL-FONE-VALIDO
004760               END-IF.
004770 
004780       0218-EXTRAI-PHONE-VALID-FIM.                EXIT.
004790      *-----------------------------------------------------------------
004800       0219-EXTRAI-EMAIL-VALID                  SECTION.
004810      *-----------------------------------------------------------------
004820 
004830               MOVE "Email Valid:" TO WRK-ROTULO.
004840               MOVE 12             TO WRK-TAM-ROTULO.
004850               PERFORM 0230-LOCALIZA-ROTULO.
004860               IF WRK-POS-ACHADO NOT EQUAL ZERO
004870                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
004880                   PERFORM 0240-EXTRAI-PALAVRA
004890                   PERFORM 0260-CONVERTE-BOOLEANO
004900                   MOVE WRK-VALOR-BOOL TO REG-PVAL-EMAIL-VALIDO
004910               END-IF.
004920 
004930       0219-EXTRAI-EMAIL-VALID-FIM.                EXIT.
004940      *-----------------------------------------------------------------
004950       0220-EXTRAI-EMAIL-SENDABLE               SECTION.
004960      *-----------------------------------------------------------------
004970 
004980               MOVE "Email Sendable:" TO WRK-ROTULO.
004990               MOVE 15                TO WRK-TAM-ROTULO.
005000               PERFORM 0230-LOCALIZA-ROTULO.
005010               IF WRK-POS-ACHADO NOT EQUAL ZERO
005020                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005030                   PERFORM 0240-EXTRAI-PALAVRA
005040                   PERFORM 0260-CONVERTE-BOOLEANO
005050                   MOVE WRK-VALOR-BOOL TO REG-PVAL-EMAIL-ENVIAVEL
005060               END-IF.
005070 
005080       0220-EXTRAI-EMAIL-SENDABLE-FIM.             EXIT.
005090      *-----------------------------------------------------------------
005100       0221-EXTRAI-BOUNCE-LIKELY                SECTION.
005110      *-----------------------------------------------------------------
005120 
005130               MOVE "Bounce Likely:" TO WRK-ROTULO.
005140               MOVE 14               TO WRK-TAM-ROTULO.
005150               PERFORM 0230-LOCALIZA-ROTULO.
005160               IF WRK-POS-ACHADO NOT EQUAL ZERO
005170                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005180                   PERFORM 0240-EXTRAI-PALAVRA
005190                   PERFORM 0260-CONVERTE-BOOLEANO
005200                   MOVE WRK-VALOR-BOOL TO REG-PVAL-PROB-RETORNO
005210               END-IF.
005220 
005230       0221-EXTRAI-BOUNCE-LIKELY-FIM.              EXIT.
005240      *-----------------------------------------------------------------
005250       0222-EXTRAI-TOTAL-EMAILS                 SECTION.
005260      *-----------------------------------------------------------------
005270 
005280               MOVE "Total Emails:" TO WRK-ROTULO.
005290               MOVE 13              TO WRK-TAM-ROTULO.
005300               PERFORM 0230-LOCALIZA-ROTULO.
005310               IF WRK-POS-ACHADO NOT EQUAL ZERO
005320                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005330                   PERFORM 0250-EXTRAI-NUMERO
005340                   MOVE WRK-VALOR-NUM TO REG-PVAL-QTD-EMAILS
005350               END-IF.
005360 
005370       0222-EXTRAI-TOTAL-EMAILS-FIM.               EXIT.
005380      *-----------------------------------------------------------------
005390       0223-EXTRAI-VALID-EMAILS                 SECTION.
005400      *-----------------------------------------------------------------
005410 
005420               MOVE "Valid Emails:" TO WRK-ROTULO.
005430               MOVE 13              TO WRK-TAM-ROTULO.
005440               PERFORM 0230-LOCALIZA-ROTULO.
005450               IF WRK-POS-ACHADO NOT EQUAL ZERO
005460                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005470                   PERFORM 0250-EXTRAI-NUMERO
005480                   MOVE WRK-VALOR-NUM TO REG-PVAL-QTD-EMAILS-VAL
005490               END-IF.
005500 
005510       0223-EXTRAI-VALID-EMAILS-FIM.               EXIT.
005520      *-----------------------------------------------------------------
005530       0224-EXTRAI-SENDABLE-EMAILS               SECTION.
005540      *-----------------------------------------------------------------
005550 
005560               MOVE "Sendable Emails:" TO WRK-ROTULO.
005570               MOVE 16                 TO WRK-TAM-ROTULO.
005580               PERFORM 0230-LOCALIZA-ROTULO.
005590               IF WRK-POS-ACHADO NOT EQUAL ZERO
005600                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005610                   PERFORM 0250-EXTRAI-NUMERO
005620                   MOVE WRK-VALOR-NUM TO REG-PVAL-QTD-EMAILS-ENV
005630               END-IF.
005640 
005650       0224-EXTRAI-SENDABLE-EMAILS-FIM.            EXIT.
005660      *-----------------------------------------------------------------
005670       0225-EXTRAI-EMAIL-QUAL-SCORE              SECTION.
005680      *-----------------------------------------------------------------
005690 
005700               MOVE "Email Quality Score:" TO WRK-ROTULO.
005710               MOVE 20                      TO WRK-TAM-ROTULO.
005720               PERFORM 0230-LOCALIZA-ROTULO.
005730               IF WRK-POS-ACHADO NOT EQUAL ZERO
005740                   COMPUTE WRK-POS-VALOR = WRK-POS-ACHADO + WRK-TAM-ROTULO
005750                   PERFORM 0250-EXTRAI-NUMERO
005760                   MOVE WRK-VALOR-NUM TO REG-PVAL-SCORE-EMAIL-QUAL
005770               END-IF.
005780 
005790       0225-EXTRAI-EMAIL-QUAL-SCORE-FIM.           EXIT.
005800      *-----------------------------------------------------------------
005810       0230-LOCALIZA-ROTULO                      SECTION.
005820      *-----------------------------------------------------------------
005830      *    PROCURA WRK-ROTULO NO TEXTO DA DESCRICAO, DA ESQUERDA PARA A
005840      *    DIREITA, E DEIXA A POSICAO ACHADA (OU ZERO) EM
005850      *    WRK-POS-ACHADO. PARAGRAFO GENERICO, USADO POR TODOS OS
005860      *    ROTULOS DO TEXTO.
005870      *-----------------------------------------------------------------
005880 
005890               MOVE ZERO TO WRK-POS-ACHADO.
005900               COMPUTE WRK-LIMITE-BUSCA = 800 - WRK-TAM-ROTULO + 1.
005910               MOVE 1    TO WRK-IDXA.
005920               PERFORM 0231-TESTA-1-POSICAO
005930                   UNTIL WRK-POS-ACHADO NOT EQUAL ZERO
005940                      OR WRK-IDXA GREATER WRK-LIMITE-BUSCA.
005950 
005960       0230-LOCALIZA-ROTULO-FIM.                  EXIT.
005970      *-----------------------------------------------------------------
005980       0231-TESTA-1-POSICAO                      SECTION.
005990      *-----------------------------------------------------------------
006000 
006010               IF WRK-DESCRICAO-TRAB (WRK-IDXA:WRK-TAM-ROTULO) EQUAL
006020                  WRK-ROTULO (1:WRK-TAM-ROTULO)
006030                   MOVE WRK-IDXA TO WRK-POS-ACHADO
006040               END-IF.
006050               ADD 1 TO WRK-IDXA.
006060 
006070       0231-TESTA-1-POSICAO-FIM.                  EXIT.
006080      *-----------------------------------------------------------------
006090       0240-EXTRAI-PALAVRA                       SECTION.
006100      *-----------------------------------------------------------------
006110      *    COPIA, A PARTIR DE WRK-POS-VALOR, A PALAVRA SEGUINTE AO
006120      *    ROTULO PARA WRK-VALOR-TXT, ATE ACHAR UM ESPACO, UMA QUEBRA
006130      *    DE LINHA OU COMPLETAR 12 POSICOES. PULA UM ESPACO EM BRANCO
006140      *    LOGO APOS O ":" DO ROTULO, SE HOUVER.
006150      *-----------------------------------------------------------------
006160 
006170               IF WRK-DESCRICAO-TRAB (WRK-POS-VALOR:1) EQUAL SPACE
006180                   ADD 1 TO WRK-POS-VALOR
006190               END-IF.
006200               MOVE SPACES TO WRK-VALOR-TXT.
006210               MOVE 1      TO WRK-IDXB.
006220               MOVE 'N'    TO WRK-FIM-PALAVRA.
006230               PERFORM 0241-COPIA-1-CARACTER
006240                   UNTIL WRK-FIM-PALAVRA EQUAL 'S' OR WRK-IDXB GREATER
006250                       12.
006260 
006270       0240-EXTRAI-PALAVRA-FIM.                   EXIT.
006280      *-----------------------------------------------------------------
006290       0241-COPIA-1-CARACTER                     SECTION.
006300      *-----------------------------------------------------------------
006310 
006320               IF (WRK-POS-VALOR + WRK-IDXB - 1) GREATER 800
006330                   MOVE 'S' TO WRK-FIM-PALAVRA
006340               ELSE
006350                   MOVE WRK-DESCRICAO-TRAB
006360                       (WRK-POS-VALOR + WRK-IDXB - 1:1)
006370                       TO WRK-CARACTER-ATUAL
006380                   IF WRK-CARACTER-ATUAL EQUAL SPACE OR
006390                      WRK-CARACTER-ATUAL EQUAL X'0A' OR
006400                      WRK-CARACTER-ATUAL EQUAL ','
006410                       MOVE 'S' TO WRK-FIM-PALAVRA
006420                   ELSE
006430                       MOVE WRK-CARACTER-ATUAL TO
006440                           WRK-VALOR-TXT-CAR (WRK-IDXB)
006450                       ADD 1 TO WRK-IDXB
006460                   END-IF
006470               END-IF.
006480 
006490       0241-COPIA-1-CARACTER-FIM.                 EXIT.
006500      *-----------------------------------------------------------------
006510       0250-EXTRAI-NUMERO                        SECTION.
006520      *-----------------------------------------------------------------
006530      *    COPIA, A PARTIR DE WRK-POS-VALOR, OS DIGITOS SEGUINTES AO
006540      *    ROTULO PARA WRK-VALOR-NUM (ATE 3 DIGITOS), PARANDO NO
006550      *    PRIMEIRO CARACTER NAO NUMERICO (INCLUSIVE O "%" DE "Data
006560      *    Quality:"). PULA UM ESPACO EM BRANCO LOGO APOS O ROTULO.
006570      *-----------------------------------------------------------------
006580 
006590               IF WRK-DESCRICAO-TRAB (WRK-POS-VALOR:1) EQUAL SPACE
006600                   ADD 1 TO WRK-POS-VALOR
006610               END-IF.
006620               MOVE SPACES TO WRK-DIG-BUF.
006630               MOVE ZERO   TO WRK-QTD-DIGITOS.
006640               MOVE 1      TO WRK-IDXB.
006650               MOVE 'N'    TO WRK-FIM-NUMERO.
006660               PERFORM 0251-COPIA-1-DIGITO
006670                   UNTIL WRK-FIM-NUMERO EQUAL 'S' OR WRK-QTD-DIGITOS
006680                       GREATER 3.
006690 
006700               MOVE "000" TO WRK-VALOR-DIGITOS.
006710               IF WRK-QTD-DIGITOS EQUAL 1
006720                   MOVE WRK-DIG-BUF (1:1) TO WRK-VALOR-DIGITOS (3:1)
006730               ELSE
006740                   IF WRK-QTD-DIGITOS EQUAL 2
006750                       MOVE WRK-DIG-BUF (1:2) TO WRK-VALOR-DIGITOS (2:2)
006760                   ELSE
006770                       IF WRK-QTD-DIGITOS EQUAL 3
006780                           MOVE WRK-DIG-BUF (1:3) TO
006790                               WRK-VALOR-DIGITOS (1:3)
006800                       END-IF
006810                   END-IF
006820               END-IF.
006830 
006840       0250-EXTRAI-NUMERO-FIM.                    EXIT.
006850      *-----------------------------------------------------------------
006860       0251-COPIA-1-DIGITO                       SECTION.
006870      *-----------------------------------------------------------------
006880 
006890               IF (WRK-POS-VALOR + WRK-IDXB - 1) GREATER 800
006900                   MOVE 'S' TO WRK-FIM-NUMERO
006910               ELSE
006920                   MOVE WRK-DESCRICAO-TRAB
006930                       (WRK-POS-VALOR + WRK-IDXB - 1:1)
006940                       TO WRK-CARACTER-ATUAL
006950                   IF WRK-CARACTER-ATUAL GREATER OR EQUAL "0" AND
006960                      WRK-CARACTER-ATUAL LESS OR EQUAL "9"
006970                       ADD 1 TO WRK-QTD-DIGITOS
006980                       IF WRK-QTD-DIGITOS LESS OR EQUAL 3
006990                           MOVE WRK-CARACTER-ATUAL TO
007000                               WRK-DIG-BUF (WRK-QTD-DIGITOS:1)
007010                       END-IF
007020                       ADD 1 TO WRK-IDXB
007030                   ELSE
007040                       MOVE 'S' TO WRK-FIM-NUMERO
007050                   END-IF
007060               END-IF.
007070 
007080       0251-COPIA-1-DIGITO-FIM.                   EXIT.
007090      *-----------------------------------------------------------------
007100       0260-CONVERTE-BOOLEANO                    SECTION.
007110      *-----------------------------------------------------------------
007120      *    TRADUZ "true"/"false" PARA 'Y'/'N'. QUALQUER OUTRA PALAVRA
007130      *    (OU AUSENCIA DE ROTULO) VIRA BRANCO.
007140      *-----------------------------------------------------------------
007150 
007160               IF WRK-VALOR-TXT (1:4) EQUAL "true"
007170                   MOVE 'Y' TO WRK-VALOR-BOOL
007180               ELSE
007190                   IF WRK-VALOR-TXT (1:5) EQUAL "false"
007200                       MOVE 'N' TO WRK-VALOR-BOOL
007210                   ELSE
007220                       MOVE SPACE TO WRK-VALOR-BOOL
007230                   END-IF
007240               END-IF.
007250 
007260       0260-CONVERTE-BOOLEANO-FIM.                EXIT.
007270      *-----------------------------------------------------------------
007280       0270-CLASSIFICA-TAREFA                    SECTION.
007290      *-----------------------------------------------------------------
007300      *    SEM "Lead Score" E SEM "Quality Score" NO TEXTO, A TAREFA E
007310      *    ERRO DE PARSE (CHAMADO 0092). CASO CONTRARIO, CLASSIFICA A
007320      *    QUALIDADE E MARCA O LEAD COMO FALSO QUANDO O RISCO DE
007330      *    FRAUDE PARSEADO FOR CRITICAL OU HIGH (CHAMADO 0074).
007340      *-----------------------------------------------------------------
007350 
007360               IF WRK-ACHOU-LEAD-SCORE EQUAL 'N' AND
007370                  WRK-ACHOU-QUALITY-SCORE EQUAL 'N'
007380                   MOVE 'Y' TO REG-PVAL-ERRO-PARSE
007390                   ADD 1    TO ACU-QTD-ERRO-PARSE
007400               ELSE
007410                   ADD 1 TO ACU-VALID-PARSEADAS
007420                   IF REG-PVAL-SCORE-QUALIDADE GREATER OR EQUAL 7
007430                       ADD 1 TO ACU-QTD-ALTA-QUALIDADE
007440                   ELSE
007450                       ADD 1 TO ACU-QTD-BAIXA-QUALIDADE
007460                   END-IF
007470                   IF REG-PVAL-RISCO-FRAUDE (1:8) EQUAL "CRITICAL" OR
007480                      REG-PVAL-RISCO-FRAUDE (1:4) EQUAL "HIGH"
007490                       MOVE 'Y' TO REG-PVAL-LEAD-FAKE
007500                   ELSE
007510                       MOVE 'N' TO REG-PVAL-LEAD-FAKE
007520                   END-IF
007530               END-IF.
007540 
007550       0270-CLASSIFICA-TAREFA-FIM.                EXIT.
007560      *-----------------------------------------------------------------
007570       0280-GRAVA                                SECTION.
007580      *-----------------------------------------------------------------
007590 
007600               WRITE REG-PVAL.
007610 
007620               IF FS-PARSOUT             NOT EQUAL '00'
007630                   MOVE WRK-NAO-GRAVOU    TO WRK-DESCRICAO-ERRO
007640                   MOVE FS-PARSOUT        TO WRK-STATUS-ERRO
007650                   MOVE '0280-GRAVA'      TO WRK-AREA-ERRO
007660                   PERFORM 9999-TRATA-ERRO
007670               END-IF.
007680 
007690       0280-GRAVA-FIM.                            EXIT.
007700      *-----------------------------------------------------------------
007710       0300-FINALIZAR                            SECTION.
007720      *-----------------------------------------------------------------
007730 
007740       0310-FINALIZAR-TASKIN.
007750 
007760               CLOSE TASKIN
007770                     PARSOUT.
007780 
007790               IF FS-TASKIN                NOT EQUAL '00'
007800                   MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
007810                   MOVE FS-TASKIN          TO WRK-STATUS-ERRO
007820                   MOVE WRK-TASKIN         TO WRK-ARQUIVO-ERRO
007830                   MOVE '0310-FECHA-TASKIN' TO WRK-AREA-ERRO
007840                   PERFORM 9999-TRATA-ERRO
007850               END-IF.
007860 
007870       0320-FINALIZAR-PARSOUT.
007880 
007890               IF FS-PARSOUT                NOT EQUAL '00'
007900                   MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
007910                   MOVE FS-PARSOUT         TO WRK-STATUS-ERRO
007920                   MOVE WRK-PARSOUT        TO WRK-ARQUIVO-ERRO
007930                   MOVE '0320-FECHA-PARSOUT' TO WRK-AREA-ERRO
007940                   PERFORM 9999-TRATA-ERRO
007950               END-IF.
007960 
007970       0330-IMPRIME-TOTAIS.
007980 
007990               MOVE ACU-TASKS-LIDAS         TO WRK-LIDAS-ED.
008000               MOVE ACU-VALID-PARSEADAS     TO WRK-PARSE-ED.
008010               MOVE ACU-QTD-ALTA-QUALIDADE  TO WRK-ALTA-ED.
008020               MOVE ACU-QTD-BAIXA-QUALIDADE TO WRK-BAIXA-ED.
008030               MOVE ACU-QTD-ERRO-PARSE      TO WRK-ERRO-ED.
008040 
008050               DISPLAY " >>>>>>>> LPARSE01 - TOTAIS <<<<<<<<< ".
008060               DISPLAY "TOTAL DE TAREFAS LIDAS....:" WRK-LIDAS-ED.
008070               DISPLAY "TOTAL VALIDACOES PARSEADAS:" WRK-PARSE-ED.
008080               DISPLAY "TOTAL ALTA QUALIDADE......:" WRK-ALTA-ED.
008090               DISPLAY "TOTAL BAIXA QUALIDADE.....:" WRK-BAIXA-ED.
008100               DISPLAY "TOTAL ERROS DE PARSE......:" WRK-ERRO-ED.
008110 
008120       0300-FINALIZAR-FIM.                        EXIT.
008130      *-----------------------------------------------------------------
008140       9999-TRATA-ERRO                           SECTION.
008150      *-----------------------------------------------------------------
008160 
008170               DISPLAY "===== ERRO NO PROGRAMA LPARSE01 ====="
008180               DISPLAY "AREA / SECAO.:"   WRK-AREA-ERRO.
008190               DISPLAY "ARQUIVO......:"   WRK-ARQUIVO-ERRO.
008200               DISPLAY "MENSSAGEM....:"   WRK-DESCRICAO-ERRO.
008210               DISPLAY "FILE STATUS..:"   WRK-STATUS-ERRO.
008220               MOVE 'S' TO WRK-ERRO-FATAL.
008230               GOBACK.
008240 
008250       9999-TRATA-ERRO-FIM.                       EXIT.
008260      *-----------------------------------------------------------------
